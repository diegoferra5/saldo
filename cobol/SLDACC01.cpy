000100******************************************************************
000110*               C O P Y   S L D A C C 0 1                        *
000120******************************************************************
000130* FECHA       : 14/01/1985                                       *
000140* PROGRAMADOR : ROBERTO ESPINOZA (RESP)                          *
000150* APLICACION  : SALDO - MOVIMIENTOS BANCARIOS                    *
000160* MIEMBRO     : SLDACC01                                         *
000170* DESCRIPCION : LAYOUT DEL MAESTRO DE CUENTAS BANCARIAS DEL      *
000180*             : USUARIO. LLAVE PRIMARIA ACC-ACCOUNT-ID; LLAVE    *
000190*             : ALTERNA (ACC-USER-ID + ACC-BANK-NAME +           *
000200*             : ACC-ACCOUNT-TYPE) PARA EL GET-OR-CREATE.         *
000210* USADO POR   : SLDACCTM                                         *
000220******************************************************************
000230 01  REG-CUENTA.
000240*----------------------------------------------------------------*
000250*  LLAVE PRIMARIA DEL MAESTRO                                    *
000260*----------------------------------------------------------------*
000270     05  ACC-ACCOUNT-ID             PIC X(36).
000280*----------------------------------------------------------------*
000290*  LLAVE ALTERNA: DUENO + BANCO + TIPO DE CUENTA                 *
000300*----------------------------------------------------------------*
000310     05  ACC-LLAVE-ALTERNA.
000320         10  ACC-USER-ID            PIC X(36).
000330         10  ACC-BANK-NAME          PIC X(50).
000340         10  ACC-ACCOUNT-TYPE       PIC X(10).
000350             88  ACC-ES-DEBITO              VALUE 'DEBIT'.
000360             88  ACC-ES-CREDITO             VALUE 'CREDIT'.
000370*----------------------------------------------------------------*
000380*  NOMBRE DE PRESENTACION (OPCIONAL)                             *
000390*----------------------------------------------------------------*
000400     05  ACC-DISPLAY-NAME           PIC X(100).
000410*----------------------------------------------------------------*
000420*  BANDERA DE BAJA LOGICA -- NUNCA SE BORRA FISICAMENTE          *
000430*----------------------------------------------------------------*
000440     05  ACC-IS-ACTIVE              PIC X(01).
000450         88  ACC-ACTIVA                     VALUE 'Y'.
000460         88  ACC-INACTIVA                   VALUE 'N'.
000470*----------------------------------------------------------------*
000480*  RELLENO A TAMANO FIJO DE REGISTRO                             *
000490*----------------------------------------------------------------*
000500     05  FILLER                     PIC X(20).
