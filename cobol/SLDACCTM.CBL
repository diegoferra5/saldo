000100******************************************************************
000110* FECHA       : 20/01/1985                                       *
000120* PROGRAMADOR : ROBERTO ESPINOZA (RESP)                          *
000130* APLICACION  : SALDO - MOVIMIENTOS BANCARIOS                    *
000140* PROGRAMA    : SLDACCTM                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LOCALIZA O DA DE ALTA LA CUENTA DEL USUARIO EN   *
000170*             : EL MAESTRO DE CUENTAS (DUENO+BANCO+TIPO) Y       *
000180*             : REACTIVA CUENTAS DADAS DE BAJA LOGICA CUANDO SE  *
000190*             : VUELVE A CARGAR UN ESTADO PARA ELLAS.            *
000200* ARCHIVOS    : MAESTRO-CUENTAS=E/S, SOLICITUD-CUENTA=E          *
000210* PROGRAMA(S) : DEBD1R00                                         *
000220******************************************************************
000230*     H I S T O R I A L   D E   C A M B I O S
000240******************************************************************
000250* 20/01/1985 RESP TCKT-0041  VERSION INICIAL DEL PROGRAMA        *SLDACCTM
000260* 14/08/1986 RESP TCKT-0205  AGREGA REACTIVACION DE CUENTA DADA  *SLDACCTM
000270*             DE BAJA LOGICA AL VOLVER A CARGAR UN ESTADO        *
000280* 02/05/1990 HQUI TCKT-0890  CORRIGE LLAVE ALTERNA CUANDO EL     *SLDACCTM
000290*             NOMBRE DEL BANCO TRAE ESPACIOS FINALES             *
000300* 27/01/1999 RESP TCKT-2415  REVISION PARA EL ANIO 2000: FECHA   *SLDACCTM
000310*             DE ALTA DE CUENTA PASA A CUATRO DIGITOS DE ANIO    *
000320* 09/10/2004 MDVA TCKT-2890  VALIDA LONGITUD MINIMA DEL NOMBRE   *SLDACCTM
000330*             DE PRESENTACION ANTES DE GRABAR (PRIMERA VERSION)  *
000340* 06/03/2024 JCAB TCKT-4413  REESCRITURA PARA LA PLATAFORMA DE   *SLDACCTM
000350*             BANCA DIGITAL                                      *
000360* 20/03/2024 JCAB TCKT-4441  REACTIVA CUENTA INACTIVA EN VEZ DE  *SLDACCTM
000370*             DUPLICAR EL REGISTRO                               *
000380* 07/05/2024 LMON TCKT-4512  VALIDA LONGITUD MINIMA DEL NOMBRE   *SLDACCTM
000390*             DE PRESENTACION ANTES DE GRABAR                    *
000400* 19/07/2024 RCAST TCKT-4608 NORMALIZA EL TIPO DE CUENTA A       *SLDACCTM
000410*             MAYUSCULAS Y SIN ESPACIOS SOBRANTES ANTES DE       *
000420*             VALIDARLO CONTRA LA TABLA Y DE GRABARLO EN EL      *
000430*             MAESTRO -- SE DETECTARON SOLICITUDES CON 'debit'   *
000440*             EN MINUSCULAS QUE LA VALIDACION RECHAZABA          *
000450******************************************************************
000460 IDENTIFICATION DIVISION.
000470 PROGRAM-ID.     SLDACCTM.
000480 AUTHOR.         ROBERTO ESPINOZA.
000490 INSTALLATION.   BANCA DIGITAL - CENTRO DE COMPUTO.
000500 DATE-WRITTEN.   20/01/1985.
000510 DATE-COMPILED.  06/03/2024.
000520 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT MAESTRO-CUENTAS  ASSIGN TO CTAMTR
000620            ORGANIZATION IS INDEXED
000630            ACCESS MODE  IS DYNAMIC
000640            RECORD KEY   IS ACC-ACCOUNT-ID
000650            ALTERNATE RECORD KEY IS ACC-LLAVE-ALTERNA
000660            FILE STATUS  IS FS-CTAMTR.
000670
000680     SELECT SOLICITUD-CUENTA ASSIGN TO CTASOL
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS  IS FS-CTASOL.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  MAESTRO-CUENTAS
000750     RECORDING MODE IS F.
000760     COPY SLDACC01.
000770
000780*----------------------------------------------------------------*
000790*  SOLICITUD DE GET-OR-CREATE DE CUENTA (VIENE DEL REGISTRO DE   *
000800*  ESTADOS -- UNA POR CADA ESTADO NUEVO A PROCESAR)              *
000810*----------------------------------------------------------------*
000820 FD  SOLICITUD-CUENTA
000830     RECORDING MODE IS F.
000840 01  REG-SOLICITUD-CUENTA.
000850     05  SOL-USER-ID                PIC X(36).
000860     05  FILLER                     PIC X(01).
000870     05  SOL-BANK-NAME              PIC X(50).
000880     05  SOL-BANK-NAME-R REDEFINES SOL-BANK-NAME.
000890         10  SOL-BANCO-INICIALES    PIC X(04).
000900         10  FILLER                 PIC X(46).
000910     05  FILLER                     PIC X(01).
000920     05  SOL-ACCOUNT-TYPE           PIC X(10).
000930     05  FILLER                     PIC X(01).
000940     05  SOL-DISPLAY-NAME           PIC X(100).
000950
000960 WORKING-STORAGE SECTION.
000970*----------------------------------------------------------------*
000980*   CAMPOS DE USO GENERAL PARA LA LLAMADA A LA RUTINA DE ERRORES *
000990*   DEBD1R00 (NIVEL 77, NO SE SUBDIVIDEN NI TIENEN REDEFINES)    *
001000*----------------------------------------------------------------*
001010 77  PROGRAMA                       PIC X(08) VALUE 'SLDACCTM'.
001020 77  ARCHIVO                        PIC X(08) VALUE SPACES.
001030 77  ACCION                         PIC X(10) VALUE SPACES.
001040 77  LLAVE                          PIC X(32) VALUE SPACES.
001050 01  WKS-FS-STATUS.
001060     02  FS-CTAMTR                  PIC X(02) VALUE SPACES.
001070     02  FS-CTASOL                  PIC X(02) VALUE SPACES.
001080     02  FILLER                PIC X(02) VALUE SPACES.
001090
001100 01  WKS-FIN-SOLICITUDES            PIC X(01) VALUE 'N'.
001110     88  FIN-SOLICITUD-CUENTA               VALUE 'Y'.
001120
001130 01  WKS-CONTADORES.
001140     02  WKS-CTA-SOLICITADAS        PIC 9(05) COMP VALUE ZERO.
001150     02  WKS-CTA-LOCALIZADAS        PIC 9(05) COMP VALUE ZERO.
001160     02  WKS-CTA-REACTIVADAS        PIC 9(05) COMP VALUE ZERO.
001170     02  WKS-CTA-ALTAS              PIC 9(05) COMP VALUE ZERO.
001180     02  WKS-CTA-RECHAZADAS         PIC 9(05) COMP VALUE ZERO.
001190     02  WKS-SIGUIENTE-CONSEC       PIC 9(09) COMP VALUE ZERO.
001200
001210     02  FILLER                PIC X(02) VALUE SPACES.
001220 01  WKS-DATOS-SON-VALIDOS          PIC X(01) VALUE 'N'.
001230     88  DATOS-CUENTA-VALIDOS               VALUE 'Y'.
001240
001250 01  WKS-NUEVO-ACCOUNT-ID           PIC X(36) VALUE SPACES.
001260 01  WKS-NUEVO-ACCOUNT-ID-R REDEFINES WKS-NUEVO-ACCOUNT-ID.
001270     02  WKS-NAI-PREFIJO            PIC X(04).
001280     02  WKS-NAI-CONSEC             PIC 9(09).
001290     02  FILLER                     PIC X(23).
001300
001310 01  WKS-TIPOS-CUENTA-VALIDOS-DATOS.
001320     02  FILLER  PIC X(10) VALUE 'DEBIT     '.
001330     02  FILLER  PIC X(10) VALUE 'CREDIT    '.
001340 01  WKS-TIPOS-CUENTA-VALIDOS REDEFINES
001350                               WKS-TIPOS-CUENTA-VALIDOS-DATOS.
001360     02  WKS-TIPO-CTA-VALIDO OCCURS 2 TIMES
001370                             INDEXED BY WKS-IX-TC PIC X(10).
001380
001390*----------------------------------------------------------------*
001400*  TIPO DE CUENTA DE LA SOLICITUD, NORMALIZADO A MAYUSCULAS Y    *
001410*  SIN ESPACIOS SOBRANTES, ANTES DE VALIDARLO O GRABARLO         *
001420*  (VER VALIDA-DATOS-CUENTA)                                     *
001430*----------------------------------------------------------------*
001440 01  WKS-TIPO-CUENTA-NORMALIZADO    PIC X(10) VALUE SPACES.
001450
001460 PROCEDURE DIVISION.
001470 000-MAIN SECTION.
001480     PERFORM APERTURA-ARCHIVOS
001490     PERFORM PROCESA-SOLICITUDES-CUENTA UNTIL FIN-SOLICITUD-CUENTA
001500     DISPLAY 'SLDACCTM - SOLICITADAS: ' WKS-CTA-SOLICITADAS
001510             ' LOCALIZADAS: '           WKS-CTA-LOCALIZADAS
001520             ' REACTIVADAS: '           WKS-CTA-REACTIVADAS
001530             ' ALTAS: '                 WKS-CTA-ALTAS
001540             ' RECHAZADAS: '            WKS-CTA-RECHAZADAS
001550             UPON CONSOLE
001560     PERFORM CIERRA-ARCHIVOS
001570     STOP RUN.
001580 000-MAIN-E. EXIT.
001590
001600 APERTURA-ARCHIVOS SECTION.
001610     OPEN I-O   MAESTRO-CUENTAS
001620     OPEN INPUT SOLICITUD-CUENTA
001630     IF FS-CTAMTR = '05'
001640        CLOSE MAESTRO-CUENTAS
001650        OPEN OUTPUT MAESTRO-CUENTAS
001660        CLOSE MAESTRO-CUENTAS
001670        OPEN I-O MAESTRO-CUENTAS
001680     END-IF
001690     IF FS-CTAMTR NOT = '00'
001700        MOVE 'OPEN'    TO ACCION
001710        MOVE 'CTAMTR'  TO ARCHIVO
001720        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001730                              FS-CTAMTR
001740        MOVE 91 TO RETURN-CODE
001750        STOP RUN
001760     END-IF.
001770 APERTURA-ARCHIVOS-E. EXIT.
001780
001790 PROCESA-SOLICITUDES-CUENTA SECTION.
001800     READ SOLICITUD-CUENTA
001810        AT END
001820           MOVE 'Y' TO WKS-FIN-SOLICITUDES
001830        NOT AT END
001840           ADD 1 TO WKS-CTA-SOLICITADAS
001850           PERFORM VALIDA-DATOS-CUENTA
001860           IF DATOS-CUENTA-VALIDOS
001870              PERFORM LOCALIZA-O-CREA-CUENTA
001880           ELSE
001890              ADD 1 TO WKS-CTA-RECHAZADAS
001900           END-IF
001910     END-READ.
001920 PROCESA-SOLICITUDES-CUENTA-E. EXIT.
001930
001940******************************************************************
001950*   VALIDA LOS DATOS MINIMOS DE LA SOLICITUD DE CUENTA           *
001960******************************************************************
001970 VALIDA-DATOS-CUENTA SECTION.
001980     MOVE 'N' TO WKS-DATOS-SON-VALIDOS
001990     IF FUNCTION TRIM(SOL-USER-ID)   = SPACES OR
002000        FUNCTION TRIM(SOL-BANK-NAME) = SPACES
002010        DISPLAY 'SLDACCTM - SOLICITUD SIN USUARIO O BANCO'
002020                UPON CONSOLE
002030     ELSE
002040        MOVE 'N' TO WKS-DATOS-SON-VALIDOS
002050        MOVE FUNCTION TRIM(FUNCTION UPPER-CASE(SOL-ACCOUNT-TYPE))
002060             TO WKS-TIPO-CUENTA-NORMALIZADO
002070        SET WKS-IX-TC TO 1
002080        PERFORM BUSCA-TIPO-CTA-VALIDO THRU
002090                BUSCA-TIPO-CTA-VALIDO-EXIT
002100                UNTIL WKS-IX-TC > 2
002110        IF NOT DATOS-CUENTA-VALIDOS
002120           DISPLAY 'SLDACCTM - TIPO DE CUENTA INVALIDO: '
002130                   SOL-ACCOUNT-TYPE UPON CONSOLE
002140        END-IF
002150     END-IF.
002160 VALIDA-DATOS-CUENTA-E. EXIT.
002170
002180******************************************************************
002190*   BUSCA EL TIPO DE CUENTA SOLICITADO EN LA TABLA DE VALIDOS    *
002200******************************************************************
002210 BUSCA-TIPO-CTA-VALIDO.
002220     IF WKS-TIPO-CUENTA-NORMALIZADO =
002230        WKS-TIPO-CTA-VALIDO (WKS-IX-TC)
002240        MOVE 'Y' TO WKS-DATOS-SON-VALIDOS
002250     END-IF
002260     SET WKS-IX-TC UP BY 1.
002270 BUSCA-TIPO-CTA-VALIDO-EXIT. EXIT.
002280
002290******************************************************************
002300*   BUSCA LA CUENTA POR LLAVE ALTERNA; REACTIVA O DA DE ALTA     *
002310******************************************************************
002320 LOCALIZA-O-CREA-CUENTA SECTION.
002330     MOVE SOL-USER-ID      TO ACC-USER-ID
002340     MOVE SOL-BANK-NAME    TO ACC-BANK-NAME
002350     MOVE WKS-TIPO-CUENTA-NORMALIZADO TO ACC-ACCOUNT-TYPE
002360     READ MAESTRO-CUENTAS KEY IS ACC-LLAVE-ALTERNA
002370        INVALID KEY
002380           PERFORM DA-DE-ALTA-CUENTA
002390        NOT INVALID KEY
002400           ADD 1 TO WKS-CTA-LOCALIZADAS
002410           IF ACC-INACTIVA
002420              PERFORM REACTIVA-CUENTA
002430           END-IF
002440     END-READ.
002450 LOCALIZA-O-CREA-CUENTA-E. EXIT.
002460
002470******************************************************************
002480*   REACTIVA UNA CUENTA QUE HABIA SIDO DADA DE BAJA LOGICA       *
002490******************************************************************
002500 REACTIVA-CUENTA SECTION.
002510     MOVE 'Y' TO ACC-IS-ACTIVE
002520     IF FUNCTION TRIM(SOL-DISPLAY-NAME) NOT = SPACES
002530        MOVE SOL-DISPLAY-NAME TO ACC-DISPLAY-NAME
002540     END-IF
002550     REWRITE REG-CUENTA
002560     ADD 1 TO WKS-CTA-REACTIVADAS.
002570 REACTIVA-CUENTA-E. EXIT.
002580
002590******************************************************************
002600*   DA DE ALTA UNA CUENTA NUEVA CON UN CONSECUTIVO PROPIO        *
002610******************************************************************
002620 DA-DE-ALTA-CUENTA SECTION.
002630     ADD 1 TO WKS-SIGUIENTE-CONSEC
002640     MOVE 'ACCT'              TO WKS-NAI-PREFIJO
002650     MOVE WKS-SIGUIENTE-CONSEC TO WKS-NAI-CONSEC
002660     MOVE WKS-NUEVO-ACCOUNT-ID TO ACC-ACCOUNT-ID
002670     MOVE SOL-USER-ID          TO ACC-USER-ID
002680     MOVE SOL-BANK-NAME        TO ACC-BANK-NAME
002690     MOVE WKS-TIPO-CUENTA-NORMALIZADO TO ACC-ACCOUNT-TYPE
002700     MOVE SOL-DISPLAY-NAME     TO ACC-DISPLAY-NAME
002710     MOVE 'Y'                  TO ACC-IS-ACTIVE
002720     WRITE REG-CUENTA
002730     IF FS-CTAMTR = '00'
002740        ADD 1 TO WKS-CTA-ALTAS
002750     ELSE
002760        DISPLAY 'SLDACCTM - ERROR AL DAR DE ALTA CUENTA, '
002770                'STATUS: ' FS-CTAMTR UPON CONSOLE
002780        ADD 1 TO WKS-CTA-RECHAZADAS
002790     END-IF.
002800 DA-DE-ALTA-CUENTA-E. EXIT.
002810
002820 CIERRA-ARCHIVOS SECTION.
002830     CLOSE MAESTRO-CUENTAS
002840           SOLICITUD-CUENTA.
002850 CIERRA-ARCHIVOS-E. EXIT.
