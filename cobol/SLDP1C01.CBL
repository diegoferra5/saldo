000100******************************************************************
000110* FECHA       : 15/06/1986                                       *
000120* PROGRAMADOR : HUGO QUINONEZ (HQUI)                             *
000130* APLICACION  : SALDO - MOVIMIENTOS BANCARIOS                    *
000140* PROGRAMA    : SLDP1C01                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE EL TEXTO DEL ESTADO DE CUENTA (DETALLE DE    *
000170*             : MOVIMIENTOS + COMPORTAMIENTO), PARSEA CADA       *
000180*             : RENGLON, VALIDA EL RESUMEN, CLASIFICA CADA       *
000190*             : MOVIMIENTO EN CARGO/ABONO/UNKNOWN, CONCILIA      *
000200*             : CONTRA EL RESUMEN, DETECTA QUIEBRES DE SALDO Y   *
000210*             : POSTEA LAS TRANSACCIONES NO DUPLICADAS.          *
000220* ARCHIVOS    : STATEMENT-TEXT=E, STATEMENT-CTL=E,               *
000230*             : TRANSACTION-OUT=S, POSTED-KEYS=E/S,              *
000240*             : AUDIT-REPORT=S                                   *
000250* PROGRAMA(S) : DEBD1R00                                         *
000260******************************************************************
000270*     H I S T O R I A L   D E   C A M B I O S
000280******************************************************************
000290* 15/06/1986 HQUI TCKT-0192  VERSION INICIAL DEL PROGRAMA        *SLDP1C01
000300* 03/11/1986 HQUI TCKT-0231  CORRIGE PARSEO CUANDO EL RENGLON    *SLDP1C01
000310*             DE DETALLE TRAE TABULADORES EN VEZ DE ESPACIOS     *
000320* 20/02/1988 RESP TCKT-0498  AJUSTA TABLA DE PALABRAS CLAVE DE   *SLDP1C01
000330*             CARGO POR NUEVOS CONCEPTOS DE CHEQUERA             *
000340* 12/09/1991 HQUI TCKT-1180  AMPLIA WKS-TABLA-TRN DE 150 A 300   *SLDP1C01
000350*             RENGLONES; LOS ESTADOS NUEVOS VIENEN MAS LARGOS    *
000360* 05/04/1995 MDVA TCKT-1870  CORRIGE CALCULO DE SALDO CORRIDO    *SLDP1C01
000370*             CUANDO HAY RENGLONES EN BLANCO ENTRE MOVIMIENTOS   *
000380* 30/11/1998 RESP TCKT-2410  REVISION PARA EL ANIO 2000: VALIDA  *SLDP1C01
000390*             EL SIGLO EN VALIDA-PLAUSIBILIDAD-FECHA ANTES DE    *
000400*             ACEPTAR EL RENGLON DE DETALLE COMO POSTEABLE       *
000410* 14/06/2001 HQUI TCKT-2705  CONVIERTE POSTED-KEYS A BUSQUEDA    *SLDP1C01
000420*             BINARIA EN TABLA DE MEMORIA, YA NO LECTURA         *
000430*             SECUENCIAL REPETIDA DEL ARCHIVO POR CADA RENGLON   *
000440* 22/08/2009 MDVA TCKT-3540  AJUSTA REGLA DE DESAMBIGUACION      *SLDP1C01
000450*             POR DETALLE PARA LOS BANCOS AFILIADOS NUEVOS       *
000460* 10/03/2016 RESP TCKT-3910  AGREGA VALIDACION DE FORMATO DE LA  *SLDP1C01
000470*             LLAVE DE DEDUPLICACION ANTES DE POSTEAR            *
000480* 03/03/2024 LMON TCKT-4410  REESCRITURA PARA LA PLATAFORMA DE   *SLDP1C01
000490*             BANCA DIGITAL                                      *
000500* 11/03/2024 LMON TCKT-4410  AJUSTE TABLA DE PALABRAS CLAVE      *SLDP1C01
000510*             SEGUN CASOS DE PRUEBA DE ABONO POR BECAS           *
000520* 22/03/2024 JCAB TCKT-4433  CORRIGE DESBORDE DE WKS-TABLA-TRN   *SLDP1C01
000530*             CUANDO EL ESTADO TRAE MAS DE 300 RENGLONES         *
000540* 02/04/2024 LMON TCKT-4459  DESAMBIGUACION POR DETALLE NO       *SLDP1C01
000550*             CONSIDERABA TRASPASO, SOLO TRANSF                  *
000560* 15/04/2024 JCAB TCKT-4471  AGREGA SECCION DE ALTO RIESGO AL    *SLDP1C01
000570*             REPORTE DE AUDITORIA                               *
000580* 30/04/2024 LMON TCKT-4502  TOLERANCIA DE QUIEBRE DE SALDO      *SLDP1C01
000590*             AJUSTADA DE 0.05 A 0.01 SEGUN NORMATIVA            *
000600* 14/05/2024 JCAB TCKT-4519  VALIDA PLAUSIBILIDAD DE FECHA       *SLDP1C01
000610*             (+/- 2 MESES) ANTES DE POSTEAR                     *
000620* 29/05/2024 LMON TCKT-4540  CARGA POSTED-KEYS A TABLA EN        *SLDP1C01
000630*             MEMORIA ORDENADA, BUSQUEDA BINARIA                 *
000640******************************************************************
000650 IDENTIFICATION DIVISION.
000660 PROGRAM-ID.     SLDP1C01.
000670 AUTHOR.         HUGO QUINONEZ.
000680 INSTALLATION.   BANCA DIGITAL - CENTRO DE COMPUTO.
000690 DATE-WRITTEN.   15/06/1986.
000700 DATE-COMPILED.  03/03/2024.
000710 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000720
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM
000770     CLASS ES-NUMERICO   IS '0' THRU '9'
000780     CLASS ES-MAYUSCULA  IS 'A' THRU 'Z'.
000790
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT STATEMENT-TEXT  ASSIGN TO STMTXT
000830            ORGANIZATION IS LINE SEQUENTIAL
000840            FILE STATUS  IS FS-STMTXT.
000850
000860     SELECT STATEMENT-CTL   ASSIGN TO STMCTL
000870            ORGANIZATION IS LINE SEQUENTIAL
000880            FILE STATUS  IS FS-STMCTL.
000890
000900     SELECT TRANSACTION-OUT ASSIGN TO TRNOUT
000910            ORGANIZATION IS INDEXED
000920            ACCESS MODE  IS DYNAMIC
000930            RECORD KEY   IS TRN-HASH
000940            FILE STATUS  IS FS-TRNOUT.
000950
000960     SELECT POSTED-KEYS     ASSIGN TO PSTKEY
000970            ORGANIZATION IS LINE SEQUENTIAL
000980            FILE STATUS  IS FS-PSTKEY.
000990
001000     SELECT AUDIT-REPORT    ASSIGN TO AUDRPT
001010            ORGANIZATION IS LINE SEQUENTIAL
001020            FILE STATUS  IS FS-AUDRPT.
001030
001040 DATA DIVISION.
001050 FILE SECTION.
001060*----------------------------------------------------------------*
001070*  TEXTO CRUDO DEL ESTADO DE CUENTA (MOVIMIENTOS + RESUMEN)      *
001080*----------------------------------------------------------------*
001090 FD  STATEMENT-TEXT
001100     RECORDING MODE IS F.
001110 01  REG-STATEMENT-LINE.
001120     05  LIN-TEXTO                  PIC X(132).
001130
001140*----------------------------------------------------------------*
001150*  REGISTRO DE CONTROL / CABECERA DEL ESTADO (UN REGISTRO)       *
001160*----------------------------------------------------------------*
001170 FD  STATEMENT-CTL
001180     RECORDING MODE IS F.
001190     COPY SLDSTM01.
001200
001210*----------------------------------------------------------------*
001220*  TRANSACCIONES CLASIFICADAS, UNA POR RENGLON DE MOVIMIENTO     *
001230*----------------------------------------------------------------*
001240 FD  TRANSACTION-OUT
001250     RECORDING MODE IS F.
001260     COPY SLDTRN01.
001270
001280*----------------------------------------------------------------*
001290*  LLAVES YA POSTEADAS PARA ESTE USUARIO (EVITA DUPLICADOS)      *
001300*----------------------------------------------------------------*
001310 FD  POSTED-KEYS
001320     RECORDING MODE IS F.
001330     05  FILLER                PIC X(02) VALUE SPACES.
001340 01  REG-LLAVE-POSTEADA.
001350     05  PKY-HASH                   PIC X(64).
001360     05  FILLER                     PIC X(01).
001370     05  PKY-USER-ID                PIC X(36).
001380     05  FILLER                     PIC X(01).
001390     05  PKY-ACCOUNT-ID             PIC X(36).
001400
001410*----------------------------------------------------------------*
001420*  REPORTE DE CONCILIACION Y AUDITORIA (132 COLUMNAS)            *
001430*----------------------------------------------------------------*
001440 FD  AUDIT-REPORT
001450     RECORDING MODE IS F.
001460 01  REG-REPORTE                    PIC X(132).
001470
001480 WORKING-STORAGE SECTION.
001490******************************************************************
001500*   INDICES Y CONTADORES DE USO GENERAL (NIVEL 77, NO SE         *
001510*   SUBDIVIDEN) -- CONVIENE TENERLOS FUERA DE GRUPO PORQUE SE    *
001520*   USAN COMO SUBINDICES DE VARIOS PARRAFOS DE ESTE PROGRAMA     *
001530******************************************************************
001540 77  WKS-HASH-K                     PIC 9(02) COMP VALUE ZERO.
001550 77  WKS-HASH-ORD                   PIC 9(03) COMP VALUE ZERO.
001560 77  WKS-HASH-RESIDUO               PIC 9(02) COMP VALUE ZERO.
001570 77  WKS-MAY-IX                     PIC 9(03) COMP VALUE ZERO.
001580 77  WKS-TRIM-MAX                   PIC 9(03) COMP VALUE ZERO.
001590 77  WKS-VFL-IX                     PIC 9(03) COMP VALUE ZERO.
001600******************************************************************
001610*          RECURSOS DE FILE-STATUS Y BITACORA DE ERRORES         *
001620******************************************************************
001630 01  WKS-FS-STATUS.
001640     02  FS-STMTXT                  PIC X(02) VALUE SPACES.
001650     02  FS-STMCTL                  PIC X(02) VALUE SPACES.
001660     02  FS-TRNOUT                  PIC X(02) VALUE SPACES.
001670     02  FS-PSTKEY                  PIC X(02) VALUE SPACES.
001680     02  FS-AUDRPT                  PIC X(02) VALUE SPACES.
001690     02  FILLER                PIC X(02) VALUE SPACES.
001700 01  PROGRAMA                       PIC X(08) VALUE 'SLDP1C01'.
001710 01  ARCHIVO                        PIC X(08) VALUE SPACES.
001720 01  ACCION                         PIC X(10) VALUE SPACES.
001730 01  LLAVE                          PIC X(32) VALUE SPACES.
001740
001750******************************************************************
001760*          COPIA DE TRABAJO DEL RESUMEN "COMPORTAMIENTO"         *
001770******************************************************************
001780 COPY SLDSUM01 REPLACING ==REG-RESUMEN-ESTADO== BY ==WKS-RESUMEN==
001790                          ==SUM-==               BY ==WKS-SUM-==.
001800
001810******************************************************************
001820*          BUFFERS DE LECTURA CON UN RENGLON DE ADELANTO         *
001830******************************************************************
001840 01  WKS-BUFFERS-LECTURA.
001850     02  WKS-LINEA-ACTUAL           PIC X(132) VALUE SPACES.
001860     02  WKS-LINEA-PENDIENTE        PIC X(132) VALUE SPACES.
001870     02  WKS-HAY-PENDIENTE          PIC X(01)  VALUE 'N'.
001880         88  HAY-LINEA-PENDIENTE            VALUE 'Y'.
001890     02  WKS-FIN-STATEMENT-TEXT     PIC X(01)  VALUE 'N'.
001900         88  FIN-STATEMENT-TEXT             VALUE 'Y'.
001910
001920******************************************************************
001930*          BANDERAS DE SECCION DENTRO DEL TEXTO DEL ESTADO       *
001940******************************************************************
001950     02  FILLER                PIC X(02) VALUE SPACES.
001960 01  WKS-BANDERAS-SECCION.
001970     02  WKS-EN-MOVIMIENTOS         PIC X(01) VALUE 'N'.
001980         88  EN-SECCION-MOVIMIENTOS         VALUE 'Y'.
001990     02  WKS-EN-COMPORTAMIENTO      PIC X(01) VALUE 'N'.
002000         88  EN-SECCION-COMPORTAMIENTO      VALUE 'Y'.
002010     02  WKS-TITULAR-LISTO          PIC X(01) VALUE 'N'.
002020         88  TITULAR-YA-ENCONTRADO          VALUE 'Y'.
002030
002040******************************************************************
002050*          TABLA DE MOVIMIENTOS PARSEADOS (EN MEMORIA)           *
002060******************************************************************
002070     02  FILLER                PIC X(02) VALUE SPACES.
002080 01  WKS-CONTADORES-PARSEO.
002090     02  WKS-N-TRN                  PIC 9(05) COMP VALUE ZERO.
002100     02  WKS-MAX-TRN                PIC 9(05) COMP VALUE 300.
002110     02  WKS-LINEAS-ENCONTRADAS     PIC 9(05) COMP VALUE ZERO.
002120     02  WKS-LINEAS-PARSEADAS       PIC 9(05) COMP VALUE ZERO.
002130     02  WKS-LINEAS-FALLIDAS        PIC 9(05) COMP VALUE ZERO.
002140     02  WKS-TRN-INSERTADAS         PIC 9(05) COMP VALUE ZERO.
002150     02  WKS-TRN-DUPLICADAS         PIC 9(05) COMP VALUE ZERO.
002160
002170     02  FILLER                PIC X(02) VALUE SPACES.
002180 01  WKS-TABLA-TRANSACCIONES.
002190     02  WKS-TRN-ELEM OCCURS 300 TIMES INDEXED BY WKS-IX-T.
002200         04  WKS-T-LINE-SEQ         PIC 9(05).
002210         04  WKS-T-DATE-OPER        PIC X(06).
002220         04  WKS-T-DATE-LIQ         PIC X(06).
002230         04  WKS-T-TRANSACTION-DATE PIC 9(08).
002240         04  WKS-T-DESCRIPTION      PIC X(60).
002250         04  WKS-T-DETAIL           PIC X(60).
002260         04  WKS-T-AMOUNT-ABS       PIC 9(10)V99.
002270         04  WKS-T-AMOUNT           PIC S9(10)V99.
002280         04  WKS-T-MOVEMENT-TYPE    PIC X(07).
002290         04  WKS-T-NEEDS-REVIEW     PIC X(01).
002300         04  WKS-T-SALDO-OPER       PIC S9(10)V99.
002310         04  WKS-T-SALDO-OPER-FLAG  PIC X(01).
002320         04  WKS-T-SALDO-LIQ        PIC S9(10)V99.
002330         04  WKS-T-SALDO-LIQ-FLAG   PIC X(01).
002340         04  WKS-T-HASH             PIC X(64).
002350         04  WKS-T-RIESGO-CODIGOS   PIC X(40).
002360
002370******************************************************************
002380*          CAMPOS DE TRABAJO DEL PARSEO DE UN RENGLON            *
002390******************************************************************
002400     02  FILLER                PIC X(02) VALUE SPACES.
002410 01  WKS-PARSEO-RENGLON.
002420     02  WKS-TOKENS OCCURS 30 TIMES INDEXED BY WKS-IX-TOK.
002430         04  WKS-TOKEN              PIC X(20).
002440     02  WKS-N-TOKENS               PIC 9(02) COMP VALUE ZERO.
002450     02  WKS-N-MONTOS               PIC 9(02) COMP VALUE ZERO.
002460     02  WKS-POS-PRIMER-MONTO       PIC 9(02) COMP VALUE ZERO.
002470     02  WKS-LINEA-TRABAJO          PIC X(132).
002480     02  WKS-LINEA-DETALLE          PIC X(132).
002490     02  WKS-HAY-DETALLE            PIC X(01) VALUE 'N'.
002500         88  RENGLON-TIENE-DETALLE          VALUE 'Y'.
002510     02  WKS-DESCRIPCION-ARMADA     PIC X(60).
002520     02  WKS-I                      PIC 9(02) COMP VALUE ZERO.
002530     02  WKS-J                      PIC 9(02) COMP VALUE ZERO.
002540
002550******************************************************************
002560*   AREA DE PRUEBA DE PATRONES (FECHA DD/MMM Y MONTO 9,999.99)   *
002570******************************************************************
002580     02  FILLER                PIC X(02) VALUE SPACES.
002590 01  WKS-PATRONES.
002600     02  WKS-CADENA-PATRON          PIC X(20) VALUE SPACES.
002610     02  WKS-ES-FECHA-OK            PIC X(01) VALUE 'N'.
002620         88  CADENA-ES-FECHA                VALUE 'Y'.
002630     02  WKS-ES-MONTO-OK            PIC X(01) VALUE 'N'.
002640         88  CADENA-ES-MONTO                VALUE 'Y'.
002650     02  WKS-IX-PAT                 PIC 9(02) COMP VALUE ZERO.
002660     02  WKS-LARGO-CADENA-PAT       PIC 9(02) COMP VALUE ZERO.
002670     02  WKS-N-DIGITOS-DEC          PIC 9(02) COMP VALUE ZERO.
002680     02  WKS-VIO-PUNTO              PIC X(01) VALUE 'N'.
002690         88  YA-VIO-PUNTO-DECIMAL           VALUE 'Y'.
002700     02  WKS-CARACTER-PAT           PIC X(01) VALUE SPACES.
002710     02  WKS-SIGUE-BUSCANDO-MONTO   PIC X(01) VALUE 'Y'.
002720
002730******************************************************************
002740*          TABLA DE MESES ABREVIADOS (ESPANOL)                   *
002750******************************************************************
002760     02  FILLER                PIC X(02) VALUE SPACES.
002770 01  TABLA-MESES-ABREV-DATOS.
002780     02  FILLER  PIC X(05) VALUE 'ENE01'.
002790     02  FILLER  PIC X(05) VALUE 'FEB02'.
002800     02  FILLER  PIC X(05) VALUE 'MAR03'.
002810     02  FILLER  PIC X(05) VALUE 'ABR04'.
002820     02  FILLER  PIC X(05) VALUE 'MAY05'.
002830     02  FILLER  PIC X(05) VALUE 'JUN06'.
002840     02  FILLER  PIC X(05) VALUE 'JUL07'.
002850     02  FILLER  PIC X(05) VALUE 'AGO08'.
002860     02  FILLER  PIC X(05) VALUE 'SEP09'.
002870     02  FILLER  PIC X(05) VALUE 'OCT10'.
002880     02  FILLER  PIC X(05) VALUE 'NOV11'.
002890     02  FILLER  PIC X(05) VALUE 'DIC12'.
002900 01  TABLA-MESES-ABREV REDEFINES TABLA-MESES-ABREV-DATOS.
002910     02  TABLA-MES OCCURS 12 TIMES INDEXED BY WKS-IX-MES.
002920         04  TMES-ABREV             PIC X(03).
002930         04  TMES-NUMERO            PIC 9(02).
002940
002950******************************************************************
002960*          TABLAS DE PALABRAS CLAVE ABONO / CARGO / AMBIGUAS     *
002970******************************************************************
002980 01  TABLA-PALABRAS-ABONO-DATOS.
002990     02  FILLER  PIC X(20) VALUE 'SPEI RECIBIDO'.
003000     02  FILLER  PIC X(20) VALUE 'DEPOSITO DE TERCERO'.
003010     02  FILLER  PIC X(20) VALUE 'DEPOSITO'.
003020     02  FILLER  PIC X(20) VALUE 'ABONO'.
003030     02  FILLER  PIC X(20) VALUE 'REEMBOLSO'.
003040     02  FILLER  PIC X(20) VALUE 'DEVOLUC'.
003050     02  FILLER  PIC X(20) VALUE 'INTERESES'.
003060     02  FILLER  PIC X(20) VALUE 'BECAS'.
003070     02  FILLER  PIC X(20) VALUE 'BECA'.
003080     02  FILLER  PIC X(20) VALUE 'PAGO BECAS'.
003090 01  TABLA-PALABRAS-ABONO REDEFINES TABLA-PALABRAS-ABONO-DATOS.
003100     02  TPA-PALABRA OCCURS 10 TIMES INDEXED BY WKS-IX-PA
003110                     PIC X(20).
003120
003130 01  TABLA-PALABRAS-CARGO-DATOS.
003140     02  FILLER  PIC X(24) VALUE 'SPEI ENVIADO'.
003150     02  FILLER  PIC X(24) VALUE 'RETIRO CAJERO AUTOMATICO'.
003160     02  FILLER  PIC X(24) VALUE 'RETIRO CAJERO'.
003170     02  FILLER  PIC X(24) VALUE 'PAGO TARJETA DE CREDITO'.
003180     02  FILLER  PIC X(24) VALUE 'COMISION'.
003190     02  FILLER  PIC X(24) VALUE 'IVA'.
003200     02  FILLER  PIC X(24) VALUE 'EFECTIVO SEGURO'.
003210     02  FILLER  PIC X(24) VALUE 'ATT'.
003220 01  TABLA-PALABRAS-CARGO REDEFINES TABLA-PALABRAS-CARGO-DATOS.
003230     02  TPC-PALABRA OCCURS 8 TIMES INDEXED BY WKS-IX-PC
003240                     PIC X(24).
003250
003260 01  TABLA-PALABRAS-AMBIGUAS-DATOS.
003270     02  FILLER  PIC X(24) VALUE 'PAGO CUENTA DE TERCERO'.
003280 01  TABLA-PALABRAS-AMBIGUAS REDEFINES
003290                              TABLA-PALABRAS-AMBIGUAS-DATOS.
003300     02  TPB-PALABRA OCCURS 1 TIMES INDEXED BY WKS-IX-PB
003310                     PIC X(24).
003320
003330******************************************************************
003340*          CAMPOS DE FECHA (INFERENCIA Y PLAUSIBILIDAD)          *
003350******************************************************************
003360 01  WKS-CAMPOS-FECHA.
003370     02  WKS-FECHA-DIA              PIC 9(02) VALUE ZERO.
003380     02  WKS-FECHA-ABREV-MES        PIC X(03) VALUE SPACES.
003390     02  WKS-FECHA-MES              PIC 9(02) VALUE ZERO.
003400     02  WKS-FECHA-ANIO             PIC 9(04) VALUE ZERO.
003410     02  WKS-FECHA-COMPLETA         PIC 9(08) VALUE ZERO.
003420     02  WKS-FECHA-ES-VALIDA        PIC X(01) VALUE 'N'.
003430         88  FECHA-ES-PLAUSIBLE             VALUE 'Y'.
003440     02  WKS-MESES-DIF              PIC S9(05) COMP VALUE ZERO.
003450
003460******************************************************************
003470*          CAMPOS DE CLASIFICACION Y CONCILIACION                *
003480******************************************************************
003490     02  FILLER                PIC X(02) VALUE SPACES.
003500 01  WKS-CLASIFICACION.
003510     02  WKS-SALDO-ANTERIOR         PIC S9(10)V99 VALUE ZERO.
003520     02  WKS-SALDO-CORRIDO          PIC S9(10)V99 VALUE ZERO.
003530     02  WKS-DIFERENCIA-SALDO       PIC S9(10)V99 VALUE ZERO.
003540     02  WKS-DESC-NORMALIZADA       PIC X(60) VALUE SPACES.
003550     02  WKS-TITULAR-KEY            PIC X(30) VALUE SPACES.
003560     02  WKS-HAY-TITULAR            PIC X(01) VALUE 'N'.
003570         88  HAY-LLAVE-TITULAR              VALUE 'Y'.
003580     02  WKS-ES-AMBIGUA             PIC X(01) VALUE 'N'.
003590         88  DESCRIPCION-ES-AMBIGUA         VALUE 'Y'.
003600     02  WKS-DESAMBIGUO             PIC X(01) VALUE 'N'.
003610         88  DESAMBIGUACION-RESOLVIO        VALUE 'Y'.
003620     02  WKS-TIPO-RESUELTO          PIC X(07) VALUE SPACES.
003630     02  WKS-SALDO-LIQ-ANTERIOR     PIC S9(10)V99 VALUE ZERO.
003640     02  WKS-HAY-SALDO-LIQ-ANT      PIC X(01) VALUE 'N'.
003650         88  HAY-SALDO-LIQ-ANTERIOR         VALUE 'Y'.
003660
003670     02  FILLER                PIC X(02) VALUE SPACES.
003680 01  WKS-TOTALES-CONCILIACION.
003690     02  WKS-CTA-ABONO              PIC 9(05) COMP VALUE ZERO.
003700     02  WKS-TOT-ABONO              PIC S9(10)V99 VALUE ZERO.
003710     02  WKS-CTA-CARGO              PIC 9(05) COMP VALUE ZERO.
003720     02  WKS-TOT-CARGO              PIC S9(10)V99 VALUE ZERO.
003730     02  WKS-CTA-UNKNOWN            PIC 9(05) COMP VALUE ZERO.
003740     02  WKS-TOT-UNKNOWN-ABS        PIC 9(10)V99 VALUE ZERO.
003750     02  WKS-DELTA-DEPOSITOS        PIC S9(10)V99 VALUE ZERO.
003760     02  WKS-DELTA-CARGOS           PIC S9(10)V99 VALUE ZERO.
003770     02  WKS-DELTA-ABS              PIC S9(10)V99 VALUE ZERO.
003780
003790******************************************************************
003800*          TOLERANCIAS Y CONSTANTES DE REDONDEO                  *
003810******************************************************************
003820     02  FILLER                PIC X(02) VALUE SPACES.
003830 01  WKS-TOLERANCIAS.
003840     02  WKS-TOL-QUIEBRE            PIC S9(05)V99 VALUE 0.01.
003850     02  WKS-TOL-DESCUADRE          PIC S9(05)V99 VALUE 0.10.
003860     02  WKS-UMBRAL-SALUD           PIC S9(05)V99 VALUE 10.00.
003870
003880******************************************************************
003890*          TABLA DE QUIEBRES DE SALDO (HASTA 10 SE IMPRIMEN)     *
003900******************************************************************
003910     02  FILLER                PIC X(02) VALUE SPACES.
003920 01  WKS-CONTADOR-QUIEBRES          PIC 9(05) COMP VALUE ZERO.
003930 01  WKS-TABLA-QUIEBRES.
003940     02  WKS-QB-ELEM OCCURS 10 TIMES INDEXED BY WKS-IX-QB.
003950         04  WKS-QB-INDICE          PIC 9(05).
003960         04  WKS-QB-FECHA-OPER      PIC X(06).
003970         04  WKS-QB-DESCRIPCION     PIC X(40).
003980         04  WKS-QB-TIPO            PIC X(07).
003990         04  WKS-QB-MONTO           PIC S9(10)V99.
004000         04  WKS-QB-SALDO-ESPERADO  PIC S9(10)V99.
004010         04  WKS-QB-SALDO-REAL      PIC S9(10)V99.
004020         04  WKS-QB-DIFERENCIA      PIC S9(10)V99.
004030
004040******************************************************************
004050*          TABLA DE ALTO RIESGO (HASTA 10 SE IMPRIMEN)           *
004060******************************************************************
004070     02  FILLER                PIC X(02) VALUE SPACES.
004080 01  WKS-CONTADOR-RIESGO             PIC 9(05) COMP VALUE ZERO.
004090 01  WKS-TABLA-RIESGO.
004100     02  WKS-RG-ELEM OCCURS 10 TIMES INDEXED BY WKS-IX-RG.
004110         04  WKS-RG-INDICE          PIC 9(05).
004120         04  WKS-RG-FECHA-OPER      PIC X(06).
004130         04  WKS-RG-DESCRIPCION     PIC X(35).
004140         04  WKS-RG-TIPO            PIC X(07).
004150         04  WKS-RG-MONTO           PIC S9(10)V99.
004160         04  WKS-RG-CODIGOS         PIC X(40).
004170         04  WKS-RG-DETALLE         PIC X(50).
004180
004190******************************************************************
004200*          TABLA EN MEMORIA DE LLAVES YA POSTEADAS (ORDENADA)    *
004210******************************************************************
004220     02  FILLER                PIC X(02) VALUE SPACES.
004230 01  WKS-CONTADOR-LLAVES-POST       PIC 9(05) COMP VALUE ZERO.
004240 01  WKS-MAX-LLAVES-POST            PIC 9(05) COMP VALUE 2000.
004250 01  WKS-TABLA-LLAVES-POST.
004260     02  WKS-LP-ELEM OCCURS 2000 TIMES
004270                     ASCENDING KEY IS WKS-LP-HASH
004280                     INDEXED BY WKS-IX-LP.
004290         04  WKS-LP-HASH            PIC X(64).
004300     02  FILLER                PIC X(02) VALUE SPACES.
004310 01  WKS-BUSQUEDA-LLAVE.
004320     02  WKS-LLAVE-ENCONTRADA       PIC X(01) VALUE 'N'.
004330         88  LLAVE-YA-POSTEADA              VALUE 'Y'.
004340
004350******************************************************************
004360*          CALCULO DE LA LLAVE HASH DE DEDUPLICACION             *
004370******************************************************************
004380     02  FILLER                PIC X(02) VALUE SPACES.
004390 01  WKS-HASH-DIGITOS               PIC X(16)
004400                                     VALUE '0123456789abcdef'.
004410 01  WKS-HASH-DIGITOS-R REDEFINES WKS-HASH-DIGITOS.
004420     02  WKS-HASH-DIGITO OCCURS 16 TIMES
004430                     INDEXED BY WKS-IX-HEX PIC X(01).
004440 01  WKS-HASH-CADENA                PIC X(220) VALUE SPACES.
004450 01  WKS-HASH-LONGITUD              PIC 9(03) COMP VALUE ZERO.
004460 01  WKS-HASH-ACUMULADORES.
004470     02  WKS-HASH-ACC OCCURS 8 TIMES INDEXED BY WKS-IX-HA
004480                     PIC 9(10) COMP.
004490     02  FILLER                PIC X(02) VALUE SPACES.
004500 01  WKS-HASH-SALIDA                PIC X(64) VALUE SPACES.
004510 01  WKS-HASH-TEMP                  PIC 9(10) COMP VALUE ZERO.
004520
004530 01  WKS-HASH-DIVIDENDO             PIC 9(18) COMP VALUE ZERO.
004540 01  WKS-HASH-COCIENTE              PIC 9(18) COMP VALUE ZERO.
004550 01  WKS-HASH-UN-CARACTER           PIC X(01) VALUE SPACE.
004560 01  WKS-HASH-ORDINAL               PIC 9(03) COMP VALUE ZERO.
004570*----------------------------------------------------------------*
004580*  TABLA DE ORDINALES PARA EL DIGESTO -- SUSTITUYE LA FUNCION    *
004590*  ORD (NO DISPONIBLE EN EL COMPILADOR DE PRODUCCION); CUBRE     *
004600*  LOS CARACTERES QUE APARECEN EN USUARIO/CUENTA/DESCRIPCION.    *
004610*----------------------------------------------------------------*
004620 01  WKS-TABLA-ORDINALES-DATOS      PIC X(67) VALUE
004630     ' -:.,0123456789ABCDEFGHIJKLMNOPQRSTUVWXY'
004640-    'Zabcdefghijklmnopqrstuvwxyz'.
004650 01  WKS-TABLA-ORDINALES REDEFINES WKS-TABLA-ORDINALES-DATOS.
004660     02  WKS-ORDINAL-CARACTER OCCURS 67 TIMES
004670                     INDEXED BY WKS-IX-ORD PIC X(01).
004680
004690******************************************************************
004700*          UTILERIAS DE CADENAS SIN FUNCIONES INTRINSECAS        *
004710*          (MAYUSCULAS, LARGO SIN ESPACIOS, CONVERSION A MONTO)  *
004720******************************************************************
004730 01  WKS-ALFABETO-MINUSC-DATOS      PIC X(26) VALUE
004740     'abcdefghijklmnopqrstuvwxyz'.
004750 01  WKS-ALFABETO-MINUSC REDEFINES WKS-ALFABETO-MINUSC-DATOS.
004760     02  WKS-ALF-MIN OCCURS 26 TIMES
004770                     INDEXED BY WKS-IX-ALF PIC X(01).
004780 01  WKS-ALFABETO-MAYUSC-DATOS      PIC X(26) VALUE
004790     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004800 01  WKS-ALFABETO-MAYUSC REDEFINES WKS-ALFABETO-MAYUSC-DATOS.
004810     02  WKS-ALF-MAY OCCURS 26 TIMES
004820                     INDEXED BY WKS-IX-ALF PIC X(01).
004830 01  WKS-MAY-CADENA                 PIC X(132) VALUE SPACES.
004840 01  WKS-MAY-CARACTER               PIC X(01) VALUE SPACE.
004850 01  WKS-TRIM-CAMPO                 PIC X(132) VALUE SPACES.
004860 01  WKS-TRIM-LARGO                 PIC 9(03) COMP VALUE ZERO.
004870 01  WKS-TRIM-INICIO                PIC 9(03) COMP VALUE ZERO.
004880 01  WKS-TITULAR-LARGO              PIC 9(03) COMP VALUE ZERO.
004890 01  WKS-CONT-CAMPO                 PIC X(132) VALUE SPACES.
004900 01  WKS-CONT-LARGO                 PIC 9(03) COMP VALUE ZERO.
004910 01  WKS-CONT-PATRON                PIC X(30) VALUE SPACES.
004920 01  WKS-CONT-PATRON-LARGO          PIC 9(03) COMP VALUE ZERO.
004930 01  WKS-CONT-DESDE                 PIC 9(03) COMP VALUE 1.
004940 01  WKS-CONT-IX                    PIC 9(03) COMP VALUE ZERO.
004950 01  WKS-CONT-POS-ENCONTRADA        PIC 9(03) COMP VALUE ZERO.
004960 01  WKS-CONT-ENCONTRADO            PIC X(01) VALUE 'N'.
004970     88  CONT-SUBCADENA-ENCONTRADA          VALUE 'Y'.
004980 01  WKS-ENCAB-EXCLUIDO             PIC X(01) VALUE 'N'.
004990     88  ENCABEZADO-EXCLUIDO                VALUE 'Y'.
005000 01  WKS-VFL-CARACTER               PIC X(01) VALUE SPACE.
005010 01  WKS-VFL-LLAVE-OK               PIC X(01) VALUE 'Y'.
005020     88  VFL-LLAVE-VALIDA                   VALUE 'Y'.
005030 01  WKS-HASH-PTR                   PIC 9(03) COMP VALUE ZERO.
005040 01  WKS-RIESGO-PTR                 PIC 9(03) COMP VALUE ZERO.
005050 01  WKS-NORM-INDICE                PIC 9(03) COMP VALUE ZERO.
005060 01  WKS-NORM-SALIDA-IX             PIC 9(03) COMP VALUE ZERO.
005070 01  WKS-NORM-CARACTER              PIC X(01) VALUE SPACE.
005080 01  WKS-NORM-ARRANCO               PIC X(01) VALUE 'N'.
005090     88  NORM-YA-ARRANCO                    VALUE 'Y'.
005100 01  WKS-NORM-ULTIMO-ESPACIO        PIC X(01) VALUE 'N'.
005110     88  NORM-ULTIMO-FUE-ESPACIO            VALUE 'Y'.
005120 01  WKS-CONV-MONTO-IX              PIC 9(03) COMP VALUE ZERO.
005130 01  WKS-CONV-MONTO-LARGO           PIC 9(03) COMP VALUE ZERO.
005140 01  WKS-CONV-MONTO-CARACTER        PIC X(01) VALUE SPACE.
005150 01  WKS-CONV-MONTO-VIO-PUNTO       PIC X(01) VALUE 'N'.
005160     88  CONV-YA-VIO-PUNTO                  VALUE 'Y'.
005170 01  WKS-CONV-MONTO-ENTERO          PIC 9(10) COMP VALUE ZERO.
005180 01  WKS-CONV-MONTO-DECIMAL         PIC 9(02) COMP VALUE ZERO.
005190 01  WKS-CONV-MONTO-DIGITO          PIC 9(01) VALUE ZERO.
005200 01  WKS-CONV-MONTO-CADENA          PIC X(20) VALUE SPACES.
005210 01  WKS-CONV-MONTO-RESULTADO       PIC 9(10)V99 VALUE ZERO.
005220 01  WKS-TOK-POS                    PIC 9(03) COMP VALUE ZERO.
005230 01  WKS-TOK-INICIO                 PIC 9(03) COMP VALUE ZERO.
005240 01  WKS-TOK-LARGO                  PIC 9(03) COMP VALUE ZERO.
005250
005260******************************************************************
005270*          AREAS DE IMPRESION DEL REPORTE DE AUDITORIA           *
005280******************************************************************
005290 01  WKS-LINEA-RPT-01.
005300     02  FILLER                     PIC X(01) VALUE SPACES.
005310     02  FILLER                     PIC X(40) VALUE
005320         'REPORTE DE CONCILIACION Y AUDITORIA'.
005330     02  FILLER                     PIC X(91) VALUE SPACES.
005340
005350 01  WKS-LINEA-RPT-DET.
005360     02  FILLER                     PIC X(01) VALUE SPACES.
005370     02  RPT-ETIQUETA               PIC X(30) VALUE SPACES.
005380     02  FILLER                     PIC X(02) VALUE SPACES.
005390     02  RPT-VALOR                  PIC X(99) VALUE SPACES.
005400
005410 01  WKS-MASCARA-MONTO              PIC ZZ,ZZZ,ZZ9.99-.
005420 01  WKS-MASCARA-CONTADOR           PIC ZZ,ZZ9.
005430
005440******************************************************************
005450*          RENGLON DE DETALLE DE QUIEBRE / RIESGO IMPRESO        *
005460******************************************************************
005470 01  WKS-LINEA-QUIEBRE.
005480     02  FILLER                     PIC X(01) VALUE SPACES.
005490     02  RPTQ-INDICE                PIC ZZZZ9.
005500     02  FILLER                     PIC X(01) VALUE SPACES.
005510     02  RPTQ-FECHA                 PIC X(06).
005520     02  FILLER                     PIC X(01) VALUE SPACES.
005530     02  RPTQ-DESCRIPCION           PIC X(40).
005540     02  FILLER                     PIC X(01) VALUE SPACES.
005550     02  RPTQ-TIPO                  PIC X(07).
005560     02  FILLER                     PIC X(01) VALUE SPACES.
005570     02  RPTQ-MONTO                 PIC ZZ,ZZZ,ZZ9.99.
005580     02  FILLER                     PIC X(01) VALUE SPACES.
005590     02  RPTQ-ESPERADO              PIC ZZ,ZZZ,ZZ9.99.
005600     02  FILLER                     PIC X(01) VALUE SPACES.
005610     02  RPTQ-REAL                  PIC ZZ,ZZZ,ZZ9.99.
005620     02  FILLER                     PIC X(01) VALUE SPACES.
005630     02  RPTQ-DIFERENCIA            PIC ZZ,ZZZ,ZZ9.99.
005640
005650 01  WKS-LINEA-RIESGO.
005660     02  FILLER                     PIC X(01) VALUE SPACES.
005670     02  RPTR-INDICE                PIC ZZZZ9.
005680     02  FILLER                     PIC X(01) VALUE SPACES.
005690     02  RPTR-FECHA                 PIC X(06).
005700     02  FILLER                     PIC X(01) VALUE SPACES.
005710     02  RPTR-DESCRIPCION           PIC X(35).
005720     02  FILLER                     PIC X(01) VALUE SPACES.
005730     02  RPTR-TIPO                  PIC X(07).
005740     02  FILLER                     PIC X(01) VALUE SPACES.
005750     02  RPTR-MONTO                 PIC ZZ,ZZZ,ZZ9.99.
005760     02  FILLER                     PIC X(01) VALUE SPACES.
005770     02  RPTR-CODIGOS               PIC X(40).
005780     02  FILLER                     PIC X(01) VALUE SPACES.
005790     02  RPTR-DETALLE               PIC X(50).
005800
005810 01  WKS-TITULO-EJECUCION           PIC X(08) VALUE SPACES.
005820
005830 PROCEDURE DIVISION.
005840******************************************************************
005850*               S E C C I O N   P R I N C I P A L                *
005860******************************************************************
005870 000-MAIN SECTION.
005880     PERFORM APERTURA-ARCHIVOS
005890     PERFORM LEE-STATEMENT-CTL
005900     PERFORM CARGA-TABLA-LLAVES-POST
005910     PERFORM PROCESA-TEXTO-ESTADO
005920        UNTIL FIN-STATEMENT-TEXT
005930     PERFORM VALIDA-IDENTIDAD-SALDOS
005940     IF WKS-SUM-IDENTIDAD-VALIDA
005950        PERFORM CLASIFICA-TODAS-TRANSACCIONES
005960        PERFORM POSTEA-TODAS-TRANSACCIONES
005970     ELSE
005980        DISPLAY 'SLDP1C01 - RESUMEN INVALIDO, SE OMITE '
005990                 'CLASIFICACION' UPON CONSOLE
006000     END-IF
006010     PERFORM IMPRIME-REPORTE-AUDITORIA
006020     PERFORM CIERRA-ARCHIVOS
006030     STOP RUN.
006040 000-MAIN-E. EXIT.
006050
006060******************************************************************
006070*               A P E R T U R A   D E   A R C H I V O S          *
006080******************************************************************
006090 APERTURA-ARCHIVOS SECTION.
006100     OPEN INPUT  STATEMENT-TEXT
006110                 STATEMENT-CTL
006120                 POSTED-KEYS
006130     OPEN OUTPUT TRANSACTION-OUT
006140                 AUDIT-REPORT
006150     IF FS-STMTXT NOT = '00'
006160        MOVE 'OPEN'       TO ACCION
006170        MOVE 'STMTXT'     TO ARCHIVO
006180        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
006190                              FS-STMTXT
006200        MOVE 91 TO RETURN-CODE
006210        STOP RUN
006220     END-IF.
006230 APERTURA-ARCHIVOS-E. EXIT.
006240
006250******************************************************************
006260*               L E E   S T A T E M E N T - C T L                *
006270******************************************************************
006280 LEE-STATEMENT-CTL SECTION.
006290     READ STATEMENT-CTL
006300        AT END
006310           DISPLAY 'SLDP1C01 - STATEMENT-CTL SIN REGISTROS'
006320                   UPON CONSOLE
006330           MOVE 91 TO RETURN-CODE
006340           PERFORM CIERRA-ARCHIVOS
006350           STOP RUN
006360     END-READ.
006370 LEE-STATEMENT-CTL-E. EXIT.
006380
006390******************************************************************
006400*          CARGA POSTED-KEYS A TABLA EN MEMORIA (ORDENADA)       *
006410******************************************************************
006420 CARGA-TABLA-LLAVES-POST SECTION.
006430     MOVE ZERO TO WKS-CONTADOR-LLAVES-POST
006440     PERFORM LEE-Y-CARGA-LLAVE-POST THRU
006450             LEE-Y-CARGA-LLAVE-POST-EXIT
006460             UNTIL FS-PSTKEY = '10'
006470     IF WKS-CONTADOR-LLAVES-POST > 1
006480        PERFORM ORDENA-TABLA-LLAVES-POST
006490     END-IF.
006500 CARGA-TABLA-LLAVES-POST-E. EXIT.
006510
006520******************************************************************
006530*   LEE UN REGISTRO DE POSTED-KEYS Y LO CARGA SI ES DE LA CUENTA *
006540******************************************************************
006550 LEE-Y-CARGA-LLAVE-POST.
006560     READ POSTED-KEYS
006570        AT END
006580           MOVE '10' TO FS-PSTKEY
006590        NOT AT END
006600           IF PKY-USER-ID    = STM-USER-ID AND
006610              PKY-ACCOUNT-ID = STM-ACCOUNT-ID
006620              ADD 1 TO WKS-CONTADOR-LLAVES-POST
006630              IF WKS-CONTADOR-LLAVES-POST <=
006640                 WKS-MAX-LLAVES-POST
006650                 MOVE PKY-HASH TO
006660                    WKS-LP-HASH (WKS-CONTADOR-LLAVES-POST)
006670              END-IF
006680           END-IF
006690     END-READ.
006700 LEE-Y-CARGA-LLAVE-POST-EXIT. EXIT.
006710
006720******************************************************************
006730*          ORDENAMIENTO BURBUJA SIMPLE DE LLAVES CARGADAS        *
006740******************************************************************
006750 ORDENA-TABLA-LLAVES-POST SECTION.
006760     SET WKS-IX-LP TO 1
006770     PERFORM RECORRE-RENGLON-BURBUJA THRU
006780             RECORRE-RENGLON-BURBUJA-EXIT
006790             UNTIL WKS-IX-LP > WKS-CONTADOR-LLAVES-POST.
006800 ORDENA-TABLA-LLAVES-POST-E. EXIT.
006810
006820 RECORRE-RENGLON-BURBUJA.
006830     MOVE 1 TO WKS-J
006840     PERFORM COMPARA-Y-INTERCAMBIA-PAR THRU
006850             COMPARA-Y-INTERCAMBIA-PAR-EXIT
006860             UNTIL WKS-J > WKS-CONTADOR-LLAVES-POST - 1
006870     SET WKS-IX-LP UP BY 1.
006880 RECORRE-RENGLON-BURBUJA-EXIT. EXIT.
006890
006900 COMPARA-Y-INTERCAMBIA-PAR.
006910     IF WKS-LP-HASH (WKS-J) > WKS-LP-HASH (WKS-J + 1)
006920        MOVE WKS-LP-HASH (WKS-J)     TO WKS-HASH-SALIDA
006930        MOVE WKS-LP-HASH (WKS-J + 1) TO WKS-LP-HASH
006940                                         (WKS-J)
006950        MOVE WKS-HASH-SALIDA         TO WKS-LP-HASH
006960                                         (WKS-J + 1)
006970     END-IF
006980     ADD 1 TO WKS-J.
006990 COMPARA-Y-INTERCAMBIA-PAR-EXIT. EXIT.
007000
007010******************************************************************
007020*   L E C T U R A   D E L   T E X T O   D E L   E S T A D O      *
007030******************************************************************
007040 PROCESA-TEXTO-ESTADO SECTION.
007050     PERFORM OBTIENE-SIGUIENTE-LINEA
007060     IF NOT FIN-STATEMENT-TEXT
007070        PERFORM CLASIFICA-LINEA-ESTADO
007080     END-IF.
007090 PROCESA-TEXTO-ESTADO-E. EXIT.
007100
007110******************************************************************
007120*   ENTREGA LA SIGUIENTE LINEA LOGICA (PENDIENTE O LEIDA)        *
007130******************************************************************
007140 OBTIENE-SIGUIENTE-LINEA SECTION.
007150     IF HAY-LINEA-PENDIENTE
007160        MOVE WKS-LINEA-PENDIENTE TO WKS-LINEA-ACTUAL
007170        MOVE 'N'                 TO WKS-HAY-PENDIENTE
007180     ELSE
007190        READ STATEMENT-TEXT
007200           AT END
007210              MOVE 'Y'    TO WKS-FIN-STATEMENT-TEXT
007220              MOVE SPACES TO WKS-LINEA-ACTUAL
007230           NOT AT END
007240              MOVE LIN-TEXTO TO WKS-LINEA-ACTUAL
007250        END-READ
007260     END-IF.
007270 OBTIENE-SIGUIENTE-LINEA-E. EXIT.
007280
007290******************************************************************
007300*   DECIDE QUE HACER CON UNA LINEA DEL TEXTO DEL ESTADO          *
007310******************************************************************
007320 CLASIFICA-LINEA-ESTADO SECTION.
007330     IF NOT TITULAR-YA-ENCONTRADO
007340        PERFORM EXTRAE-LLAVE-TITULAR
007350     END-IF
007360
007370     MOVE WKS-LINEA-ACTUAL TO WKS-MAY-CADENA
007380     PERFORM CONVIERTE-A-MAYUSCULAS
007390
007400     IF WKS-LINEA-ACTUAL (1:22) = 'DETALLE DE MOVIMIENTOS'
007410        OR (WKS-LINEA-ACTUAL NOT = SPACES AND
007420            WKS-LINEA-ACTUAL (1:1) NOT = SPACE AND
007430            WKS-MAY-CADENA (1:22) = 'DETALLE DE MOVIMIENTOS')
007440        MOVE 'Y' TO WKS-EN-MOVIMIENTOS
007450     ELSE
007460        IF WKS-LINEA-ACTUAL = SPACES
007470           CONTINUE
007480        ELSE
007490           EVALUATE TRUE
007500              WHEN EN-SECCION-MOVIMIENTOS
007510                 PERFORM EVALUA-RENGLON-MOVIMIENTO
007520              WHEN EN-SECCION-COMPORTAMIENTO
007530                 PERFORM EVALUA-RENGLON-COMPORTAMIENTO
007540              WHEN OTHER
007550                 CONTINUE
007560           END-EVALUATE
007570        END-IF
007580     END-IF.
007590 CLASIFICA-LINEA-ESTADO-E. EXIT.
007600
007610******************************************************************
007620*   PROCESA UN RENGLON DENTRO DE "DETALLE DE MOVIMIENTOS"        *
007630******************************************************************
007640 EVALUA-RENGLON-MOVIMIENTO SECTION.
007650     MOVE WKS-LINEA-ACTUAL TO WKS-MAY-CADENA
007660     PERFORM CONVIERTE-A-MAYUSCULAS
007670     IF WKS-MAY-CADENA (1:23) = 'TOTAL DE MOVIMIENTOS  ' OR
007680        WKS-LINEA-ACTUAL (1:19) = 'TOTAL DE MOVIMIENTO'
007690        MOVE 'N' TO WKS-EN-MOVIMIENTOS
007700     ELSE
007710        IF WKS-LINEA-ACTUAL (1:1) = SPACE
007720           CONTINUE
007730        ELSE
007740           IF WKS-MAY-CADENA (1:5) = 'FECHA' OR
007750              WKS-MAY-CADENA (1:4) = 'OPER'
007760              CONTINUE
007770           ELSE
007780              ADD 1 TO WKS-LINEAS-ENCONTRADAS
007790              PERFORM PARSEA-LINEA-MOVTO
007800           END-IF
007810        END-IF
007820     END-IF.
007830 EVALUA-RENGLON-MOVIMIENTO-E. EXIT.
007840
007850******************************************************************
007860*   PARSEA UNA LINEA PRINCIPAL DE MOVIMIENTO Y SU DETALLE        *
007870******************************************************************
007880 PARSEA-LINEA-MOVTO SECTION.
007890     MOVE WKS-LINEA-ACTUAL TO WKS-LINEA-TRABAJO
007900     PERFORM SEPARA-TOKENS
007910
007920     IF WKS-N-TOKENS < 4
007930        ADD 1 TO WKS-LINEAS-FALLIDAS
007940     ELSE
007950        MOVE WKS-TOKEN(1) TO WKS-CADENA-PATRON
007960        PERFORM VERIFICA-PATRON-FECHA
007970        IF NOT CADENA-ES-FECHA
007980           ADD 1 TO WKS-LINEAS-FALLIDAS
007990        ELSE
008000           MOVE WKS-TOKEN(2) TO WKS-CADENA-PATRON
008010           PERFORM VERIFICA-PATRON-FECHA
008020           IF NOT CADENA-ES-FECHA
008030              ADD 1 TO WKS-LINEAS-FALLIDAS
008040           ELSE
008050              PERFORM LOCALIZA-MONTOS
008060              IF WKS-N-MONTOS NOT = 1 AND WKS-N-MONTOS NOT = 3
008070                 ADD 1 TO WKS-LINEAS-FALLIDAS
008080              ELSE
008090                 PERFORM ARMA-DESCRIPCION
008100                 PERFORM DETECTA-LINEA-DETALLE
008110                 PERFORM AGREGA-TRANSACCION-A-TABLA
008120                 ADD 1 TO WKS-LINEAS-PARSEADAS
008130              END-IF
008140           END-IF
008150        END-IF
008160     END-IF.
008170 PARSEA-LINEA-MOVTO-E. EXIT.
008180
008190******************************************************************
008200*   PARTE EL RENGLON EN TOKENS SEPARADOS POR ESPACIOS            *
008210******************************************************************
008220 SEPARA-TOKENS SECTION.
008230     MOVE ZERO TO WKS-N-TOKENS
008240     MOVE ZERO TO WKS-TOK-INICIO
008250     MOVE 1    TO WKS-TOK-POS
008260     PERFORM EXAMINA-POSICION-TOKEN THRU
008270             EXAMINA-POSICION-TOKEN-EXIT
008280             VARYING WKS-TOK-POS FROM 1 BY 1
008290             UNTIL WKS-TOK-POS > 132
008300     IF WKS-TOK-INICIO NOT = ZERO AND WKS-N-TOKENS < 30
008310        ADD 1 TO WKS-N-TOKENS
008320        COMPUTE WKS-TOK-LARGO = 132 - WKS-TOK-INICIO + 1
008330        IF WKS-TOK-LARGO > 20
008340           MOVE 20 TO WKS-TOK-LARGO
008350        END-IF
008360        MOVE SPACES TO WKS-TOKEN (WKS-N-TOKENS)
008370        MOVE WKS-LINEA-TRABAJO (WKS-TOK-INICIO:WKS-TOK-LARGO) TO
008380             WKS-TOKEN (WKS-N-TOKENS)
008390     END-IF.
008400 SEPARA-TOKENS-E. EXIT.
008410
008420******************************************************************
008430*   EXAMINA UNA POSICION DEL RENGLON DE TRABAJO PARA DETECTAR    *
008440*   LOS LIMITES DE CADA TOKEN SEPARADO POR ESPACIOS              *
008450******************************************************************
008460 EXAMINA-POSICION-TOKEN.
008470     IF WKS-LINEA-TRABAJO (WKS-TOK-POS:1) = SPACE
008480        IF WKS-TOK-INICIO NOT = ZERO AND WKS-N-TOKENS < 30
008490           ADD 1 TO WKS-N-TOKENS
008500           COMPUTE WKS-TOK-LARGO = WKS-TOK-POS - WKS-TOK-INICIO
008510           IF WKS-TOK-LARGO > 20
008520              MOVE 20 TO WKS-TOK-LARGO
008530           END-IF
008540           MOVE SPACES TO WKS-TOKEN (WKS-N-TOKENS)
008550           MOVE WKS-LINEA-TRABAJO (WKS-TOK-INICIO:WKS-TOK-LARGO)
008560                TO WKS-TOKEN (WKS-N-TOKENS)
008570        END-IF
008580        MOVE ZERO TO WKS-TOK-INICIO
008590     ELSE
008600        IF WKS-TOK-INICIO = ZERO
008610           MOVE WKS-TOK-POS TO WKS-TOK-INICIO
008620        END-IF
008630     END-IF.
008640 EXAMINA-POSICION-TOKEN-EXIT. EXIT.
008650
008660******************************************************************
008670*   CALCULA EL LARGO DE UN CAMPO SIN CONTAR ESPACIOS FINALES     *
008680*   (WKS-TRIM-CAMPO/WKS-TRIM-MAX EN, WKS-TRIM-LARGO SALE)        *
008690******************************************************************
008700 CALCULA-LARGO-SIN-ESPACIOS SECTION.
008710     MOVE WKS-TRIM-MAX TO WKS-TRIM-LARGO
008720     PERFORM RETROCEDE-SI-ESPACIO THRU
008730             RETROCEDE-SI-ESPACIO-EXIT
008740             UNTIL WKS-TRIM-LARGO = ZERO OR
008750                   WKS-TRIM-CAMPO (WKS-TRIM-LARGO:1) NOT = SPACE.
008760 CALCULA-LARGO-SIN-ESPACIOS-E. EXIT.
008770
008780 RETROCEDE-SI-ESPACIO.
008790     SUBTRACT 1 FROM WKS-TRIM-LARGO.
008800 RETROCEDE-SI-ESPACIO-EXIT. EXIT.
008810
008820******************************************************************
008830*   CALCULA LA POSICION DEL PRIMER CARACTER NO ESPACIO DE UN     *
008840*   CAMPO (WKS-TRIM-CAMPO/WKS-TRIM-MAX EN, WKS-TRIM-INICIO SALE) *
008850******************************************************************
008860 CALCULA-INICIO-SIN-ESPACIOS SECTION.
008870     MOVE 1 TO WKS-TRIM-INICIO
008880     PERFORM AVANZA-SI-ESPACIO THRU
008890             AVANZA-SI-ESPACIO-EXIT
008900             UNTIL WKS-TRIM-INICIO > WKS-TRIM-MAX OR
008910                   WKS-TRIM-CAMPO (WKS-TRIM-INICIO:1) NOT = SPACE.
008920 CALCULA-INICIO-SIN-ESPACIOS-E. EXIT.
008930
008940 AVANZA-SI-ESPACIO.
008950     ADD 1 TO WKS-TRIM-INICIO.
008960 AVANZA-SI-ESPACIO-EXIT. EXIT.
008970
008980******************************************************************
008990*   BUSCA UNA SUBCADENA DENTRO DE OTRA A PARTIR DE UNA POSICION  *
009000*   DADA (WKS-CONT-CAMPO/WKS-CONT-LARGO/WKS-CONT-PATRON/         *
009010*   WKS-CONT-PATRON-LARGO/WKS-CONT-DESDE ENTRAN, WKS-CONT-       *
009020*   ENCONTRADO/WKS-CONT-POS-ENCONTRADA SALEN) -- SUSTITUYE LA    *
009030*   PSEUDO-INSTRUCCION MATCHES, INEXISTENTE EN EL COMPILADOR     *
009040******************************************************************
009050 CONTIENE-SUBCADENA SECTION.
009060     MOVE 'N' TO WKS-CONT-ENCONTRADO
009070     MOVE ZERO TO WKS-CONT-POS-ENCONTRADA
009080     IF WKS-CONT-PATRON-LARGO > 0 AND WKS-CONT-DESDE > 0
009090        AND (WKS-CONT-DESDE + WKS-CONT-PATRON-LARGO - 1) <=
009100            WKS-CONT-LARGO
009110        MOVE WKS-CONT-DESDE TO WKS-CONT-IX
009120        PERFORM BUSCA-SUBCADENA-EN-POS THRU
009130                BUSCA-SUBCADENA-EN-POS-EXIT
009140                UNTIL WKS-CONT-IX >
009150                      (WKS-CONT-LARGO - WKS-CONT-PATRON-LARGO + 1)
009160                OR CONT-SUBCADENA-ENCONTRADA
009170     END-IF.
009180 CONTIENE-SUBCADENA-E. EXIT.
009190
009200 BUSCA-SUBCADENA-EN-POS.
009210     IF WKS-CONT-CAMPO (WKS-CONT-IX:WKS-CONT-PATRON-LARGO) =
009220        WKS-CONT-PATRON (1:WKS-CONT-PATRON-LARGO)
009230        MOVE 'Y'        TO WKS-CONT-ENCONTRADO
009240        MOVE WKS-CONT-IX TO WKS-CONT-POS-ENCONTRADA
009250     ELSE
009260        ADD 1 TO WKS-CONT-IX
009270     END-IF.
009280 BUSCA-SUBCADENA-EN-POS-EXIT. EXIT.
009290
009300******************************************************************
009310*   EXCLUYE COMO ENCABEZADO DE TITULAR LOS RENGLONES QUE EN      *
009320*   REALIDAD SON PIE DE CUENTA/PERIODO/SALDO/PAGINA              *
009330******************************************************************
009340 VERIFICA-ENCABEZADO-EXCLUIDO SECTION.
009350     MOVE 'N' TO WKS-ENCAB-EXCLUIDO
009360     MOVE WKS-MAY-CADENA TO WKS-CONT-CAMPO
009370     MOVE 132            TO WKS-CONT-LARGO
009380     MOVE 1              TO WKS-CONT-DESDE
009390     MOVE 'CUENTA'       TO WKS-CONT-PATRON
009400     MOVE 6              TO WKS-CONT-PATRON-LARGO
009410     PERFORM CONTIENE-SUBCADENA
009420     IF CONT-SUBCADENA-ENCONTRADA
009430        MOVE 'Y' TO WKS-ENCAB-EXCLUIDO
009440     ELSE
009450        MOVE 'PERIODO' TO WKS-CONT-PATRON
009460        MOVE 7         TO WKS-CONT-PATRON-LARGO
009470        PERFORM CONTIENE-SUBCADENA
009480        IF CONT-SUBCADENA-ENCONTRADA
009490           MOVE 'Y' TO WKS-ENCAB-EXCLUIDO
009500        ELSE
009510           MOVE 'SALDO' TO WKS-CONT-PATRON
009520           MOVE 5       TO WKS-CONT-PATRON-LARGO
009530           PERFORM CONTIENE-SUBCADENA
009540           IF CONT-SUBCADENA-ENCONTRADA
009550              MOVE 'Y' TO WKS-ENCAB-EXCLUIDO
009560           ELSE
009570              MOVE 'PAGINA' TO WKS-CONT-PATRON
009580              MOVE 6        TO WKS-CONT-PATRON-LARGO
009590              PERFORM CONTIENE-SUBCADENA
009600              IF CONT-SUBCADENA-ENCONTRADA
009610                 MOVE 'Y' TO WKS-ENCAB-EXCLUIDO
009620              END-IF
009630           END-IF
009640        END-IF
009650     END-IF.
009660 VERIFICA-ENCABEZADO-EXCLUIDO-E. EXIT.
009670
009680******************************************************************
009690*   DETECTA SI EL DETALLE TRAE TRANSF/TRASP SEGUIDO MAS ADELANTE *
009700*   POR UNA 'A' (INDICADOR DE DESTINATARIO); EL RESULTADO QUEDA  *
009710*   EN CONT-SUBCADENA-ENCONTRADA AL TERMINAR                     *
009720******************************************************************
009730 DETECTA-TRANSF-O-TRASP-CON-A SECTION.
009740     MOVE WKS-LINEA-TRABAJO TO WKS-CONT-CAMPO (1:60)
009750     MOVE 60                TO WKS-CONT-LARGO
009760     MOVE 1                 TO WKS-CONT-DESDE
009770     MOVE SPACES            TO WKS-CONT-PATRON
009780     MOVE 'TRANSF'          TO WKS-CONT-PATRON (1:6)
009790     MOVE 6                 TO WKS-CONT-PATRON-LARGO
009800     PERFORM CONTIENE-SUBCADENA
009810     IF NOT CONT-SUBCADENA-ENCONTRADA
009820        MOVE SPACES   TO WKS-CONT-PATRON
009830        MOVE 'TRASP'  TO WKS-CONT-PATRON (1:5)
009840        MOVE 5        TO WKS-CONT-PATRON-LARGO
009850        MOVE 1        TO WKS-CONT-DESDE
009860        PERFORM CONTIENE-SUBCADENA
009870     END-IF
009880     IF CONT-SUBCADENA-ENCONTRADA
009890        COMPUTE WKS-CONT-DESDE =
009900                WKS-CONT-POS-ENCONTRADA + WKS-CONT-PATRON-LARGO
009910        MOVE SPACES TO WKS-CONT-PATRON
009920        MOVE 'A'    TO WKS-CONT-PATRON (1:1)
009930        MOVE 1      TO WKS-CONT-PATRON-LARGO
009940        PERFORM CONTIENE-SUBCADENA
009950     END-IF.
009960 DETECTA-TRANSF-O-TRASP-CON-A-E. EXIT.
009970
009980******************************************************************
009990*   CONVIERTE WKS-MAY-CADENA (132 POSICIONES) A MAYUSCULAS       *
010000*   BUSCANDO CADA CARACTER EN LA TABLA DE ALFABETO MINUSCULA     *
010010******************************************************************
010020 CONVIERTE-A-MAYUSCULAS SECTION.
010030     MOVE 1 TO WKS-MAY-IX
010040     PERFORM MAYUSCULIZA-UN-CARACTER THRU
010050             MAYUSCULIZA-UN-CARACTER-EXIT
010060             VARYING WKS-MAY-IX FROM 1 BY 1
010070             UNTIL WKS-MAY-IX > 132.
010080 CONVIERTE-A-MAYUSCULAS-E. EXIT.
010090
010100 MAYUSCULIZA-UN-CARACTER.
010110     MOVE WKS-MAY-CADENA (WKS-MAY-IX:1) TO WKS-MAY-CARACTER
010120     SET WKS-IX-ALF TO 1
010130     SEARCH WKS-ALF-MIN
010140        AT END
010150           CONTINUE
010160        WHEN WKS-ALF-MIN (WKS-IX-ALF) = WKS-MAY-CARACTER
010170           MOVE WKS-ALF-MAY (WKS-IX-ALF) TO
010180                WKS-MAY-CADENA (WKS-MAY-IX:1)
010190     END-SEARCH.
010200 MAYUSCULIZA-UN-CARACTER-EXIT. EXIT.
010210
010220******************************************************************
010230*   BUSCA EL ORDINAL DE UN CARACTER EN LA TABLA DEL DIGESTO      *
010240*   (WKS-HASH-UN-CARACTER ENTRA, WKS-HASH-ORDINAL SALE)          *
010250******************************************************************
010260 BUSCA-ORDINAL-CARACTER SECTION.
010270     SET WKS-IX-ORD TO 1
010280     MOVE 1 TO WKS-HASH-ORDINAL
010290     SEARCH WKS-ORDINAL-CARACTER
010300        AT END
010310           CONTINUE
010320        WHEN WKS-ORDINAL-CARACTER (WKS-IX-ORD) =
010330              WKS-HASH-UN-CARACTER
010340           SET WKS-HASH-ORDINAL TO WKS-IX-ORD
010350     END-SEARCH.
010360 BUSCA-ORDINAL-CARACTER-E. EXIT.
010370
010380******************************************************************
010390*   CONVIERTE UN TOKEN DE MONTO (DIGITOS, COMAS, PUNTO DECIMAL)  *
010400*   A UN VALOR NUMERICO 9(10)V99, SIN USAR FUNCTION NUMVAL       *
010410*   (WKS-CONV-MONTO-CADENA ENTRA, WKS-CONV-MONTO-RESULTADO SALE) *
010420******************************************************************
010430 CONVIERTE-CADENA-A-MONTO SECTION.
010440     MOVE ZERO TO WKS-CONV-MONTO-ENTERO
010450     MOVE ZERO TO WKS-CONV-MONTO-DECIMAL
010460     MOVE ZERO TO WKS-CONV-MONTO-RESULTADO
010470     MOVE 'N'  TO WKS-CONV-MONTO-VIO-PUNTO
010480     MOVE SPACES TO WKS-TRIM-CAMPO
010490     MOVE WKS-CONV-MONTO-CADENA TO WKS-TRIM-CAMPO (1:20)
010500     MOVE 20 TO WKS-TRIM-MAX
010510     PERFORM CALCULA-LARGO-SIN-ESPACIOS
010520     MOVE WKS-TRIM-LARGO TO WKS-CONV-MONTO-LARGO
010530     MOVE 1 TO WKS-CONV-MONTO-IX
010540     PERFORM ACUMULA-DIGITO-MONTO THRU
010550             ACUMULA-DIGITO-MONTO-EXIT
010560             UNTIL WKS-CONV-MONTO-IX > WKS-CONV-MONTO-LARGO
010570     COMPUTE WKS-CONV-MONTO-RESULTADO =
010580             WKS-CONV-MONTO-ENTERO +
010590             (WKS-CONV-MONTO-DECIMAL / 100).
010600 CONVIERTE-CADENA-A-MONTO-E. EXIT.
010610
010620 ACUMULA-DIGITO-MONTO.
010630     MOVE WKS-CONV-MONTO-CADENA (WKS-CONV-MONTO-IX:1) TO
010640          WKS-CONV-MONTO-CARACTER
010650     EVALUATE TRUE
010660        WHEN WKS-CONV-MONTO-CARACTER = '.'
010670           MOVE 'Y' TO WKS-CONV-MONTO-VIO-PUNTO
010680        WHEN WKS-CONV-MONTO-CARACTER = ','
010690           CONTINUE
010700        WHEN WKS-CONV-MONTO-CARACTER = '-'
010710           CONTINUE
010720        WHEN WKS-CONV-MONTO-CARACTER IS NUMERIC
010730           MOVE WKS-CONV-MONTO-CARACTER TO WKS-CONV-MONTO-DIGITO
010740           IF CONV-YA-VIO-PUNTO
010750              COMPUTE WKS-CONV-MONTO-DECIMAL =
010760                      (WKS-CONV-MONTO-DECIMAL * 10) +
010770                      WKS-CONV-MONTO-DIGITO
010780           ELSE
010790              COMPUTE WKS-CONV-MONTO-ENTERO =
010800                      (WKS-CONV-MONTO-ENTERO * 10) +
010810                      WKS-CONV-MONTO-DIGITO
010820           END-IF
010830        WHEN OTHER
010840           CONTINUE
010850     END-EVALUATE
010860     ADD 1 TO WKS-CONV-MONTO-IX.
010870 ACUMULA-DIGITO-MONTO-EXIT. EXIT.
010880
010890******************************************************************
010900*   VERIFICA SI WKS-CADENA-PATRON TIENE FORMA DD/MMM (FECHA)     *
010910******************************************************************
010920 VERIFICA-PATRON-FECHA SECTION.
010930     MOVE 'N' TO WKS-ES-FECHA-OK
010940     IF WKS-CADENA-PATRON (1:2) IS NUMERIC AND
010950        WKS-CADENA-PATRON (3:1) = '/' AND
010960        WKS-CADENA-PATRON (4:1) ALPHABETIC-UPPER AND
010970        WKS-CADENA-PATRON (5:1) ALPHABETIC-UPPER AND
010980        WKS-CADENA-PATRON (6:1) ALPHABETIC-UPPER
010990        MOVE 'Y' TO WKS-ES-FECHA-OK
011000     END-IF.
011010 VERIFICA-PATRON-FECHA-E. EXIT.
011020
011030******************************************************************
011040*   VERIFICA SI WKS-CADENA-PATRON TIENE FORMA DE MONTO           *
011050*   (DIGITOS, COMAS Y UN PUNTO DECIMAL, CON SIGNO OPCIONAL)      *
011060******************************************************************
011070 VERIFICA-PATRON-MONTO SECTION.
011080     MOVE 'N' TO WKS-ES-MONTO-OK
011090     MOVE 'N' TO WKS-VIO-PUNTO
011100     MOVE ZERO TO WKS-N-DIGITOS-DEC
011110     MOVE SPACES TO WKS-TRIM-CAMPO
011120     MOVE WKS-CADENA-PATRON TO WKS-TRIM-CAMPO (1:20)
011130     MOVE 20 TO WKS-TRIM-MAX
011140     PERFORM CALCULA-LARGO-SIN-ESPACIOS
011150     IF WKS-TRIM-LARGO = ZERO
011160        CONTINUE
011170     ELSE
011180        MOVE 'Y' TO WKS-ES-MONTO-OK
011190        MOVE WKS-TRIM-LARGO TO WKS-LARGO-CADENA-PAT
011200        MOVE 1 TO WKS-IX-PAT
011210        PERFORM EXAMINA-CARACTER-MONTO THRU
011220                EXAMINA-CARACTER-MONTO-EXIT
011230                UNTIL WKS-IX-PAT > WKS-LARGO-CADENA-PAT
011240        IF NOT YA-VIO-PUNTO-DECIMAL OR WKS-N-DIGITOS-DEC NOT = 2
011250           MOVE 'N' TO WKS-ES-MONTO-OK
011260        END-IF
011270     END-IF.
011280 VERIFICA-PATRON-MONTO-E. EXIT.
011290
011300******************************************************************
011310*   EXAMINA UN CARACTER DE LA CADENA CANDIDATA A MONTO           *
011320******************************************************************
011330 EXAMINA-CARACTER-MONTO.
011340     MOVE WKS-CADENA-PATRON (WKS-IX-PAT:1) TO
011350          WKS-CARACTER-PAT
011360     EVALUATE TRUE
011370        WHEN WKS-CARACTER-PAT IS NUMERIC
011380           IF YA-VIO-PUNTO-DECIMAL
011390              ADD 1 TO WKS-N-DIGITOS-DEC
011400           END-IF
011410        WHEN WKS-CARACTER-PAT = ','
011420           IF YA-VIO-PUNTO-DECIMAL
011430              MOVE 'N' TO WKS-ES-MONTO-OK
011440           END-IF
011450        WHEN WKS-CARACTER-PAT = '.'
011460           IF YA-VIO-PUNTO-DECIMAL
011470              MOVE 'N' TO WKS-ES-MONTO-OK
011480           ELSE
011490              MOVE 'Y' TO WKS-VIO-PUNTO
011500           END-IF
011510        WHEN WKS-CARACTER-PAT = '-' AND WKS-IX-PAT = 1
011520           CONTINUE
011530        WHEN OTHER
011540           MOVE 'N' TO WKS-ES-MONTO-OK
011550     END-EVALUATE
011560     ADD 1 TO WKS-IX-PAT.
011570 EXAMINA-CARACTER-MONTO-EXIT. EXIT.
011580
011590******************************************************************
011600*   EXPLORA LOS TOKENS DE DERECHA A IZQUIERDA BUSCANDO MONTOS    *
011610******************************************************************
011620 LOCALIZA-MONTOS SECTION.
011630     MOVE ZERO TO WKS-N-MONTOS
011640     MOVE WKS-N-TOKENS TO WKS-I
011650     MOVE 'Y' TO WKS-SIGUE-BUSCANDO-MONTO
011660     PERFORM EVALUA-TOKEN-COMO-MONTO THRU
011670             EVALUA-TOKEN-COMO-MONTO-EXIT
011680             UNTIL WKS-I < 3 OR WKS-SIGUE-BUSCANDO-MONTO = 'N'
011690     COMPUTE WKS-POS-PRIMER-MONTO =
011700             WKS-N-TOKENS - WKS-N-MONTOS + 1.
011710 LOCALIZA-MONTOS-E. EXIT.
011720
011730******************************************************************
011740*   EVALUA UN TOKEN, DE DERECHA A IZQUIERDA, COMO POSIBLE MONTO  *
011750******************************************************************
011760 EVALUA-TOKEN-COMO-MONTO.
011770     MOVE WKS-TOKEN(WKS-I) TO WKS-CADENA-PATRON
011780     PERFORM VERIFICA-PATRON-MONTO
011790     IF CADENA-ES-MONTO
011800        ADD 1 TO WKS-N-MONTOS
011810        SUBTRACT 1 FROM WKS-I
011820     ELSE
011830        MOVE 'N' TO WKS-SIGUE-BUSCANDO-MONTO
011840     END-IF.
011850 EVALUA-TOKEN-COMO-MONTO-EXIT. EXIT.
011860
011870******************************************************************
011880*   ARMA LA DESCRIPCION CON LOS TOKENS ENTRE FECHAS Y MONTOS     *
011890******************************************************************
011900 ARMA-DESCRIPCION SECTION.
011910     MOVE SPACES TO WKS-DESCRIPCION-ARMADA
011920     MOVE 3 TO WKS-I
011930     PERFORM AGREGA-TOKEN-A-DESCRIPCION THRU
011940             AGREGA-TOKEN-A-DESCRIPCION-EXIT
011950             UNTIL WKS-I >= WKS-POS-PRIMER-MONTO.
011960 ARMA-DESCRIPCION-E. EXIT.
011970
011980 AGREGA-TOKEN-A-DESCRIPCION.
011990     MOVE SPACES TO WKS-TRIM-CAMPO
012000     MOVE WKS-DESCRIPCION-ARMADA TO WKS-TRIM-CAMPO (1:60)
012010     MOVE 60 TO WKS-TRIM-MAX
012020     PERFORM CALCULA-LARGO-SIN-ESPACIOS
012030     IF WKS-TRIM-LARGO = ZERO
012040        MOVE WKS-TOKEN (WKS-I) TO WKS-DESCRIPCION-ARMADA
012050     ELSE
012060        COMPUTE WKS-HASH-PTR = WKS-TRIM-LARGO + 1
012070        IF WKS-HASH-PTR <= 60
012080           STRING ' ' DELIMITED BY SIZE
012090                  INTO WKS-DESCRIPCION-ARMADA
012100                  WITH POINTER WKS-HASH-PTR
012110           MOVE SPACES TO WKS-TRIM-CAMPO
012120           MOVE WKS-TOKEN (WKS-I) TO WKS-TRIM-CAMPO (1:20)
012130           MOVE 20 TO WKS-TRIM-MAX
012140           PERFORM CALCULA-LARGO-SIN-ESPACIOS
012150           IF WKS-TRIM-LARGO > 0 AND WKS-HASH-PTR <= 60
012160              STRING WKS-TRIM-CAMPO (1:WKS-TRIM-LARGO)
012170                     DELIMITED BY SIZE
012180                     INTO WKS-DESCRIPCION-ARMADA
012190                     WITH POINTER WKS-HASH-PTR
012200           END-IF
012210        END-IF
012220     END-IF
012230     ADD 1 TO WKS-I.
012240 AGREGA-TOKEN-A-DESCRIPCION-EXIT. EXIT.
012250
012260******************************************************************
012270*   DETECTA SI EL RENGLON SIGUIENTE ES UNA LINEA DE DETALLE      *
012280******************************************************************
012290 DETECTA-LINEA-DETALLE SECTION.
012300     MOVE 'N'    TO WKS-HAY-DETALLE
012310     MOVE SPACES TO WKS-LINEA-DETALLE
012320     PERFORM OBTIENE-SIGUIENTE-LINEA
012330     IF NOT FIN-STATEMENT-TEXT
012340        IF WKS-LINEA-ACTUAL = SPACES
012350           CONTINUE
012360        ELSE
012370           MOVE WKS-LINEA-ACTUAL TO WKS-MAY-CADENA
012380           PERFORM CONVIERTE-A-MAYUSCULAS
012390           IF WKS-MAY-CADENA (1:22) = 'DETALLE DE MOVIMIENTOS' OR
012400              WKS-MAY-CADENA (1:19) = 'TOTAL DE MOVIMIENTO' OR
012410              WKS-MAY-CADENA (1:5)  = 'FECHA' OR
012420              WKS-MAY-CADENA (1:4)  = 'OPER'
012430              MOVE WKS-LINEA-ACTUAL    TO WKS-LINEA-PENDIENTE
012440              MOVE 'Y'                 TO WKS-HAY-PENDIENTE
012450           ELSE
012460              MOVE WKS-LINEA-ACTUAL (1:6) TO WKS-CADENA-PATRON
012470              PERFORM VERIFICA-PATRON-FECHA
012480              IF CADENA-ES-FECHA
012490                 MOVE WKS-LINEA-ACTUAL TO WKS-LINEA-PENDIENTE
012500                 MOVE 'Y'              TO WKS-HAY-PENDIENTE
012510                 MOVE 'N'              TO WKS-HAY-DETALLE
012520              ELSE
012530                 MOVE WKS-LINEA-ACTUAL TO WKS-LINEA-DETALLE
012540                 MOVE 'Y'              TO WKS-HAY-DETALLE
012550              END-IF
012560           END-IF
012570        END-IF
012580     END-IF.
012590 DETECTA-LINEA-DETALLE-E. EXIT.
012600
012610******************************************************************
012620*   AGREGA LA TRANSACCION PARSEADA A LA TABLA EN MEMORIA         *
012630******************************************************************
012640 AGREGA-TRANSACCION-A-TABLA SECTION.
012650     IF WKS-N-TRN < WKS-MAX-TRN
012660        ADD 1 TO WKS-N-TRN
012670        SET WKS-IX-T TO WKS-N-TRN
012680        MOVE WKS-N-TRN             TO WKS-T-LINE-SEQ (WKS-IX-T)
012690        MOVE WKS-TOKEN(1)          TO WKS-T-DATE-OPER (WKS-IX-T)
012700        MOVE WKS-TOKEN(2)          TO WKS-T-DATE-LIQ  (WKS-IX-T)
012710        MOVE WKS-DESCRIPCION-ARMADA TO
012720             WKS-T-DESCRIPTION (WKS-IX-T)
012730        IF RENGLON-TIENE-DETALLE
012740           MOVE WKS-LINEA-DETALLE TO WKS-T-DETAIL (WKS-IX-T)
012750        ELSE
012760           MOVE SPACES TO WKS-T-DETAIL (WKS-IX-T)
012770        END-IF
012780        MOVE WKS-TOKEN (WKS-POS-PRIMER-MONTO) TO
012790             WKS-CONV-MONTO-CADENA
012800        PERFORM CONVIERTE-CADENA-A-MONTO
012810        MOVE WKS-CONV-MONTO-RESULTADO TO
012820             WKS-T-AMOUNT-ABS (WKS-IX-T)
012830        MOVE ZERO   TO WKS-T-AMOUNT (WKS-IX-T)
012840        MOVE SPACES TO WKS-T-MOVEMENT-TYPE (WKS-IX-T)
012850        MOVE 'Y'    TO WKS-T-NEEDS-REVIEW (WKS-IX-T)
012860        IF WKS-N-MONTOS = 3
012870           MOVE WKS-TOKEN (WKS-POS-PRIMER-MONTO + 1) TO
012880                WKS-CONV-MONTO-CADENA
012890           PERFORM CONVIERTE-CADENA-A-MONTO
012900           MOVE WKS-CONV-MONTO-RESULTADO TO
012910                WKS-T-SALDO-OPER (WKS-IX-T)
012920           MOVE 'Y' TO WKS-T-SALDO-OPER-FLAG (WKS-IX-T)
012930           MOVE WKS-TOKEN (WKS-POS-PRIMER-MONTO + 2) TO
012940                WKS-CONV-MONTO-CADENA
012950           PERFORM CONVIERTE-CADENA-A-MONTO
012960           MOVE WKS-CONV-MONTO-RESULTADO TO
012970                WKS-T-SALDO-LIQ (WKS-IX-T)
012980           MOVE 'Y' TO WKS-T-SALDO-LIQ-FLAG (WKS-IX-T)
012990        ELSE
013000           MOVE ZERO TO WKS-T-SALDO-OPER (WKS-IX-T)
013010           MOVE 'N'  TO WKS-T-SALDO-OPER-FLAG (WKS-IX-T)
013020           MOVE ZERO TO WKS-T-SALDO-LIQ (WKS-IX-T)
013030           MOVE 'N'  TO WKS-T-SALDO-LIQ-FLAG (WKS-IX-T)
013040        END-IF
013050     ELSE
013060        DISPLAY 'SLDP1C01 - TABLA DE TRANSACCIONES LLENA, '
013070                 'SE DESCARTA RENGLON' UPON CONSOLE
013080     END-IF.
013090 AGREGA-TRANSACCION-A-TABLA-E. EXIT.
013100
013110******************************************************************
013120*   PROCESA UN RENGLON DENTRO DE "COMPORTAMIENTO"                *
013130******************************************************************
013140 EVALUA-RENGLON-COMPORTAMIENTO SECTION.
013150     MOVE WKS-LINEA-ACTUAL TO WKS-MAY-CADENA
013160     PERFORM CONVIERTE-A-MAYUSCULAS
013170     IF WKS-MAY-CADENA (1:29) = 'SALDO PROMEDIO MINIMO MENSUAL' OR
013180        WKS-MAY-CADENA (1:29) = 'SALDO PROMEDIO M'
013190        MOVE 'N' TO WKS-EN-COMPORTAMIENTO
013200     ELSE
013210        PERFORM EXTRAE-COMPORTAMIENTO
013220     END-IF.
013230 EVALUA-RENGLON-COMPORTAMIENTO-E. EXIT.
013240
013250******************************************************************
013260*   EXTRAE LOS 4 CAMPOS MONETARIOS DEL BLOQUE COMPORTAMIENTO     *
013270******************************************************************
013280 EXTRAE-COMPORTAMIENTO SECTION.
013290     MOVE WKS-LINEA-ACTUAL TO WKS-LINEA-TRABAJO
013300     PERFORM SEPARA-TOKENS
013310     MOVE WKS-LINEA-ACTUAL TO WKS-MAY-CADENA
013320     PERFORM CONVIERTE-A-MAYUSCULAS
013330     IF WKS-MAY-CADENA (1:14) = 'SALDO ANTERIOR'
013340        MOVE WKS-TOKEN(6) TO WKS-CONV-MONTO-CADENA
013350        PERFORM CONVIERTE-CADENA-A-MONTO
013360        MOVE WKS-CONV-MONTO-RESULTADO TO WKS-SUM-STARTING-BALANCE
013370        MOVE 'Y' TO WKS-SUM-FLAG-SALDO-ANT
013380     END-IF
013390     IF WKS-MAY-CADENA (1:17) = 'DEPOSITOS / ABONO'
013400        MOVE WKS-TOKEN(9) TO WKS-CONV-MONTO-CADENA
013410        PERFORM CONVIERTE-CADENA-A-MONTO
013420        MOVE WKS-CONV-MONTO-RESULTADO TO WKS-SUM-N-DEPOSITS
013430        MOVE WKS-TOKEN(10) TO WKS-CONV-MONTO-CADENA
013440        PERFORM CONVIERTE-CADENA-A-MONTO
013450        MOVE WKS-CONV-MONTO-RESULTADO TO WKS-SUM-DEPOSITS-AMOUNT
013460        MOVE 'Y' TO WKS-SUM-FLAG-DEPOSITOS
013470     END-IF
013480     IF WKS-MAY-CADENA (1:15) = 'RETIROS / CARGO'
013490        MOVE WKS-TOKEN(10) TO WKS-CONV-MONTO-CADENA
013500        PERFORM CONVIERTE-CADENA-A-MONTO
013510        MOVE WKS-CONV-MONTO-RESULTADO TO WKS-SUM-N-CHARGES
013520        MOVE WKS-TOKEN(11) TO WKS-CONV-MONTO-CADENA
013530        PERFORM CONVIERTE-CADENA-A-MONTO
013540        MOVE WKS-CONV-MONTO-RESULTADO TO WKS-SUM-CHARGES-AMOUNT
013550        MOVE 'Y' TO WKS-SUM-FLAG-CARGOS
013560     END-IF
013570     IF WKS-MAY-CADENA (1:11) = 'SALDO FINAL'
013580        MOVE WKS-TOKEN(7) TO WKS-CONV-MONTO-CADENA
013590        PERFORM CONVIERTE-CADENA-A-MONTO
013600        MOVE WKS-CONV-MONTO-RESULTADO TO WKS-SUM-FINAL-BALANCE
013610        MOVE 'Y' TO WKS-SUM-FLAG-SALDO-FIN
013620     END-IF
013630     IF WKS-MAY-CADENA (1:13) = 'COMPORTAMIENTO'
013640        MOVE 'Y' TO WKS-EN-COMPORTAMIENTO
013650     END-IF.
013660 EXTRAE-COMPORTAMIENTO-E. EXIT.
013670
013680******************************************************************
013690*   BUSCA LA LINEA DE ENCABEZADO CON EL NOMBRE DEL TITULAR       *
013700******************************************************************
013710 EXTRAE-LLAVE-TITULAR SECTION.
013720     MOVE SPACES TO WKS-TRIM-CAMPO
013730     MOVE WKS-LINEA-ACTUAL TO WKS-TRIM-CAMPO (1:132)
013740     MOVE 132 TO WKS-TRIM-MAX
013750     PERFORM CALCULA-LARGO-SIN-ESPACIOS
013760     PERFORM CALCULA-INICIO-SIN-ESPACIOS
013770     IF WKS-TRIM-LARGO >= WKS-TRIM-INICIO
013780        COMPUTE WKS-TITULAR-LARGO =
013790                WKS-TRIM-LARGO - WKS-TRIM-INICIO + 1
013800     ELSE
013810        MOVE ZERO TO WKS-TITULAR-LARGO
013820     END-IF
013830     MOVE WKS-LINEA-ACTUAL TO WKS-MAY-CADENA
013840     PERFORM CONVIERTE-A-MAYUSCULAS
013850     IF WKS-TITULAR-LARGO >= 10
013860        AND WKS-LINEA-ACTUAL = WKS-MAY-CADENA
013870        AND WKS-LINEA-ACTUAL (1:4) NOT = 'BBVA'
013880        AND WKS-TITULAR-LARGO > ZERO
013890        PERFORM VERIFICA-ENCABEZADO-EXCLUIDO
013900        IF NOT ENCABEZADO-EXCLUIDO
013910           MOVE WKS-LINEA-ACTUAL TO WKS-LINEA-TRABAJO
013920           PERFORM SEPARA-TOKENS
013930           IF WKS-N-TOKENS >= 2
013940              MOVE SPACES TO WKS-TRIM-CAMPO
013950              MOVE WKS-TOKEN(1) TO WKS-TRIM-CAMPO (1:20)
013960              MOVE 20 TO WKS-TRIM-MAX
013970              PERFORM CALCULA-LARGO-SIN-ESPACIOS
013980              MOVE 1 TO WKS-HASH-PTR
013990              MOVE SPACES TO WKS-TITULAR-KEY
014000              STRING WKS-TRIM-CAMPO (1:WKS-TRIM-LARGO) ' '
014010                 WKS-TOKEN(2) (1:1)
014020                 DELIMITED BY SIZE INTO WKS-TITULAR-KEY
014030                 WITH POINTER WKS-HASH-PTR
014040              MOVE 'Y' TO WKS-TITULAR-LISTO
014050           END-IF
014060        END-IF
014070     END-IF.
014080 EXTRAE-LLAVE-TITULAR-E. EXIT.
014090
014100******************************************************************
014110*   VALIDA LA IDENTIDAD ARITMETICA DEL RESUMEN                   *
014120******************************************************************
014130 VALIDA-IDENTIDAD-SALDOS SECTION.
014140     IF WKS-SUM-FLAG-SALDO-ANT = 'N' OR
014150        WKS-SUM-FLAG-DEPOSITOS = 'N' OR
014160        WKS-SUM-FLAG-CARGOS    = 'N' OR
014170        WKS-SUM-FLAG-SALDO-FIN = 'N'
014180        MOVE 'N' TO WKS-SUM-IDENTIDAD-OK
014190        DISPLAY 'SLDP1C01 - FALTA UN CAMPO MONETARIO EN EL '
014200                 'RESUMEN COMPORTAMIENTO' UPON CONSOLE
014210     ELSE
014220        COMPUTE WKS-SUM-SALDO-CALCULADO ROUNDED =
014230                WKS-SUM-STARTING-BALANCE +
014240                WKS-SUM-DEPOSITS-AMOUNT  -
014250                WKS-SUM-CHARGES-AMOUNT
014260        COMPUTE WKS-SUM-DIFERENCIA-ABS =
014270                WKS-SUM-SALDO-CALCULADO - WKS-SUM-FINAL-BALANCE
014280        IF WKS-SUM-DIFERENCIA-ABS < ZERO
014290           COMPUTE WKS-SUM-DIFERENCIA-ABS =
014300                   0 - WKS-SUM-DIFERENCIA-ABS
014310        END-IF
014320        IF WKS-SUM-DIFERENCIA-ABS = ZERO
014330           MOVE 'Y' TO WKS-SUM-IDENTIDAD-OK
014340        ELSE
014350           MOVE 'N' TO WKS-SUM-IDENTIDAD-OK
014360           DISPLAY 'SLDP1C01 - RESUMEN NO CUADRA. CALCULADO: '
014370                   WKS-SUM-SALDO-CALCULADO ' REAL: '
014380                   WKS-SUM-FINAL-BALANCE ' DIFERENCIA: '
014390                   WKS-SUM-DIFERENCIA-ABS UPON CONSOLE
014400        END-IF
014410     END-IF.
014420 VALIDA-IDENTIDAD-SALDOS-E. EXIT.
014430
014440******************************************************************
014450*   CLASIFICA TODAS LAS TRANSACCIONES EN ORDEN DEL ESTADO        *
014460******************************************************************
014470 CLASIFICA-TODAS-TRANSACCIONES SECTION.
014480     MOVE WKS-SUM-STARTING-BALANCE TO WKS-SALDO-ANTERIOR
014490     SET WKS-IX-T TO 1
014500     PERFORM CLASIFICA-UN-MOVIMIENTO-TABLA THRU
014510             CLASIFICA-UN-MOVIMIENTO-TABLA-EXIT
014520             UNTIL WKS-IX-T > WKS-N-TRN
014530     MOVE WKS-SUM-STARTING-BALANCE TO WKS-SALDO-CORRIDO
014540     SET WKS-IX-T TO 1
014550     PERFORM AUDITA-UN-MOVIMIENTO-TABLA THRU
014560             AUDITA-UN-MOVIMIENTO-TABLA-EXIT
014570             UNTIL WKS-IX-T > WKS-N-TRN.
014580 CLASIFICA-TODAS-TRANSACCIONES-E. EXIT.
014590
014600 CLASIFICA-UN-MOVIMIENTO-TABLA.
014610     PERFORM CLASIFICA-MOVIMIENTO
014620     PERFORM COMPUTA-LLAVE-HASH
014630     PERFORM ACUMULA-TOTALES-CONTROL
014640     SET WKS-IX-T UP BY 1.
014650 CLASIFICA-UN-MOVIMIENTO-TABLA-EXIT. EXIT.
014660
014670 AUDITA-UN-MOVIMIENTO-TABLA.
014680     PERFORM AUDITA-SALDO-CORRIDO
014690     PERFORM MARCA-ALTO-RIESGO
014700     SET WKS-IX-T UP BY 1.
014710 AUDITA-UN-MOVIMIENTO-TABLA-EXIT. EXIT.
014720
014730******************************************************************
014740*   CLASIFICA UN MOVIMIENTO (CASO A / CASO B DE LA NORMATIVA)    *
014750******************************************************************
014760 CLASIFICA-MOVIMIENTO SECTION.
014770     MOVE WKS-T-DESCRIPTION (WKS-IX-T) TO WKS-LINEA-TRABAJO
014780     PERFORM NORMALIZA-DESCRIPCION
014790     MOVE 'N' TO WKS-T-NEEDS-REVIEW (WKS-IX-T)
014800     IF WKS-T-SALDO-LIQ-FLAG (WKS-IX-T) = 'Y'
014810        PERFORM CASO-A-CON-SALDO-LIQ
014820     ELSE
014830        PERFORM CASO-B-SIN-SALDO-LIQ
014840     END-IF.
014850 CLASIFICA-MOVIMIENTO-E. EXIT.
014860
014870******************************************************************
014880*   NORMALIZA LA DESCRIPCION SEGUN LAS REGLAS DEL NEGOCIO        *
014890******************************************************************
014900 NORMALIZA-DESCRIPCION SECTION.
014910     MOVE WKS-LINEA-TRABAJO TO WKS-MAY-CADENA
014920     PERFORM CONVIERTE-A-MAYUSCULAS
014930     MOVE SPACES TO WKS-DESC-NORMALIZADA
014940     MOVE WKS-MAY-CADENA (1:60) TO WKS-DESC-NORMALIZADA
014950     PERFORM SUSTITUYE-TRANSFERENCIA
014960     PERFORM SUSTITUYE-TRASPASO
014970     PERFORM COMPACTA-Y-CENTRA-DESCRIPCION.
014980 NORMALIZA-DESCRIPCION-E. EXIT.
014990
015000******************************************************************
015010*   SUSTITUYE 'TRANSFERENCIA' POR 'TRANSF' (MISMO LARGO, 13 POS) *
015020*   EN CADA POSICION DE WKS-DESC-NORMALIZADA DONDE APAREZCA      *
015030******************************************************************
015040 SUSTITUYE-TRANSFERENCIA SECTION.
015050     MOVE 1 TO WKS-NORM-INDICE
015060     PERFORM BUSCA-TRANSFERENCIA-EN-POS THRU
015070             BUSCA-TRANSFERENCIA-EN-POS-EXIT
015080             VARYING WKS-NORM-INDICE FROM 1 BY 1
015090             UNTIL WKS-NORM-INDICE > 48.
015100 SUSTITUYE-TRANSFERENCIA-E. EXIT.
015110
015120 BUSCA-TRANSFERENCIA-EN-POS.
015130     IF WKS-DESC-NORMALIZADA (WKS-NORM-INDICE:13) =
015140        'TRANSFERENCIA'
015150        MOVE 'TRANSF       ' TO
015160             WKS-DESC-NORMALIZADA (WKS-NORM-INDICE:13)
015170     END-IF.
015180 BUSCA-TRANSFERENCIA-EN-POS-EXIT. EXIT.
015190
015200******************************************************************
015210*   SUSTITUYE 'TRASPASO' POR 'TRASP' (MISMO LARGO, 8 POSICIONES) *
015220*   EN CADA POSICION DE WKS-DESC-NORMALIZADA DONDE APAREZCA      *
015230******************************************************************
015240 SUSTITUYE-TRASPASO SECTION.
015250     MOVE 1 TO WKS-NORM-INDICE
015260     PERFORM BUSCA-TRASPASO-EN-POS THRU
015270             BUSCA-TRASPASO-EN-POS-EXIT
015280             VARYING WKS-NORM-INDICE FROM 1 BY 1
015290             UNTIL WKS-NORM-INDICE > 53.
015300 SUSTITUYE-TRASPASO-E. EXIT.
015310
015320 BUSCA-TRASPASO-EN-POS.
015330     IF WKS-DESC-NORMALIZADA (WKS-NORM-INDICE:8) = 'TRASPASO'
015340        MOVE 'TRASP   ' TO
015350             WKS-DESC-NORMALIZADA (WKS-NORM-INDICE:8)
015360     END-IF.
015370 BUSCA-TRASPASO-EN-POS-EXIT. EXIT.
015380
015390******************************************************************
015400*   COLAPSA CORRIDAS DE ESPACIOS A UNO SOLO Y RECORTA AMBOS      *
015410*   EXTREMOS DE WKS-DESC-NORMALIZADA (SUSTITUYE FUNCTION TRIM)   *
015420******************************************************************
015430 COMPACTA-Y-CENTRA-DESCRIPCION SECTION.
015440     MOVE SPACES TO WKS-TRIM-CAMPO
015450     MOVE ZERO TO WKS-NORM-SALIDA-IX
015460     MOVE 'N' TO WKS-NORM-ARRANCO
015470     MOVE 'N' TO WKS-NORM-ULTIMO-ESPACIO
015480     MOVE 1 TO WKS-NORM-INDICE
015490     PERFORM COPIA-UN-CARACTER-COMPACTO THRU
015500             COPIA-UN-CARACTER-COMPACTO-EXIT
015510             VARYING WKS-NORM-INDICE FROM 1 BY 1
015520             UNTIL WKS-NORM-INDICE > 60
015530     MOVE SPACES TO WKS-DESC-NORMALIZADA
015540     MOVE WKS-TRIM-CAMPO (1:60) TO WKS-DESC-NORMALIZADA.
015550 COMPACTA-Y-CENTRA-DESCRIPCION-E. EXIT.
015560
015570 COPIA-UN-CARACTER-COMPACTO.
015580     MOVE WKS-DESC-NORMALIZADA (WKS-NORM-INDICE:1) TO
015590          WKS-NORM-CARACTER
015600     IF WKS-NORM-CARACTER = SPACE
015610        IF NORM-YA-ARRANCO
015620           MOVE 'Y' TO WKS-NORM-ULTIMO-ESPACIO
015630        END-IF
015640     ELSE
015650        IF NORM-YA-ARRANCO AND NORM-ULTIMO-FUE-ESPACIO
015660           ADD 1 TO WKS-NORM-SALIDA-IX
015670           MOVE SPACE TO WKS-TRIM-CAMPO (WKS-NORM-SALIDA-IX:1)
015680        END-IF
015690        ADD 1 TO WKS-NORM-SALIDA-IX
015700        MOVE WKS-NORM-CARACTER TO
015710             WKS-TRIM-CAMPO (WKS-NORM-SALIDA-IX:1)
015720        MOVE 'Y' TO WKS-NORM-ARRANCO
015730        MOVE 'N' TO WKS-NORM-ULTIMO-ESPACIO
015740     END-IF.
015750 COPIA-UN-CARACTER-COMPACTO-EXIT. EXIT.
015760
015770******************************************************************
015780*   CASO A -- LA TRANSACCION TRAE SALDO DE LIQUIDACION           *
015790******************************************************************
015800 CASO-A-CON-SALDO-LIQ SECTION.
015810     IF WKS-T-SALDO-LIQ (WKS-IX-T) > WKS-SALDO-ANTERIOR
015820        MOVE 'ABONO  ' TO WKS-T-MOVEMENT-TYPE (WKS-IX-T)
015830        MOVE WKS-T-AMOUNT-ABS (WKS-IX-T) TO
015840             WKS-T-AMOUNT (WKS-IX-T)
015850     ELSE
015860        IF WKS-T-SALDO-LIQ (WKS-IX-T) < WKS-SALDO-ANTERIOR
015870           MOVE 'CARGO  ' TO WKS-T-MOVEMENT-TYPE (WKS-IX-T)
015880           COMPUTE WKS-T-AMOUNT (WKS-IX-T) =
015890                   0 - WKS-T-AMOUNT-ABS (WKS-IX-T)
015900        ELSE
015910           PERFORM CASO-A-SALDOS-IGUALES
015920        END-IF
015930     END-IF
015940     MOVE WKS-T-SALDO-LIQ (WKS-IX-T) TO WKS-SALDO-ANTERIOR.
015950 CASO-A-CON-SALDO-LIQ-E. EXIT.
015960
015970******************************************************************
015980*   CASO A.3 -- SALDO DE LIQUIDACION IGUAL AL SALDO ANTERIOR     *
015990******************************************************************
016000 CASO-A-SALDOS-IGUALES SECTION.
016010     IF WKS-T-SALDO-OPER-FLAG (WKS-IX-T) = 'Y' AND
016020        WKS-T-SALDO-OPER (WKS-IX-T) NOT = WKS-SALDO-ANTERIOR
016030        IF WKS-T-SALDO-OPER (WKS-IX-T) > WKS-SALDO-ANTERIOR
016040           MOVE 'ABONO  ' TO WKS-T-MOVEMENT-TYPE (WKS-IX-T)
016050           MOVE WKS-T-AMOUNT-ABS (WKS-IX-T) TO
016060                WKS-T-AMOUNT (WKS-IX-T)
016070        ELSE
016080           MOVE 'CARGO  ' TO WKS-T-MOVEMENT-TYPE (WKS-IX-T)
016090           COMPUTE WKS-T-AMOUNT (WKS-IX-T) =
016100                   0 - WKS-T-AMOUNT-ABS (WKS-IX-T)
016110        END-IF
016120     ELSE
016130        PERFORM DETECTA-DESCRIPCION-AMBIGUA
016140        MOVE 'N' TO WKS-DESAMBIGUO
016150        IF DESCRIPCION-ES-AMBIGUA
016160           PERFORM DESAMBIGUA-POR-DETALLE
016170        END-IF
016180        IF DESAMBIGUACION-RESOLVIO
016190           MOVE WKS-TIPO-RESUELTO TO
016200                WKS-T-MOVEMENT-TYPE (WKS-IX-T)
016210           IF WKS-TIPO-RESUELTO = 'ABONO  '
016220              MOVE WKS-T-AMOUNT-ABS (WKS-IX-T) TO
016230                   WKS-T-AMOUNT (WKS-IX-T)
016240           ELSE
016250              COMPUTE WKS-T-AMOUNT (WKS-IX-T) =
016260                      0 - WKS-T-AMOUNT-ABS (WKS-IX-T)
016270           END-IF
016280        ELSE
016290           PERFORM APLICA-TABLA-PALABRAS-CLAVE
016300           IF WKS-TIPO-RESUELTO NOT = SPACES
016310              MOVE WKS-TIPO-RESUELTO TO
016320                   WKS-T-MOVEMENT-TYPE (WKS-IX-T)
016330              IF WKS-TIPO-RESUELTO = 'ABONO  '
016340                 MOVE WKS-T-AMOUNT-ABS (WKS-IX-T) TO
016350                      WKS-T-AMOUNT (WKS-IX-T)
016360              ELSE
016370                 COMPUTE WKS-T-AMOUNT (WKS-IX-T) =
016380                         0 - WKS-T-AMOUNT-ABS (WKS-IX-T)
016390              END-IF
016400           ELSE
016410              MOVE 'UNKNOWN' TO WKS-T-MOVEMENT-TYPE (WKS-IX-T)
016420              MOVE ZERO TO WKS-T-AMOUNT (WKS-IX-T)
016430              MOVE 'Y' TO WKS-T-NEEDS-REVIEW (WKS-IX-T)
016440           END-IF
016450        END-IF
016460     END-IF.
016470 CASO-A-SALDOS-IGUALES-E. EXIT.
016480
016490******************************************************************
016500*   CASO B -- LA TRANSACCION NO TRAE SALDO DE LIQUIDACION        *
016510******************************************************************
016520 CASO-B-SIN-SALDO-LIQ SECTION.
016530     PERFORM DETECTA-DESCRIPCION-AMBIGUA
016540     MOVE 'N' TO WKS-DESAMBIGUO
016550     PERFORM DESAMBIGUA-POR-DETALLE
016560     IF DESAMBIGUACION-RESOLVIO
016570        MOVE WKS-TIPO-RESUELTO TO WKS-T-MOVEMENT-TYPE (WKS-IX-T)
016580     ELSE
016590        PERFORM APLICA-TABLA-PALABRAS-CLAVE
016600        IF WKS-TIPO-RESUELTO NOT = SPACES
016610           MOVE WKS-TIPO-RESUELTO TO
016620                WKS-T-MOVEMENT-TYPE (WKS-IX-T)
016630        ELSE
016640           MOVE 'UNKNOWN' TO WKS-T-MOVEMENT-TYPE (WKS-IX-T)
016650           MOVE 'Y' TO WKS-T-NEEDS-REVIEW (WKS-IX-T)
016660        END-IF
016670     END-IF
016680     IF WKS-T-MOVEMENT-TYPE (WKS-IX-T) = 'ABONO  '
016690        MOVE WKS-T-AMOUNT-ABS (WKS-IX-T) TO
016700             WKS-T-AMOUNT (WKS-IX-T)
016710     ELSE
016720        IF WKS-T-MOVEMENT-TYPE (WKS-IX-T) = 'CARGO  '
016730           COMPUTE WKS-T-AMOUNT (WKS-IX-T) =
016740                   0 - WKS-T-AMOUNT-ABS (WKS-IX-T)
016750        ELSE
016760           MOVE ZERO TO WKS-T-AMOUNT (WKS-IX-T)
016770        END-IF
016780     END-IF.
016790 CASO-B-SIN-SALDO-LIQ-E. EXIT.
016800
016810******************************************************************
016820*   DETECTA SI LA DESCRIPCION NORMALIZADA ES AMBIGUA             *
016830******************************************************************
016840 DETECTA-DESCRIPCION-AMBIGUA SECTION.
016850     MOVE 'N' TO WKS-ES-AMBIGUA
016860     SET WKS-IX-PB TO 1
016870     PERFORM COMPARA-PALABRA-AMBIGUA THRU
016880             COMPARA-PALABRA-AMBIGUA-EXIT
016890             UNTIL WKS-IX-PB > 1.
016900 DETECTA-DESCRIPCION-AMBIGUA-E. EXIT.
016910
016920 COMPARA-PALABRA-AMBIGUA.
016930     MOVE SPACES TO WKS-TRIM-CAMPO
016940     MOVE TPB-PALABRA (WKS-IX-PB) TO WKS-TRIM-CAMPO (1:24)
016950     MOVE 24 TO WKS-TRIM-MAX
016960     PERFORM CALCULA-LARGO-SIN-ESPACIOS
016970     IF WKS-DESC-NORMALIZADA (1:24) = TPB-PALABRA (WKS-IX-PB)
016980        MOVE 'Y' TO WKS-ES-AMBIGUA
016990     ELSE
017000        IF WKS-TRIM-LARGO > 0
017010           MOVE WKS-DESC-NORMALIZADA TO WKS-CONT-CAMPO (1:60)
017020           MOVE 60                   TO WKS-CONT-LARGO
017030           MOVE 1                    TO WKS-CONT-DESDE
017040           MOVE SPACES               TO WKS-CONT-PATRON
017050           MOVE WKS-TRIM-CAMPO (1:WKS-TRIM-LARGO) TO
017060                WKS-CONT-PATRON (1:WKS-TRIM-LARGO)
017070           MOVE WKS-TRIM-LARGO       TO WKS-CONT-PATRON-LARGO
017080           PERFORM CONTIENE-SUBCADENA
017090           IF CONT-SUBCADENA-ENCONTRADA
017100              MOVE 'Y' TO WKS-ES-AMBIGUA
017110           END-IF
017120        END-IF
017130     END-IF
017140     SET WKS-IX-PB UP BY 1.
017150 COMPARA-PALABRA-AMBIGUA-EXIT. EXIT.
017160
017170******************************************************************
017180*   DESAMBIGUACION POR DETALLE (TRANSF/TRASP + A + TITULAR)      *
017190******************************************************************
017200 DESAMBIGUA-POR-DETALLE SECTION.
017210     MOVE 'N' TO WKS-DESAMBIGUO
017220     MOVE SPACES TO WKS-TIPO-RESUELTO
017230     MOVE SPACES TO WKS-TRIM-CAMPO
017240     MOVE WKS-T-DETAIL (WKS-IX-T) TO WKS-TRIM-CAMPO (1:60)
017250     MOVE 60 TO WKS-TRIM-MAX
017260     PERFORM CALCULA-LARGO-SIN-ESPACIOS
017270     IF DESCRIPCION-ES-AMBIGUA AND
017280        WKS-TRIM-LARGO > 0
017290        AND HAY-LLAVE-TITULAR
017300        MOVE WKS-T-DETAIL (WKS-IX-T) TO WKS-MAY-CADENA
017310        PERFORM CONVIERTE-A-MAYUSCULAS
017320        MOVE SPACES TO WKS-LINEA-TRABAJO
017330        MOVE WKS-MAY-CADENA (1:60) TO WKS-LINEA-TRABAJO (1:60)
017340        PERFORM DETECTA-TRANSF-O-TRASP-CON-A
017350        IF CONT-SUBCADENA-ENCONTRADA
017360           MOVE SPACES TO WKS-TRIM-CAMPO
017370           MOVE WKS-TITULAR-KEY TO WKS-TRIM-CAMPO (1:30)
017380           MOVE 30 TO WKS-TRIM-MAX
017390           PERFORM CALCULA-LARGO-SIN-ESPACIOS
017400           MOVE WKS-LINEA-TRABAJO TO WKS-CONT-CAMPO (1:60)
017410           MOVE 60                TO WKS-CONT-LARGO
017420           MOVE 1                 TO WKS-CONT-DESDE
017430           MOVE SPACES             TO WKS-CONT-PATRON
017440           IF WKS-TRIM-LARGO > 0
017450              MOVE WKS-TRIM-CAMPO (1:WKS-TRIM-LARGO) TO
017460                   WKS-CONT-PATRON (1:WKS-TRIM-LARGO)
017470           END-IF
017480           MOVE WKS-TRIM-LARGO TO WKS-CONT-PATRON-LARGO
017490           PERFORM CONTIENE-SUBCADENA
017500           IF CONT-SUBCADENA-ENCONTRADA
017510              MOVE 'ABONO  ' TO WKS-TIPO-RESUELTO
017520           ELSE
017530              MOVE 'CARGO  ' TO WKS-TIPO-RESUELTO
017540           END-IF
017550           MOVE 'Y' TO WKS-DESAMBIGUO
017560        END-IF
017570     END-IF.
017580 DESAMBIGUA-POR-DETALLE-E. EXIT.
017590
017600******************************************************************
017610*   APLICA LAS TABLAS DE PALABRAS CLAVE (ABONO ANTES DE CARGO)   *
017620******************************************************************
017630 APLICA-TABLA-PALABRAS-CLAVE SECTION.
017640     MOVE SPACES TO WKS-TIPO-RESUELTO
017650     SET WKS-IX-PA TO 1
017660     PERFORM COMPARA-PALABRA-ABONO THRU
017670             COMPARA-PALABRA-ABONO-EXIT
017680             UNTIL WKS-IX-PA > 10 OR WKS-TIPO-RESUELTO NOT =
017690                   SPACES
017700     IF WKS-TIPO-RESUELTO = SPACES
017710        SET WKS-IX-PC TO 1
017720        PERFORM COMPARA-PALABRA-CARGO THRU
017730                COMPARA-PALABRA-CARGO-EXIT
017740                UNTIL WKS-IX-PC > 8 OR WKS-TIPO-RESUELTO NOT =
017750                      SPACES
017760     END-IF.
017770 APLICA-TABLA-PALABRAS-CLAVE-E. EXIT.
017780
017790 COMPARA-PALABRA-ABONO.
017800     MOVE SPACES TO WKS-TRIM-CAMPO
017810     MOVE TPA-PALABRA (WKS-IX-PA) TO WKS-TRIM-CAMPO (1:20)
017820     MOVE 20 TO WKS-TRIM-MAX
017830     PERFORM CALCULA-LARGO-SIN-ESPACIOS
017840     IF WKS-TRIM-LARGO > 0
017850        MOVE WKS-DESC-NORMALIZADA TO WKS-CONT-CAMPO (1:60)
017860        MOVE 60                   TO WKS-CONT-LARGO
017870        MOVE 1                    TO WKS-CONT-DESDE
017880        MOVE SPACES               TO WKS-CONT-PATRON
017890        MOVE WKS-TRIM-CAMPO (1:WKS-TRIM-LARGO) TO
017900             WKS-CONT-PATRON (1:WKS-TRIM-LARGO)
017910        MOVE WKS-TRIM-LARGO       TO WKS-CONT-PATRON-LARGO
017920        PERFORM CONTIENE-SUBCADENA
017930        IF CONT-SUBCADENA-ENCONTRADA
017940           MOVE 'ABONO  ' TO WKS-TIPO-RESUELTO
017950        END-IF
017960     END-IF
017970     SET WKS-IX-PA UP BY 1.
017980 COMPARA-PALABRA-ABONO-EXIT. EXIT.
017990
018000 COMPARA-PALABRA-CARGO.
018010     MOVE SPACES TO WKS-TRIM-CAMPO
018020     MOVE TPC-PALABRA (WKS-IX-PC) TO WKS-TRIM-CAMPO (1:24)
018030     MOVE 24 TO WKS-TRIM-MAX
018040     PERFORM CALCULA-LARGO-SIN-ESPACIOS
018050     IF WKS-TRIM-LARGO > 0
018060        MOVE WKS-DESC-NORMALIZADA TO WKS-CONT-CAMPO (1:60)
018070        MOVE 60                   TO WKS-CONT-LARGO
018080        MOVE 1                    TO WKS-CONT-DESDE
018090        MOVE SPACES               TO WKS-CONT-PATRON
018100        MOVE WKS-TRIM-CAMPO (1:WKS-TRIM-LARGO) TO
018110             WKS-CONT-PATRON (1:WKS-TRIM-LARGO)
018120        MOVE WKS-TRIM-LARGO       TO WKS-CONT-PATRON-LARGO
018130        PERFORM CONTIENE-SUBCADENA
018140        IF CONT-SUBCADENA-ENCONTRADA
018150           MOVE 'CARGO  ' TO WKS-TIPO-RESUELTO
018160        END-IF
018170     END-IF
018180     SET WKS-IX-PC UP BY 1.
018190 COMPARA-PALABRA-CARGO-EXIT. EXIT.
018200
018210******************************************************************
018220*   COMPUTA LA FECHA COMPLETA Y LA LLAVE HASH DE LA TRANSACCION  *
018230******************************************************************
018240 COMPUTA-LLAVE-HASH SECTION.
018250     PERFORM INFIERE-FECHA-COMPLETA
018260     MOVE WKS-FECHA-COMPLETA TO
018270          WKS-T-TRANSACTION-DATE (WKS-IX-T)
018280     MOVE SPACES TO WKS-HASH-CADENA
018290     MOVE 1 TO WKS-HASH-PTR
018300     MOVE SPACES TO WKS-TRIM-CAMPO
018310     MOVE STM-USER-ID TO WKS-TRIM-CAMPO (1:36)
018320     MOVE 36 TO WKS-TRIM-MAX
018330     PERFORM CALCULA-LARGO-SIN-ESPACIOS
018340     IF WKS-TRIM-LARGO > 0
018350        STRING WKS-TRIM-CAMPO (1:WKS-TRIM-LARGO) DELIMITED BY SIZE
018360               INTO WKS-HASH-CADENA WITH POINTER WKS-HASH-PTR
018370     END-IF
018380     STRING ':' DELIMITED BY SIZE INTO WKS-HASH-CADENA
018390            WITH POINTER WKS-HASH-PTR
018400     MOVE SPACES TO WKS-TRIM-CAMPO
018410     MOVE STM-ACCOUNT-ID TO WKS-TRIM-CAMPO (1:36)
018420     MOVE 36 TO WKS-TRIM-MAX
018430     PERFORM CALCULA-LARGO-SIN-ESPACIOS
018440     IF WKS-TRIM-LARGO > 0
018450        STRING WKS-TRIM-CAMPO (1:WKS-TRIM-LARGO) DELIMITED BY SIZE
018460               INTO WKS-HASH-CADENA WITH POINTER WKS-HASH-PTR
018470     END-IF
018480     STRING ':' DELIMITED BY SIZE INTO WKS-HASH-CADENA
018490            WITH POINTER WKS-HASH-PTR
018500     STRING WKS-FECHA-ANIO '-' WKS-FECHA-MES '-' WKS-FECHA-DIA ':'
018510            DELIMITED BY SIZE INTO WKS-HASH-CADENA
018520            WITH POINTER WKS-HASH-PTR
018530     MOVE SPACES TO WKS-TRIM-CAMPO
018540     MOVE WKS-T-DESCRIPTION (WKS-IX-T) TO WKS-TRIM-CAMPO (1:60)
018550     MOVE 60 TO WKS-TRIM-MAX
018560     PERFORM CALCULA-LARGO-SIN-ESPACIOS
018570     IF WKS-TRIM-LARGO > 0
018580        STRING WKS-TRIM-CAMPO (1:WKS-TRIM-LARGO) DELIMITED BY SIZE
018590               INTO WKS-HASH-CADENA WITH POINTER WKS-HASH-PTR
018600     END-IF
018610     STRING ':' DELIMITED BY SIZE INTO WKS-HASH-CADENA
018620            WITH POINTER WKS-HASH-PTR
018630     STRING WKS-T-AMOUNT-ABS (WKS-IX-T) DELIMITED BY SIZE
018640            INTO WKS-HASH-CADENA WITH POINTER WKS-HASH-PTR
018650     COMPUTE WKS-HASH-LONGITUD = WKS-HASH-PTR - 1
018660     PERFORM CALCULA-DIGEST-HEXADECIMAL
018670     MOVE WKS-HASH-SALIDA TO WKS-T-HASH (WKS-IX-T)
018680     PERFORM VALIDA-FORMATO-LLAVE.
018690 COMPUTA-LLAVE-HASH-E. EXIT.
018700
018710******************************************************************
018720*   VALIDA QUE LA LLAVE DE DEDUPLICACION TENGA EXACTAMENTE 64    *
018730*   POSICIONES Y QUE TODAS SEAN DIGITOS HEXADECIMALES; SI NO,    *
018740*   MARCA LA TRANSACCION PARA REVISION MANUAL                    *
018750******************************************************************
018760 VALIDA-FORMATO-LLAVE SECTION.
018770     MOVE 'Y' TO WKS-VFL-LLAVE-OK
018780     IF WKS-T-HASH (WKS-IX-T) = SPACES
018790        MOVE 'N' TO WKS-VFL-LLAVE-OK
018800     ELSE
018810        MOVE 1 TO WKS-VFL-IX
018820        PERFORM EXAMINA-CARACTER-LLAVE THRU
018830                EXAMINA-CARACTER-LLAVE-EXIT
018840                VARYING WKS-VFL-IX FROM 1 BY 1
018850                UNTIL WKS-VFL-IX > 64 OR NOT VFL-LLAVE-VALIDA
018860     END-IF
018870     IF NOT VFL-LLAVE-VALIDA
018880        MOVE 'Y' TO WKS-T-NEEDS-REVIEW (WKS-IX-T)
018890        DISPLAY 'SLDP1C01 - LLAVE DE DEDUPLICACION MAL FORMADA '
018900                 'PARA LA LINEA ' WKS-T-LINE-SEQ (WKS-IX-T)
018910                 UPON CONSOLE
018920     END-IF.
018930 VALIDA-FORMATO-LLAVE-E. EXIT.
018940
018950 EXAMINA-CARACTER-LLAVE.
018960     MOVE WKS-T-HASH (WKS-IX-T) (WKS-VFL-IX:1) TO WKS-VFL-CARACTER
018970     SET WKS-IX-HEX TO 1
018980     SEARCH WKS-HASH-DIGITO
018990        AT END
019000           MOVE 'N' TO WKS-VFL-LLAVE-OK
019010        WHEN WKS-HASH-DIGITO (WKS-IX-HEX) = WKS-VFL-CARACTER
019020           CONTINUE
019030     END-SEARCH.
019040 EXAMINA-CARACTER-LLAVE-EXIT. EXIT.
019050
019060******************************************************************
019070*   INFIERE LA FECHA COMPLETA DE UN "DD/MMM" DEL ESTADO          *
019080******************************************************************
019090 INFIERE-FECHA-COMPLETA SECTION.
019100     MOVE ZERO TO WKS-FECHA-COMPLETA
019110     MOVE 'N'  TO WKS-FECHA-ES-VALIDA
019120     IF WKS-T-DATE-OPER (WKS-IX-T) (3:1) NOT = '/'
019130        DISPLAY 'SLDP1C01 - FECHA SIN DIAGONAL: '
019140                WKS-T-DATE-OPER (WKS-IX-T) UPON CONSOLE
019150     ELSE
019160        MOVE WKS-T-DATE-OPER (WKS-IX-T) (1:2) TO WKS-FECHA-DIA
019170        MOVE WKS-T-DATE-OPER (WKS-IX-T) (4:3) TO
019180             WKS-FECHA-ABREV-MES
019190        MOVE ZERO TO WKS-FECHA-MES
019200        SET WKS-IX-MES TO 1
019210        PERFORM BUSCA-MES-ABREVIADO THRU
019220                BUSCA-MES-ABREVIADO-EXIT
019230                UNTIL WKS-IX-MES > 12
019240        IF WKS-FECHA-MES = ZERO
019250           DISPLAY 'SLDP1C01 - MES ABREVIADO DESCONOCIDO: '
019260                   WKS-FECHA-ABREV-MES UPON CONSOLE
019270        ELSE
019280           MOVE STM-MES-ANIO TO WKS-FECHA-ANIO
019290           IF WKS-FECHA-MES > STM-MES-MES
019300              SUBTRACT 1 FROM WKS-FECHA-ANIO
019310           END-IF
019320           COMPUTE WKS-FECHA-COMPLETA =
019330                   WKS-FECHA-ANIO * 10000 +
019340                   WKS-FECHA-MES  * 100   +
019350                   WKS-FECHA-DIA
019360           PERFORM VALIDA-PLAUSIBILIDAD-FECHA
019370        END-IF
019380     END-IF.
019390 INFIERE-FECHA-COMPLETA-E. EXIT.
019400
019410******************************************************************
019420*   BUSCA EL MES ABREVIADO EN LA TABLA DE MESES DEL ESPANOL      *
019430******************************************************************
019440 BUSCA-MES-ABREVIADO.
019450     IF TMES-ABREV (WKS-IX-MES) = WKS-FECHA-ABREV-MES
019460        MOVE TMES-NUMERO (WKS-IX-MES) TO WKS-FECHA-MES
019470     END-IF
019480     SET WKS-IX-MES UP BY 1.
019490 BUSCA-MES-ABREVIADO-EXIT. EXIT.
019500
019510******************************************************************
019520*   VALIDA QUE LA FECHA INFERIDA ESTE A +/- 2 MESES DEL ESTADO   *
019530******************************************************************
019540 VALIDA-PLAUSIBILIDAD-FECHA SECTION.
019550     COMPUTE WKS-MESES-DIF =
019560             (12 * WKS-FECHA-ANIO + WKS-FECHA-MES)
019570           - (12 * STM-MES-ANIO   + STM-MES-MES)
019580     IF WKS-MESES-DIF < 0
019590        COMPUTE WKS-MESES-DIF = 0 - WKS-MESES-DIF
019600     END-IF
019610     IF WKS-MESES-DIF <= 2
019620        MOVE 'Y' TO WKS-FECHA-ES-VALIDA
019630     ELSE
019640        MOVE 'N' TO WKS-FECHA-ES-VALIDA
019650     END-IF.
019660 VALIDA-PLAUSIBILIDAD-FECHA-E. EXIT.
019670
019680******************************************************************
019690*   CALCULA UNA LLAVE HEXADECIMAL DE 64 CARACTERES               *
019700*   (DIGEST PROPIO DEL BANCO, NO ES UN ALGORITMO ESTANDAR)       *
019710******************************************************************
019720 CALCULA-DIGEST-HEXADECIMAL SECTION.
019730     SET WKS-IX-HA TO 1
019740     PERFORM SIEMBRA-ACUMULADOR-HASH THRU
019750             SIEMBRA-ACUMULADOR-HASH-EXIT
019760             UNTIL WKS-IX-HA > 8
019770     MOVE 1 TO WKS-HASH-ORD
019780     PERFORM RECORRE-CARACTER-HASH THRU
019790             RECORRE-CARACTER-HASH-EXIT
019800             UNTIL WKS-HASH-ORD > WKS-HASH-LONGITUD
019810     MOVE SPACES TO WKS-HASH-SALIDA
019820     SET WKS-IX-HA TO 1
019830     PERFORM CONVIERTE-ACUMULADOR-HEX THRU
019840             CONVIERTE-ACUMULADOR-HEX-EXIT
019850             UNTIL WKS-IX-HA > 8.
019860 CALCULA-DIGEST-HEXADECIMAL-E. EXIT.
019870
019880******************************************************************
019890*   SIEMBRA UN ACUMULADOR DEL DIGESTO CON SU VALOR INICIAL       *
019900******************************************************************
019910 SIEMBRA-ACUMULADOR-HASH.
019920     COMPUTE WKS-HASH-DIVIDENDO = WKS-IX-HA * 104729
019930     DIVIDE WKS-HASH-DIVIDENDO BY 4294967291
019940            GIVING WKS-HASH-COCIENTE
019950            REMAINDER WKS-HASH-ACC (WKS-IX-HA)
019960     SET WKS-IX-HA UP BY 1.
019970 SIEMBRA-ACUMULADOR-HASH-EXIT. EXIT.
019980
019990******************************************************************
020000*   MEZCLA UN CARACTER DE LA CADENA EN LOS 8 ACUMULADORES        *
020010******************************************************************
020020 RECORRE-CARACTER-HASH.
020030     SET WKS-IX-HA TO 1
020040     PERFORM MEZCLA-CARACTER-EN-ACUMULADOR THRU
020050             MEZCLA-CARACTER-EN-ACUMULADOR-EXIT
020060             UNTIL WKS-IX-HA > 8
020070     ADD 1 TO WKS-HASH-ORD.
020080 RECORRE-CARACTER-HASH-EXIT. EXIT.
020090
020100 MEZCLA-CARACTER-EN-ACUMULADOR.
020110     MOVE WKS-HASH-CADENA (WKS-HASH-ORD:1) TO WKS-HASH-UN-CARACTER
020120     PERFORM BUSCA-ORDINAL-CARACTER
020130     COMPUTE WKS-HASH-DIVIDENDO =
020140             (WKS-HASH-ACC (WKS-IX-HA) * 131) +
020150             (WKS-HASH-ORDINAL - 1) +
020160             (WKS-HASH-ORD * WKS-IX-HA * 17)
020170     DIVIDE WKS-HASH-DIVIDENDO BY 4294967291
020180            GIVING WKS-HASH-COCIENTE
020190            REMAINDER WKS-HASH-ACC (WKS-IX-HA)
020200     SET WKS-IX-HA UP BY 1.
020210 MEZCLA-CARACTER-EN-ACUMULADOR-EXIT. EXIT.
020220
020230******************************************************************
020240*   CONVIERTE UN ACUMULADOR A SUS 8 DIGITOS HEXADECIMALES        *
020250******************************************************************
020260 CONVIERTE-ACUMULADOR-HEX.
020270     MOVE WKS-HASH-ACC (WKS-IX-HA) TO WKS-HASH-TEMP
020280     MOVE 1 TO WKS-HASH-K
020290     PERFORM EXTRAE-DIGITO-HEX THRU
020300             EXTRAE-DIGITO-HEX-EXIT
020310             UNTIL WKS-HASH-K > 8
020320     SET WKS-IX-HA UP BY 1.
020330 CONVIERTE-ACUMULADOR-HEX-EXIT. EXIT.
020340
020350 EXTRAE-DIGITO-HEX.
020360     DIVIDE WKS-HASH-TEMP BY 16
020370            GIVING WKS-HASH-TEMP
020380            REMAINDER WKS-HASH-RESIDUO
020390     MOVE WKS-HASH-DIGITO (WKS-HASH-RESIDUO + 1) TO
020400          WKS-HASH-SALIDA (((WKS-IX-HA - 1) * 8) +
020410          (9 - WKS-HASH-K):1)
020420     ADD 1 TO WKS-HASH-K.
020430 EXTRAE-DIGITO-HEX-EXIT. EXIT.
020440
020450******************************************************************
020460*   ACUMULA LOS TOTALES DE CONTROL (ABONO/CARGO/UNKNOWN)         *
020470******************************************************************
020480 ACUMULA-TOTALES-CONTROL SECTION.
020490     EVALUATE WKS-T-MOVEMENT-TYPE (WKS-IX-T)
020500        WHEN 'ABONO  '
020510           ADD 1 TO WKS-CTA-ABONO
020520           ADD WKS-T-AMOUNT (WKS-IX-T) TO WKS-TOT-ABONO
020530        WHEN 'CARGO  '
020540           ADD 1 TO WKS-CTA-CARGO
020550           ADD WKS-T-AMOUNT-ABS (WKS-IX-T) TO WKS-TOT-CARGO
020560        WHEN OTHER
020570           ADD 1 TO WKS-CTA-UNKNOWN
020580           ADD WKS-T-AMOUNT-ABS (WKS-IX-T) TO
020590               WKS-TOT-UNKNOWN-ABS
020600     END-EVALUATE.
020610 ACUMULA-TOTALES-CONTROL-E. EXIT.
020620
020630******************************************************************
020640*   AUDITA EL SALDO CORRIDO CONTRA EL SALDO DE LIQUIDACION       *
020650******************************************************************
020660 AUDITA-SALDO-CORRIDO SECTION.
020670     EVALUATE WKS-T-MOVEMENT-TYPE (WKS-IX-T)
020680        WHEN 'ABONO  '
020690           ADD WKS-T-AMOUNT-ABS (WKS-IX-T) TO WKS-SALDO-CORRIDO
020700        WHEN 'CARGO  '
020710           SUBTRACT WKS-T-AMOUNT-ABS (WKS-IX-T) FROM
020720                    WKS-SALDO-CORRIDO
020730        WHEN OTHER
020740           CONTINUE
020750     END-EVALUATE
020760     IF WKS-T-SALDO-LIQ-FLAG (WKS-IX-T) = 'Y'
020770        COMPUTE WKS-DIFERENCIA-SALDO =
020780                WKS-SALDO-CORRIDO - WKS-T-SALDO-LIQ (WKS-IX-T)
020790        IF WKS-DIFERENCIA-SALDO < 0
020800           COMPUTE WKS-DIFERENCIA-SALDO = 0 - WKS-DIFERENCIA-SALDO
020810        END-IF
020820        IF WKS-DIFERENCIA-SALDO > WKS-TOL-QUIEBRE
020830           PERFORM REGISTRA-QUIEBRE-SALDO
020840        END-IF
020850     END-IF.
020860 AUDITA-SALDO-CORRIDO-E. EXIT.
020870
020880******************************************************************
020890*   REGISTRA UN QUIEBRE DE SALDO EN LA TABLA DE REPORTE          *
020900******************************************************************
020910 REGISTRA-QUIEBRE-SALDO SECTION.
020920     ADD 1 TO WKS-CONTADOR-QUIEBRES
020930     IF WKS-CONTADOR-QUIEBRES <= 10
020940        SET WKS-IX-QB TO WKS-CONTADOR-QUIEBRES
020950        MOVE WKS-T-LINE-SEQ (WKS-IX-T) TO
020960             WKS-QB-INDICE (WKS-IX-QB)
020970        MOVE WKS-T-DATE-OPER (WKS-IX-T) TO
020980             WKS-QB-FECHA-OPER (WKS-IX-QB)
020990        MOVE WKS-T-DESCRIPTION (WKS-IX-T) (1:40) TO
021000             WKS-QB-DESCRIPCION (WKS-IX-QB)
021010        MOVE WKS-T-MOVEMENT-TYPE (WKS-IX-T) TO
021020             WKS-QB-TIPO (WKS-IX-QB)
021030        MOVE WKS-T-AMOUNT-ABS (WKS-IX-T) TO
021040             WKS-QB-MONTO (WKS-IX-QB)
021050        MOVE WKS-SALDO-CORRIDO TO
021060             WKS-QB-SALDO-ESPERADO (WKS-IX-QB)
021070        MOVE WKS-T-SALDO-LIQ (WKS-IX-T) TO
021080             WKS-QB-SALDO-REAL (WKS-IX-QB)
021090        MOVE WKS-DIFERENCIA-SALDO TO
021100             WKS-QB-DIFERENCIA (WKS-IX-QB)
021110     END-IF.
021120 REGISTRA-QUIEBRE-SALDO-E. EXIT.
021130
021140******************************************************************
021150*   MARCA TRANSACCIONES DE ALTO RIESGO CON SUS CODIGOS           *
021160******************************************************************
021170 MARCA-ALTO-RIESGO SECTION.
021180     MOVE SPACES TO WKS-T-RIESGO-CODIGOS (WKS-IX-T)
021190     IF WKS-T-SALDO-LIQ-FLAG (WKS-IX-T) = 'N'
021200        PERFORM CALCULA-PUNTERO-RIESGO
021210        STRING 'NO-BALANCE' DELIMITED BY SIZE INTO
021220               WKS-T-RIESGO-CODIGOS (WKS-IX-T)
021230               WITH POINTER WKS-RIESGO-PTR
021240     END-IF
021250     IF WKS-T-MOVEMENT-TYPE (WKS-IX-T) = 'UNKNOWN'
021260        PERFORM AGREGA-CODIGO-RIESGO
021270        PERFORM CALCULA-PUNTERO-RIESGO
021280        STRING 'UNKNOWN' DELIMITED BY SIZE INTO
021290               WKS-T-RIESGO-CODIGOS (WKS-IX-T)
021300               WITH POINTER WKS-RIESGO-PTR
021310     END-IF
021320     MOVE WKS-T-DESCRIPTION (WKS-IX-T) TO WKS-LINEA-TRABAJO
021330     PERFORM NORMALIZA-DESCRIPCION
021340     PERFORM DETECTA-DESCRIPCION-AMBIGUA
021350     IF DESCRIPCION-ES-AMBIGUA
021360        PERFORM AGREGA-CODIGO-RIESGO
021370        PERFORM CALCULA-PUNTERO-RIESGO
021380        STRING 'AMBIGUOUS' DELIMITED BY SIZE INTO
021390               WKS-T-RIESGO-CODIGOS (WKS-IX-T)
021400               WITH POINTER WKS-RIESGO-PTR
021410     END-IF
021420     IF WKS-IX-T > 1 AND
021430        WKS-T-SALDO-LIQ-FLAG (WKS-IX-T) = 'Y' AND
021440        WKS-T-SALDO-LIQ-FLAG (WKS-IX-T - 1) = 'Y'
021450        COMPUTE WKS-DIFERENCIA-SALDO =
021460                WKS-T-SALDO-LIQ (WKS-IX-T) -
021470                WKS-T-SALDO-LIQ (WKS-IX-T - 1)
021480        IF WKS-DIFERENCIA-SALDO < 0
021490           COMPUTE WKS-DIFERENCIA-SALDO = 0 - WKS-DIFERENCIA-SALDO
021500        END-IF
021510        IF WKS-DIFERENCIA-SALDO <= WKS-TOL-QUIEBRE
021520           PERFORM AGREGA-CODIGO-RIESGO
021530           PERFORM CALCULA-PUNTERO-RIESGO
021540           STRING 'KEYWORD-ONLY' DELIMITED BY SIZE
021550                  INTO WKS-T-RIESGO-CODIGOS (WKS-IX-T)
021560                  WITH POINTER WKS-RIESGO-PTR
021570        END-IF
021580     END-IF
021590     MOVE SPACES TO WKS-TRIM-CAMPO
021600     MOVE WKS-T-RIESGO-CODIGOS (WKS-IX-T) TO WKS-TRIM-CAMPO (1:40)
021610     MOVE 40 TO WKS-TRIM-MAX
021620     PERFORM CALCULA-LARGO-SIN-ESPACIOS
021630     IF WKS-TRIM-LARGO > 0
021640        PERFORM REGISTRA-ALTO-RIESGO
021650     END-IF.
021660 MARCA-ALTO-RIESGO-E. EXIT.
021670
021680******************************************************************
021690*   CALCULA LA POSICION DONDE DEBE SEGUIR EL SIGUIENTE CODIGO DE *
021700*   RIESGO (WKS-T-RIESGO-CODIGOS(WKS-IX-T) EN, WKS-RIESGO-PTR    *
021710*   SALE, LISTO PARA USARSE COMO POINTER DE UN STRING)           *
021720******************************************************************
021730 CALCULA-PUNTERO-RIESGO SECTION.
021740     MOVE SPACES TO WKS-TRIM-CAMPO
021750     MOVE WKS-T-RIESGO-CODIGOS (WKS-IX-T) TO WKS-TRIM-CAMPO (1:40)
021760     MOVE 40 TO WKS-TRIM-MAX
021770     PERFORM CALCULA-LARGO-SIN-ESPACIOS
021780     COMPUTE WKS-RIESGO-PTR = WKS-TRIM-LARGO + 1.
021790 CALCULA-PUNTERO-RIESGO-E. EXIT.
021800
021810******************************************************************
021820*   AGREGA UNA COMA ANTES DEL SIGUIENTE CODIGO DE RIESGO         *
021830******************************************************************
021840 AGREGA-CODIGO-RIESGO SECTION.
021850     PERFORM CALCULA-PUNTERO-RIESGO
021860     IF WKS-RIESGO-PTR > 1
021870        STRING ',' DELIMITED BY SIZE INTO
021880               WKS-T-RIESGO-CODIGOS (WKS-IX-T)
021890               WITH POINTER WKS-RIESGO-PTR
021900     END-IF.
021910 AGREGA-CODIGO-RIESGO-E. EXIT.
021920
021930******************************************************************
021940*   REGISTRA UNA TRANSACCION DE ALTO RIESGO EN LA TABLA          *
021950******************************************************************
021960 REGISTRA-ALTO-RIESGO SECTION.
021970     ADD 1 TO WKS-CONTADOR-RIESGO
021980     IF WKS-CONTADOR-RIESGO <= 10
021990        SET WKS-IX-RG TO WKS-CONTADOR-RIESGO
022000        MOVE WKS-T-LINE-SEQ (WKS-IX-T) TO
022010             WKS-RG-INDICE (WKS-IX-RG)
022020        MOVE WKS-T-DATE-OPER (WKS-IX-T) TO
022030             WKS-RG-FECHA-OPER (WKS-IX-RG)
022040        MOVE WKS-T-DESCRIPTION (WKS-IX-T) (1:35) TO
022050             WKS-RG-DESCRIPCION (WKS-IX-RG)
022060        MOVE WKS-T-MOVEMENT-TYPE (WKS-IX-T) TO
022070             WKS-RG-TIPO (WKS-IX-RG)
022080        MOVE WKS-T-AMOUNT-ABS (WKS-IX-T) TO
022090             WKS-RG-MONTO (WKS-IX-RG)
022100        MOVE WKS-T-RIESGO-CODIGOS (WKS-IX-T) TO
022110             WKS-RG-CODIGOS (WKS-IX-RG)
022120        MOVE WKS-T-DETAIL (WKS-IX-T) (1:50) TO
022130             WKS-RG-DETALLE (WKS-IX-RG)
022140     END-IF.
022150 REGISTRA-ALTO-RIESGO-E. EXIT.
022160
022170******************************************************************
022180*   POSTEA CADA TRANSACCION CLASIFICADA (CON CONTROL DE DUPLIC.) *
022190******************************************************************
022200 POSTEA-TODAS-TRANSACCIONES SECTION.
022210     SET WKS-IX-T TO 1
022220     PERFORM POSTEA-UNA-TRANSACCION-TABLA THRU
022230             POSTEA-UNA-TRANSACCION-TABLA-EXIT
022240             UNTIL WKS-IX-T > WKS-N-TRN.
022250 POSTEA-TODAS-TRANSACCIONES-E. EXIT.
022260
022270 POSTEA-UNA-TRANSACCION-TABLA.
022280     IF WKS-FECHA-ES-VALIDA = 'Y' OR WKS-T-TRANSACTION-DATE
022290        (WKS-IX-T) NOT = ZERO
022300        PERFORM BUSCA-LLAVE-DUPLICADA
022310        IF LLAVE-YA-POSTEADA
022320           ADD 1 TO WKS-TRN-DUPLICADAS
022330        ELSE
022340           PERFORM ESCRIBE-TRANSACCION-OUT
022350           ADD 1 TO WKS-TRN-INSERTADAS
022360        END-IF
022370     END-IF
022380     SET WKS-IX-T UP BY 1.
022390 POSTEA-UNA-TRANSACCION-TABLA-EXIT. EXIT.
022400
022410******************************************************************
022420*   BUSCA LA LLAVE HASH DE LA TRANSACCION EN LA TABLA CARGADA    *
022430******************************************************************
022440 BUSCA-LLAVE-DUPLICADA SECTION.
022450     MOVE 'N' TO WKS-LLAVE-ENCONTRADA
022460     IF WKS-CONTADOR-LLAVES-POST > 0
022470        SEARCH ALL WKS-LP-ELEM
022480           AT END
022490              MOVE 'N' TO WKS-LLAVE-ENCONTRADA
022500           WHEN WKS-LP-HASH (WKS-IX-LP) =
022510                WKS-T-HASH (WKS-IX-T)
022520              MOVE 'Y' TO WKS-LLAVE-ENCONTRADA
022530        END-SEARCH
022540     END-IF.
022550 BUSCA-LLAVE-DUPLICADA-E. EXIT.
022560
022570******************************************************************
022580*   ESCRIBE LA TRANSACCION EN TRANSACTION-OUT                    *
022590******************************************************************
022600 ESCRIBE-TRANSACCION-OUT SECTION.
022610     MOVE STM-USER-ID              TO TRN-USER-ID
022620     MOVE STM-ACCOUNT-ID           TO TRN-ACCOUNT-ID
022630     MOVE STM-STATEMENT-ID         TO TRN-STATEMENT-ID
022640     MOVE WKS-T-LINE-SEQ (WKS-IX-T)         TO TRN-LINE-SEQ
022650     MOVE WKS-T-DATE-OPER (WKS-IX-T)        TO TRN-DATE-OPER
022660     MOVE WKS-T-DATE-LIQ (WKS-IX-T)         TO TRN-DATE-LIQ
022670     MOVE WKS-T-TRANSACTION-DATE (WKS-IX-T) TO
022680          TRN-TRANSACTION-DATE
022690     MOVE WKS-T-DESCRIPTION (WKS-IX-T)      TO TRN-DESCRIPTION
022700     MOVE WKS-T-DETAIL (WKS-IX-T)           TO TRN-DETAIL
022710     MOVE WKS-T-AMOUNT-ABS (WKS-IX-T)       TO TRN-AMOUNT-ABS
022720     MOVE WKS-T-AMOUNT (WKS-IX-T)           TO TRN-AMOUNT
022730     MOVE WKS-T-MOVEMENT-TYPE (WKS-IX-T)    TO TRN-MOVEMENT-TYPE
022740     MOVE WKS-T-NEEDS-REVIEW (WKS-IX-T)     TO TRN-NEEDS-REVIEW
022750     MOVE WKS-T-SALDO-OPER (WKS-IX-T)       TO TRN-SALDO-OPER
022760     MOVE WKS-T-SALDO-OPER-FLAG (WKS-IX-T)  TO
022770          TRN-SALDO-OPER-FLAG
022780     MOVE WKS-T-SALDO-LIQ (WKS-IX-T)        TO TRN-SALDO-LIQ
022790     MOVE WKS-T-SALDO-LIQ-FLAG (WKS-IX-T)   TO TRN-SALDO-LIQ-FLAG
022800     MOVE SPACES                            TO TRN-CATEGORY
022810     MOVE WKS-T-HASH (WKS-IX-T)             TO TRN-HASH
022820     WRITE REG-TRANSACCION
022830     IF FS-TRNOUT NOT = '00'
022840        DISPLAY 'SLDP1C01 - ERROR AL ESCRIBIR TRANSACTION-OUT, '
022850                'STATUS: ' FS-TRNOUT UPON CONSOLE
022860     END-IF
022870     WRITE REG-LLAVE-POSTEADA FROM SPACES
022880     MOVE WKS-T-HASH (WKS-IX-T) TO PKY-HASH
022890     MOVE STM-USER-ID           TO PKY-USER-ID
022900     MOVE STM-ACCOUNT-ID        TO PKY-ACCOUNT-ID
022910     REWRITE REG-LLAVE-POSTEADA.
022920 ESCRIBE-TRANSACCION-OUT-E. EXIT.
022930
022940******************************************************************
022950*   IMPRIME EL REPORTE DE CONCILIACION Y AUDITORIA               *
022960******************************************************************
022970 IMPRIME-REPORTE-AUDITORIA SECTION.
022980     PERFORM IMPRIME-BLOQUE-CLASIFICACION
022990     PERFORM IMPRIME-QUIEBRES-SALDO
023000     PERFORM IMPRIME-ALTO-RIESGO
023010     PERFORM IMPRIME-TOTALES-POSTEO.
023020 IMPRIME-REPORTE-AUDITORIA-E. EXIT.
023030
023040******************************************************************
023050*   BLOQUE 1 -- RESUMEN DE CLASIFICACION Y DESCUADRES            *
023060******************************************************************
023070 IMPRIME-BLOQUE-CLASIFICACION SECTION.
023080     WRITE REG-REPORTE FROM WKS-LINEA-RPT-01
023090     MOVE SPACES TO REG-REPORTE
023100     WRITE REG-REPORTE
023110
023120     COMPUTE WKS-DELTA-DEPOSITOS =
023130             WKS-SUM-DEPOSITS-AMOUNT - WKS-TOT-ABONO
023140     COMPUTE WKS-DELTA-CARGOS =
023150             WKS-TOT-CARGO - WKS-SUM-CHARGES-AMOUNT
023160
023170     MOVE 'CANTIDAD DE ABONOS'      TO RPT-ETIQUETA
023180     MOVE WKS-CTA-ABONO             TO WKS-MASCARA-CONTADOR
023190     MOVE WKS-MASCARA-CONTADOR      TO RPT-VALOR
023200     WRITE REG-REPORTE FROM WKS-LINEA-RPT-DET
023210
023220     MOVE 'CANTIDAD DE CARGOS'      TO RPT-ETIQUETA
023230     MOVE WKS-CTA-CARGO             TO WKS-MASCARA-CONTADOR
023240     MOVE WKS-MASCARA-CONTADOR      TO RPT-VALOR
023250     WRITE REG-REPORTE FROM WKS-LINEA-RPT-DET
023260
023270     MOVE 'CANTIDAD DE DESCONOCIDOS' TO RPT-ETIQUETA
023280     MOVE WKS-CTA-UNKNOWN           TO WKS-MASCARA-CONTADOR
023290     MOVE WKS-MASCARA-CONTADOR      TO RPT-VALOR
023300     WRITE REG-REPORTE FROM WKS-LINEA-RPT-DET
023310
023320     MOVE 'TOTAL DESCONOCIDOS (ABS)' TO RPT-ETIQUETA
023330     MOVE WKS-TOT-UNKNOWN-ABS       TO WKS-MASCARA-MONTO
023340     MOVE WKS-MASCARA-MONTO         TO RPT-VALOR
023350     WRITE REG-REPORTE FROM WKS-LINEA-RPT-DET
023360
023370     COMPUTE WKS-DELTA-ABS = WKS-DELTA-DEPOSITOS
023380     IF WKS-DELTA-ABS < 0
023390        COMPUTE WKS-DELTA-ABS = 0 - WKS-DELTA-ABS
023400     END-IF
023410     IF WKS-DELTA-ABS > WKS-TOL-DESCUADRE
023420        MOVE '*** ADVERTENCIA - DEPOSITOS DESCUADRADOS ***' TO
023430             RPT-ETIQUETA
023440        MOVE WKS-DELTA-DEPOSITOS TO WKS-MASCARA-MONTO
023450        MOVE WKS-MASCARA-MONTO   TO RPT-VALOR
023460        WRITE REG-REPORTE FROM WKS-LINEA-RPT-DET
023470     END-IF
023480     MOVE 'DELTA DEPOSITOS (ESP-CALC)' TO RPT-ETIQUETA
023490     MOVE WKS-DELTA-DEPOSITOS TO WKS-MASCARA-MONTO
023500     MOVE WKS-MASCARA-MONTO   TO RPT-VALOR
023510     WRITE REG-REPORTE FROM WKS-LINEA-RPT-DET
023520
023530     COMPUTE WKS-DELTA-ABS = WKS-DELTA-CARGOS
023540     IF WKS-DELTA-ABS < 0
023550        COMPUTE WKS-DELTA-ABS = 0 - WKS-DELTA-ABS
023560     END-IF
023570     IF WKS-DELTA-ABS > WKS-TOL-DESCUADRE
023580        MOVE '*** ADVERTENCIA - CARGOS DESCUADRADOS ***' TO
023590             RPT-ETIQUETA
023600        MOVE WKS-DELTA-CARGOS TO WKS-MASCARA-MONTO
023610        MOVE WKS-MASCARA-MONTO TO RPT-VALOR
023620        WRITE REG-REPORTE FROM WKS-LINEA-RPT-DET
023630     END-IF
023640     MOVE 'DELTA CARGOS (CALC-ESP)' TO RPT-ETIQUETA
023650     MOVE WKS-DELTA-CARGOS TO WKS-MASCARA-MONTO
023660     MOVE WKS-MASCARA-MONTO TO RPT-VALOR
023670     WRITE REG-REPORTE FROM WKS-LINEA-RPT-DET
023680     MOVE SPACES TO REG-REPORTE
023690     WRITE REG-REPORTE.
023700 IMPRIME-BLOQUE-CLASIFICACION-E. EXIT.
023710
023720******************************************************************
023730*   BLOQUE 2 -- QUIEBRES DE SALDO (HASTA LOS PRIMEROS 10)        *
023740******************************************************************
023750 IMPRIME-QUIEBRES-SALDO SECTION.
023760     MOVE 'QUIEBRES DE SALDO DETECTADOS' TO RPT-ETIQUETA
023770     MOVE WKS-CONTADOR-QUIEBRES TO WKS-MASCARA-CONTADOR
023780     MOVE WKS-MASCARA-CONTADOR TO RPT-VALOR
023790     WRITE REG-REPORTE FROM WKS-LINEA-RPT-DET
023800     SET WKS-IX-QB TO 1
023810     PERFORM IMPRIME-UN-QUIEBRE THRU IMPRIME-UN-QUIEBRE-EXIT
023820             UNTIL WKS-IX-QB > 10 OR
023830                   WKS-IX-QB > WKS-CONTADOR-QUIEBRES
023840     MOVE SPACES TO REG-REPORTE
023850     WRITE REG-REPORTE.
023860 IMPRIME-QUIEBRES-SALDO-E. EXIT.
023870
023880 IMPRIME-UN-QUIEBRE.
023890     MOVE WKS-QB-INDICE (WKS-IX-QB)      TO RPTQ-INDICE
023900     MOVE WKS-QB-FECHA-OPER (WKS-IX-QB)  TO RPTQ-FECHA
023910     MOVE WKS-QB-DESCRIPCION (WKS-IX-QB) TO RPTQ-DESCRIPCION
023920     MOVE WKS-QB-TIPO (WKS-IX-QB)        TO RPTQ-TIPO
023930     MOVE WKS-QB-MONTO (WKS-IX-QB)       TO RPTQ-MONTO
023940     MOVE WKS-QB-SALDO-ESPERADO (WKS-IX-QB) TO RPTQ-ESPERADO
023950     MOVE WKS-QB-SALDO-REAL (WKS-IX-QB)  TO RPTQ-REAL
023960     MOVE WKS-QB-DIFERENCIA (WKS-IX-QB)  TO RPTQ-DIFERENCIA
023970     WRITE REG-REPORTE FROM WKS-LINEA-QUIEBRE
023980     SET WKS-IX-QB UP BY 1.
023990 IMPRIME-UN-QUIEBRE-EXIT. EXIT.
024000
024010******************************************************************
024020*   BLOQUE 3 -- TRANSACCIONES DE ALTO RIESGO (HASTA 10)          *
024030******************************************************************
024040 IMPRIME-ALTO-RIESGO SECTION.
024050     MOVE 'TRANSACCIONES DE ALTO RIESGO' TO RPT-ETIQUETA
024060     MOVE WKS-CONTADOR-RIESGO TO WKS-MASCARA-CONTADOR
024070     MOVE WKS-MASCARA-CONTADOR TO RPT-VALOR
024080     WRITE REG-REPORTE FROM WKS-LINEA-RPT-DET
024090     SET WKS-IX-RG TO 1
024100     PERFORM IMPRIME-UN-RIESGO THRU IMPRIME-UN-RIESGO-EXIT
024110             UNTIL WKS-IX-RG > 10 OR
024120                   WKS-IX-RG > WKS-CONTADOR-RIESGO
024130     MOVE SPACES TO REG-REPORTE
024140     WRITE REG-REPORTE.
024150 IMPRIME-ALTO-RIESGO-E. EXIT.
024160
024170 IMPRIME-UN-RIESGO.
024180     MOVE WKS-RG-INDICE (WKS-IX-RG)      TO RPTR-INDICE
024190     MOVE WKS-RG-FECHA-OPER (WKS-IX-RG)  TO RPTR-FECHA
024200     MOVE WKS-RG-DESCRIPCION (WKS-IX-RG) TO RPTR-DESCRIPCION
024210     MOVE WKS-RG-TIPO (WKS-IX-RG)        TO RPTR-TIPO
024220     MOVE WKS-RG-MONTO (WKS-IX-RG)       TO RPTR-MONTO
024230     MOVE WKS-RG-CODIGOS (WKS-IX-RG)     TO RPTR-CODIGOS
024240     MOVE WKS-RG-DETALLE (WKS-IX-RG)     TO RPTR-DETALLE
024250     WRITE REG-REPORTE FROM WKS-LINEA-RIESGO
024260     SET WKS-IX-RG UP BY 1.
024270 IMPRIME-UN-RIESGO-EXIT. EXIT.
024280
024290******************************************************************
024300*   BLOQUE 4 -- TOTALES DE CONTROL DEL POSTEO                    *
024310******************************************************************
024320 IMPRIME-TOTALES-POSTEO SECTION.
024330     MOVE 'RENGLONES ENCONTRADOS'  TO RPT-ETIQUETA
024340     MOVE WKS-LINEAS-ENCONTRADAS   TO WKS-MASCARA-CONTADOR
024350     MOVE WKS-MASCARA-CONTADOR     TO RPT-VALOR
024360     WRITE REG-REPORTE FROM WKS-LINEA-RPT-DET
024370
024380     MOVE 'RENGLONES PARSEADOS'    TO RPT-ETIQUETA
024390     MOVE WKS-LINEAS-PARSEADAS     TO WKS-MASCARA-CONTADOR
024400     MOVE WKS-MASCARA-CONTADOR     TO RPT-VALOR
024410     WRITE REG-REPORTE FROM WKS-LINEA-RPT-DET
024420
024430     IF WKS-LINEAS-FALLIDAS > 0
024440        MOVE '*** ADVERTENCIA - RENGLONES FALLIDOS ***' TO
024450             RPT-ETIQUETA
024460     ELSE
024470        MOVE 'RENGLONES FALLIDOS' TO RPT-ETIQUETA
024480     END-IF
024490     MOVE WKS-LINEAS-FALLIDAS      TO WKS-MASCARA-CONTADOR
024500     MOVE WKS-MASCARA-CONTADOR     TO RPT-VALOR
024510     WRITE REG-REPORTE FROM WKS-LINEA-RPT-DET
024520
024530     MOVE 'TRANSACCIONES INSERTADAS' TO RPT-ETIQUETA
024540     MOVE WKS-TRN-INSERTADAS       TO WKS-MASCARA-CONTADOR
024550     MOVE WKS-MASCARA-CONTADOR     TO RPT-VALOR
024560     WRITE REG-REPORTE FROM WKS-LINEA-RPT-DET
024570
024580     MOVE 'DUPLICADAS OMITIDAS'    TO RPT-ETIQUETA
024590     MOVE WKS-TRN-DUPLICADAS       TO WKS-MASCARA-CONTADOR
024600     MOVE WKS-MASCARA-CONTADOR     TO RPT-VALOR
024610     WRITE REG-REPORTE FROM WKS-LINEA-RPT-DET.
024620 IMPRIME-TOTALES-POSTEO-E. EXIT.
024630
024640******************************************************************
024650*               C I E R R E   D E   A R C H I V O S              *
024660******************************************************************
024670 CIERRA-ARCHIVOS SECTION.
024680     CLOSE STATEMENT-TEXT
024690           STATEMENT-CTL
024700           TRANSACTION-OUT
024710           POSTED-KEYS
024720           AUDIT-REPORT.
024730 CIERRA-ARCHIVOS-E. EXIT.
