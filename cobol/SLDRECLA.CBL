000100******************************************************************
000110* FECHA       : 05/09/1987                                       *
000120* PROGRAMADOR : MARTA DEL VALLE (MDVA)                           *
000130* APLICACION  : SALDO - MOVIMIENTOS BANCARIOS                    *
000140* PROGRAMA    : SLDRECLA                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : APLICA RECLASIFICACIONES MANUALES CAPTURADAS     *
000170*             : POR EL USUARIO SOBRE TRANSACCIONES YA POSTEADAS  *
000180*             : EN TRANSACTION-OUT (TIPO DE MOVIMIENTO Y/O       *
000190*             : CATEGORIA), LOCALIZANDO POR LA LLAVE HASH.       *
000200* ARCHIVOS    : TRANSACTION-OUT=E/S, RECLASIF-IN=E,              *
000210*             : RECLASIF-RECHAZOS=S                              *
000220* PROGRAMA(S) : DEBD1R00                                         *
000230******************************************************************
000240*     H I S T O R I A L   D E   C A M B I O S
000250******************************************************************
000260* 05/09/1987 MDVA TCKT-0287  VERSION INICIAL DEL PROGRAMA        *SLDRECLA
000270* 11/06/1989 MDVA TCKT-0642  RECHAZA RECLASIFICACION QUE DEJA EL *SLDRECLA
000280*             MOVIMIENTO SIN TIPO NI CATEGORIA ASIGNADOS         *
000290* 16/12/1998 RESP TCKT-2408  REVISION PARA EL ANIO 2000: FECHA   *SLDRECLA
000300*             DE RECLASIFICACION A CUATRO DIGITOS DE ANIO        *
000310* 30/07/2007 HQUI TCKT-3120  AGREGA REPORTE DE RECHAZOS A        *SLDRECLA
000320*             ARCHIVO APARTE EN VEZ DE SOLO DISPLAY (PRIMERA     *
000330*             VERSION)                                           *
000340* 05/03/2024 JCAB TCKT-4412  REESCRITURA PARA LA PLATAFORMA DE   *SLDRECLA
000350*             BANCA DIGITAL                                      *
000360* 19/03/2024 JCAB TCKT-4440  RECHAZA RECLASIFICACION QUE DEJA    *SLDRECLA
000370*             EL MOVIMIENTO EN UNKNOWN                           *
000380* 08/04/2024 LMON TCKT-4465  EXIGE AL MENOS UN CAMPO CAPTURADO   *SLDRECLA
000390*             (TIPO O CATEGORIA) EN LA SOLICITUD                 *
000400* 21/05/2024 JCAB TCKT-4525  REPORTA RECHAZOS A ARCHIVO APARTE   *SLDRECLA
000410*             EN VEZ DE SOLO DISPLAY                             *
000420******************************************************************
000430 IDENTIFICATION DIVISION.
000440 PROGRAM-ID.     SLDRECLA.
000450 AUTHOR.         MARTA DEL VALLE.
000460 INSTALLATION.   BANCA DIGITAL - CENTRO DE COMPUTO.
000470 DATE-WRITTEN.   05/09/1987.
000480 DATE-COMPILED.  05/03/2024.
000490 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000500
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS ES-MAYUSCULA IS 'A' THRU 'Z'.
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT TRANSACTION-OUT ASSIGN TO TRNOUT
000600            ORGANIZATION IS INDEXED
000610            ACCESS MODE  IS DYNAMIC
000620            RECORD KEY   IS TRN-HASH
000630            FILE STATUS  IS FS-TRNOUT.
000640
000650     SELECT RECLASIF-IN     ASSIGN TO RECIN
000660            ORGANIZATION IS LINE SEQUENTIAL
000670            FILE STATUS  IS FS-RECIN.
000680
000690     SELECT RECLASIF-RECHAZOS ASSIGN TO RECRCH
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS  IS FS-RECRCH.
000720
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  TRANSACTION-OUT
000760     RECORDING MODE IS F.
000770     COPY SLDTRN01.
000780
000790*----------------------------------------------------------------*
000800*  SOLICITUD DE RECLASIFICACION MANUAL CAPTURADA POR EL USUARIO  *
000810*----------------------------------------------------------------*
000820 FD  RECLASIF-IN
000830     RECORDING MODE IS F.
000840 01  REG-RECLASIF-IN.
000850     05  RCI-HASH                   PIC X(64).
000860     05  RCI-HASH-R REDEFINES RCI-HASH.
000870         10  RCI-HASH-PREFIJO       PIC X(08).
000880         10  FILLER                 PIC X(56).
000890     05  FILLER                     PIC X(01).
000900     05  RCI-NUEVO-TIPO             PIC X(07).
000910     05  FILLER                     PIC X(01).
000920     05  RCI-NUEVA-CATEGORIA        PIC X(50).
000930     05  RCI-NUEVA-CATEGORIA-R REDEFINES RCI-NUEVA-CATEGORIA.
000940         10  RCI-CATEGORIA-INICIAL  PIC X(25).
000950         10  RCI-CATEGORIA-RESTO    PIC X(25).
000960     05  FILLER                     PIC X(09).
000970
000980 FD  RECLASIF-RECHAZOS
000990     RECORDING MODE IS F.
001000 01  REG-RECHAZO                    PIC X(132).
001010
001020 WORKING-STORAGE SECTION.
001030*----------------------------------------------------------------*
001040*   CAMPOS DE USO GENERAL PARA LA LLAMADA A LA RUTINA DE ERRORES *
001050*   DEBD1R00 (NIVEL 77, NO SE SUBDIVIDEN NI TIENEN REDEFINES)    *
001060*----------------------------------------------------------------*
001070 77  PROGRAMA                       PIC X(08) VALUE 'SLDRECLA'.
001080 77  ARCHIVO                        PIC X(08) VALUE SPACES.
001090 77  ACCION                         PIC X(10) VALUE SPACES.
001100 77  LLAVE                          PIC X(32) VALUE SPACES.
001110 01  WKS-FS-STATUS.
001120     02  FS-TRNOUT                  PIC X(02) VALUE SPACES.
001130     02  FS-RECIN                   PIC X(02) VALUE SPACES.
001140     02  FS-RECRCH                  PIC X(02) VALUE SPACES.
001150     02  FILLER                     PIC X(04) VALUE SPACES.
001160
001170 01  WKS-FIN-RECIN                  PIC X(01) VALUE 'N'.
001180     88  FIN-RECLASIF-IN                    VALUE 'Y'.
001190
001200 01  WKS-CONTADORES.
001210     02  WKS-CTA-LEIDAS             PIC 9(05) COMP VALUE ZERO.
001220     02  WKS-CTA-APLICADAS          PIC 9(05) COMP VALUE ZERO.
001230     02  WKS-CTA-RECHAZADAS         PIC 9(05) COMP VALUE ZERO.
001240     02  FILLER                     PIC X(04) VALUE SPACES.
001250
001260 01  WKS-CAMPO-TIPO-VALIDO          PIC X(01) VALUE 'N'.
001270     88  TIPO-NUEVO-ES-VALIDO               VALUE 'Y'.
001280 01  WKS-HAY-CAMBIO                 PIC X(01) VALUE 'N'.
001290     88  SOLICITUD-TRAE-CAMBIO               VALUE 'Y'.
001300 01  WKS-MOTIVO-RECHAZO             PIC X(60) VALUE SPACES.
001310
001320 01  WKS-TIPOS-VALIDOS-DATOS.
001330     02  FILLER  PIC X(07) VALUE 'CARGO  '.
001340     02  FILLER  PIC X(07) VALUE 'ABONO  '.
001350 01  WKS-TIPOS-VALIDOS REDEFINES WKS-TIPOS-VALIDOS-DATOS.
001360     02  WKS-TIPO-VALIDO OCCURS 2 TIMES INDEXED BY WKS-IX-TV
001370                         PIC X(07).
001380
001390 01  WKS-LINEA-RECHAZO.
001400     02  RCH-HASH                   PIC X(64).
001410     02  FILLER                     PIC X(02) VALUE SPACES.
001420     02  RCH-MOTIVO                 PIC X(60).
001430     02  FILLER                     PIC X(06) VALUE SPACES.
001440
001450 PROCEDURE DIVISION.
001460 000-MAIN SECTION.
001470     PERFORM APERTURA-ARCHIVOS
001480     PERFORM PROCESA-SOLICITUDES UNTIL FIN-RECLASIF-IN
001490     DISPLAY 'SLDRECLA - LEIDAS: '     WKS-CTA-LEIDAS
001500             ' APLICADAS: '            WKS-CTA-APLICADAS
001510             ' RECHAZADAS: '           WKS-CTA-RECHAZADAS
001520             UPON CONSOLE
001530     PERFORM CIERRA-ARCHIVOS
001540     STOP RUN.
001550 000-MAIN-E. EXIT.
001560
001570 APERTURA-ARCHIVOS SECTION.
001580     OPEN I-O    TRANSACTION-OUT
001590     OPEN INPUT  RECLASIF-IN
001600     OPEN OUTPUT RECLASIF-RECHAZOS
001610     IF FS-TRNOUT NOT = '00'
001620        MOVE 'OPEN'    TO ACCION
001630        MOVE 'TRNOUT'  TO ARCHIVO
001640        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001650                              FS-TRNOUT
001660        MOVE 91 TO RETURN-CODE
001670        STOP RUN
001680     END-IF.
001690 APERTURA-ARCHIVOS-E. EXIT.
001700
001710 PROCESA-SOLICITUDES SECTION.
001720     READ RECLASIF-IN
001730        AT END
001740           MOVE 'Y' TO WKS-FIN-RECIN
001750        NOT AT END
001760           ADD 1 TO WKS-CTA-LEIDAS
001770           PERFORM APLICA-RECLASIFICACION
001780     END-READ.
001790 PROCESA-SOLICITUDES-E. EXIT.
001800
001810******************************************************************
001820*   APLICA UNA SOLICITUD DE RECLASIFICACION MANUAL               *
001830******************************************************************
001840 APLICA-RECLASIFICACION SECTION.
001850     MOVE SPACES TO WKS-MOTIVO-RECHAZO
001860     MOVE 'N'    TO WKS-HAY-CAMBIO
001870
001880     IF FUNCTION TRIM(RCI-NUEVO-TIPO) = SPACES AND
001890        FUNCTION TRIM(RCI-NUEVA-CATEGORIA) = SPACES
001900        MOVE 'SOLICITUD SIN TIPO NI CATEGORIA' TO
001910             WKS-MOTIVO-RECHAZO
001920     ELSE
001930        MOVE RCI-HASH TO TRN-HASH
001940        READ TRANSACTION-OUT
001950           INVALID KEY
001960              MOVE 'LLAVE NO EXISTE EN TRANSACTION-OUT' TO
001970                   WKS-MOTIVO-RECHAZO
001980           NOT INVALID KEY
001990              PERFORM VALIDA-Y-APLICA-CAMBIOS
002000        END-READ
002010     END-IF
002020
002030     IF FUNCTION TRIM(WKS-MOTIVO-RECHAZO) NOT = SPACES
002040        ADD 1 TO WKS-CTA-RECHAZADAS
002050        MOVE RCI-HASH         TO RCH-HASH
002060        MOVE WKS-MOTIVO-RECHAZO TO RCH-MOTIVO
002070        WRITE REG-RECHAZO FROM WKS-LINEA-RECHAZO
002080     END-IF.
002090 APLICA-RECLASIFICACION-E. EXIT.
002100
002110******************************************************************
002120*   VALIDA EL NUEVO TIPO Y REGRABA EL REGISTRO SI PROCEDE        *
002130******************************************************************
002140 VALIDA-Y-APLICA-CAMBIOS SECTION.
002150     MOVE 'N' TO WKS-CAMPO-TIPO-VALIDO
002160     IF FUNCTION TRIM(RCI-NUEVO-TIPO) = SPACES
002170        MOVE 'Y' TO WKS-CAMPO-TIPO-VALIDO
002180     ELSE
002190        SET WKS-IX-TV TO 1
002200        PERFORM BUSCA-TIPO-VALIDO THRU BUSCA-TIPO-VALIDO-EXIT
002210                UNTIL WKS-IX-TV > 2
002220     END-IF
002230
002240     IF NOT TIPO-NUEVO-ES-VALIDO
002250        MOVE 'TIPO SOLICITADO NO ES CARGO NI ABONO' TO
002260             WKS-MOTIVO-RECHAZO
002270     ELSE
002280        IF FUNCTION TRIM(RCI-NUEVO-TIPO) NOT = SPACES
002290           MOVE RCI-NUEVO-TIPO TO TRN-MOVEMENT-TYPE
002300           MOVE 'N'            TO TRN-NEEDS-REVIEW
002310           IF TRN-ES-ABONO
002320              MOVE TRN-AMOUNT-ABS TO TRN-AMOUNT
002330           ELSE
002340              COMPUTE TRN-AMOUNT = 0 - TRN-AMOUNT-ABS
002350           END-IF
002360           MOVE 'Y' TO WKS-HAY-CAMBIO
002370        END-IF
002380        IF FUNCTION TRIM(RCI-NUEVA-CATEGORIA) NOT = SPACES
002390           MOVE RCI-NUEVA-CATEGORIA TO TRN-CATEGORY
002400           MOVE 'Y' TO WKS-HAY-CAMBIO
002410        END-IF
002420        IF SOLICITUD-TRAE-CAMBIO
002430           REWRITE REG-TRANSACCION
002440           ADD 1 TO WKS-CTA-APLICADAS
002450        END-IF
002460     END-IF.
002470 VALIDA-Y-APLICA-CAMBIOS-E. EXIT.
002480
002490******************************************************************
002500*   BUSCA EL TIPO SOLICITADO EN LA TABLA DE TIPOS PERMITIDOS     *
002510******************************************************************
002520 BUSCA-TIPO-VALIDO.
002530     IF RCI-NUEVO-TIPO = WKS-TIPO-VALIDO (WKS-IX-TV)
002540        MOVE 'Y' TO WKS-CAMPO-TIPO-VALIDO
002550     END-IF
002560     SET WKS-IX-TV UP BY 1.
002570 BUSCA-TIPO-VALIDO-EXIT. EXIT.
002580
002590 CIERRA-ARCHIVOS SECTION.
002600     CLOSE TRANSACTION-OUT
002610           RECLASIF-IN
002620           RECLASIF-RECHAZOS.
002630 CIERRA-ARCHIVOS-E. EXIT.
