000100******************************************************************
000110* FECHA       : 18/11/1988                                       *
000120* PROGRAMADOR : ROBERTO ESPINOZA (RESP)                          *
000130* APLICACION  : SALDO - MOVIMIENTOS BANCARIOS                    *
000140* PROGRAMA    : SLDSTATS                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : RECORRE TODAS LAS TRANSACCIONES YA POSTEADAS Y   *
000170*             : CALCULA LAS ESTADISTICAS GLOBALES DE FLUJO DE    *
000180*             : EFECTIVO DEL PERIODO (CONTEOS Y MONTOS DE        *
000190*             : ABONO/CARGO, FLUJO NETO, PENDIENTES DE REVISION),*
000200*             : EN UN SOLO REGISTRO RESUMEN POR CORRIDA.         *
000210* ARCHIVOS    : TRANSACTION-OUT=E, ESTADISTICAS-OUT=S            *
000220* PROGRAMA(S) : NINGUNO                                          *
000230******************************************************************
000240*     H I S T O R I A L   D E   C A M B I O S
000250******************************************************************
000260* 18/11/1988 RESP TCKT-0512  VERSION INICIAL DEL PROGRAMA        *SLDSTATS
000270* 09/07/1992 HQUI TCKT-1225  AGREGA CONTEO DE MOVIMIENTOS EN     *SLDSTATS
000280*             UNKNOWN PENDIENTES DE REVISION AL RESUMEN          *
000290* 04/01/1999 RESP TCKT-2422  REVISION PARA EL ANIO 2000: FECHA   *SLDSTATS
000300*             DE CORRIDA A CUATRO DIGITOS DE ANIO                *
000310* 14/02/2012 MDVA TCKT-3720  CALCULA EL NETO DEL PERIODO         *SLDSTATS
000320*             (ABONOS MENOS CARGOS) PARA EL REPORTE GERENCIAL    *
000330* 08/03/2024 LMON TCKT-4415  REESCRITURA PARA LA PLATAFORMA DE   *SLDSTATS
000340*             BANCA DIGITAL                                      *
000350* 26/04/2024 LMON TCKT-4498  AGREGA CONTEO DE UNKNOWN PENDIENTE  *SLDSTATS
000360*             DE REVISION AL RESUMEN                             *
000370* 10/06/2024 JCAB TCKT-4560  CALCULA EL NETO DEL PERIODO         *SLDSTATS
000380*             (ABONOS MENOS CARGOS) PARA EL TABLERO              *
000390* 22/07/2024 RCAST TCKT-4612 CONVIERTE TRANSACTION-OUT A         *SLDSTATS
000400*             ORGANIZACION INDEXADA (LLAVE HASH) PARA QUEDAR     *
000410*             AL PAR DE SLDP1C01/SLDRECLA; EL RESUMEN QUEDA EN   *
000420*             UN SOLO REGISTRO GLOBAL POR CORRIDA, NO POR CUENTA,*
000430*             PORQUE EL TABLERO SOLO PIDE EL TOTAL DEL PERIODO;  *
000440*             EL CARGO SE ACUMULA CON SU SIGNO (NEGATIVO) PARA   *
000450*             QUE EL FLUJO DE EFECTIVO SEA ABONO MAS CARGO       *
000460******************************************************************
000470 IDENTIFICATION DIVISION.
000480 PROGRAM-ID.     SLDSTATS.
000490 AUTHOR.         ROBERTO ESPINOZA.
000500 INSTALLATION.   BANCA DIGITAL - CENTRO DE COMPUTO.
000510 DATE-WRITTEN.   18/11/1988.
000520 DATE-COMPILED.  22/07/2024.
000530 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620*    22/07/2024 RCAST TCKT-4612 - TRANSACTION-OUT PASA A INDEXADO
000630*    PARA QUEDAR CONSISTENTE CON SLDP1C01 (QUIEN LO ESCRIBE) Y
000640*    SLDRECLA (QUIEN LO LEE/REESCRIBE POR LLAVE); ESTE PROGRAMA
000650*    SOLO LO RECORRE DE PRINCIPIO A FIN, POR LO QUE LE BASTA EL
000660*    ACCESO SECUENCIAL SOBRE LA LLAVE.
000670     SELECT TRANSACTION-OUT ASSIGN TO TRNOUT
000680            ORGANIZATION IS INDEXED
000690            ACCESS MODE  IS SEQUENTIAL
000700            RECORD KEY   IS TRN-HASH
000710            FILE STATUS  IS FS-TRNOUT.
000720
000730     SELECT ESTADISTICAS-OUT ASSIGN TO ESTOUT
000740            ORGANIZATION IS LINE SEQUENTIAL
000750            FILE STATUS  IS FS-ESTOUT.
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790 FD  TRANSACTION-OUT
000800     RECORDING MODE IS F.
000810     COPY SLDTRN01.
000820
000830*----------------------------------------------------------------*
000840*  UN SOLO REGISTRO DE ESTADISTICAS GLOBALES POR CORRIDA         *
000850*----------------------------------------------------------------*
000860 FD  ESTADISTICAS-OUT
000870     RECORDING MODE IS F.
000880 01  REG-ESTADISTICAS.
000890     05  EST-N-ABONOS               PIC 9(07).
000900     05  FILLER                     PIC X(01).
000910     05  EST-MONTO-ABONOS           PIC 9(11)V99.
000920     05  FILLER                     PIC X(01).
000930     05  EST-N-CARGOS               PIC 9(07).
000940     05  FILLER                     PIC X(01).
000950     05  EST-MONTO-CARGOS           PIC S9(11)V99.
000960     05  FILLER                     PIC X(01).
000970     05  EST-N-UNKNOWN              PIC 9(07).
000980     05  FILLER                     PIC X(01).
000990     05  EST-FLUJO-EFECTIVO         PIC S9(11)V99.
001000     05  FILLER                     PIC X(01).
001010     05  EST-N-REQUIERE-REVISION    PIC 9(07).
001020     05  FILLER                     PIC X(10).
001030
001040*----------------------------------------------------------------*
001050*  REDEFINICION NUMERICA-EDITADA DE LOS MONTOS DE ABONO Y CARGO  *
001060*  PARA EL DESPLIEGUE EN EL REPORTE DE CONSOLA DE OPERACIONES    *
001070*----------------------------------------------------------------*
001080 01  EST-MONTO-ABONOS-R REDEFINES EST-MONTO-ABONOS.
001090     05  EST-MONTO-ABONOS-ENTERO    PIC 9(11).
001100     05  EST-MONTO-ABONOS-DECIMAL   PIC 99.
001110
001120 01  EST-MONTO-CARGOS-R REDEFINES EST-MONTO-CARGOS.
001130     05  EST-MONTO-CARGOS-SIGNO     PIC S9(01).
001140     05  EST-MONTO-CARGOS-ENTERO    PIC 9(10).
001150     05  EST-MONTO-CARGOS-DECIMAL   PIC 99.
001160
001170*----------------------------------------------------------------*
001180*  REDEFINICION NUMERICA-EDITADA DEL FLUJO NETO DE EFECTIVO      *
001190*----------------------------------------------------------------*
001200 01  EST-FLUJO-EFECTIVO-R REDEFINES EST-FLUJO-EFECTIVO.
001210     05  EST-FLUJO-SIGNO            PIC S9(01).
001220     05  EST-FLUJO-ENTERO           PIC 9(10).
001230     05  EST-FLUJO-DECIMAL          PIC 99.
001240
001250 WORKING-STORAGE SECTION.
001260*----------------------------------------------------------------*
001270*   INDICADOR DE FIN DE ARCHIVO Y CONTADOR DE RENGLONES LEIDOS   *
001280*   (NIVEL 77, NO SE SUBDIVIDEN NI TIENEN REDEFINES)             *
001290*----------------------------------------------------------------*
001300 77  WKS-FIN-TRANSACCIONES          PIC X(01) VALUE 'N'.
001310     88  FIN-TRANSACTION-OUT                VALUE 'Y'.
001320 77  WKS-CTA-LEIDAS                 PIC 9(07) COMP VALUE ZERO.
001330 01  WKS-FS-STATUS.
001340     02  FS-TRNOUT                  PIC X(02) VALUE SPACES.
001350     02  FS-ESTOUT                  PIC X(02) VALUE SPACES.
001360
001370     02  FILLER                PIC X(02) VALUE SPACES.
001380
001390*----------------------------------------------------------------*
001400*  ACUMULADORES GLOBALES DE LA CORRIDA -- YA NO SE REINICIAN     *
001410*  POR CUENTA; EL RESUMEN ES UNO SOLO PARA TODO EL LOTE          *
001420*----------------------------------------------------------------*
001430 01  WKS-ACUMULADORES-GENERALES.
001440     02  WKS-AC-N-ABONOS            PIC 9(07) COMP VALUE ZERO.
001450     02  WKS-AC-MONTO-ABONOS        PIC 9(11)V99 VALUE ZERO.
001460     02  WKS-AC-N-CARGOS            PIC 9(07) COMP VALUE ZERO.
001470     02  WKS-AC-MONTO-CARGOS        PIC S9(11)V99 VALUE ZERO.
001480     02  WKS-AC-N-UNKNOWN           PIC 9(07) COMP VALUE ZERO.
001490     02  WKS-AC-N-REVISION          PIC 9(07) COMP VALUE ZERO.
001500
001510     02  FILLER                PIC X(02) VALUE SPACES.
001520
001530     02  FILLER                PIC X(02) VALUE SPACES.
001540 PROCEDURE DIVISION.
001550 000-MAIN SECTION.
001560     PERFORM APERTURA-ARCHIVOS
001570     PERFORM LEE-TRANSACTION-OUT
001580     PERFORM ACUMULA-TRANSACCION UNTIL FIN-TRANSACTION-OUT
001590     PERFORM ESCRIBE-ESTADISTICAS-GENERALES
001600     DISPLAY 'SLDSTATS - TRANSACCIONES LEIDAS: ' WKS-CTA-LEIDAS
001610             UPON CONSOLE
001620     PERFORM CIERRA-ARCHIVOS
001630     STOP RUN.
001640 000-MAIN-E. EXIT.
001650
001660 APERTURA-ARCHIVOS SECTION.
001670     OPEN INPUT  TRANSACTION-OUT
001680     OPEN OUTPUT ESTADISTICAS-OUT.
001690 APERTURA-ARCHIVOS-E. EXIT.
001700
001710 LEE-TRANSACTION-OUT SECTION.
001720     READ TRANSACTION-OUT NEXT RECORD
001730        AT END
001740           MOVE 'Y' TO WKS-FIN-TRANSACCIONES
001750        NOT AT END
001760           ADD 1 TO WKS-CTA-LEIDAS
001770     END-READ.
001780 LEE-TRANSACTION-OUT-E. EXIT.
001790
001800******************************************************************
001810*   ACUMULA CADA TRANSACCION EN LOS TOTALES GLOBALES DEL LOTE;   *
001820*   EL CARGO SE SUMA CON SU PROPIO SIGNO (SIEMPRE NEGATIVO) PARA *
001830*   QUE EL FLUJO DE EFECTIVO SEA UNA SIMPLE SUMA DE ABONO+CARGO  *
001840******************************************************************
001850 ACUMULA-TRANSACCION SECTION.
001860     EVALUATE TRUE
001870        WHEN TRN-ES-ABONO
001880           ADD 1 TO WKS-AC-N-ABONOS
001890           ADD TRN-AMOUNT TO WKS-AC-MONTO-ABONOS
001900        WHEN TRN-ES-CARGO
001910           ADD 1 TO WKS-AC-N-CARGOS
001920           ADD TRN-AMOUNT TO WKS-AC-MONTO-CARGOS
001930        WHEN OTHER
001940           ADD 1 TO WKS-AC-N-UNKNOWN
001950     END-EVALUATE
001960     IF TRN-REQUIERE-REVISION
001970        ADD 1 TO WKS-AC-N-REVISION
001980     END-IF
001990
002000     PERFORM LEE-TRANSACTION-OUT.
002010 ACUMULA-TRANSACCION-E. EXIT.
002020
002030******************************************************************
002040*   ESCRIBE EL UNICO RESUMEN DE ESTADISTICAS DE LA CORRIDA       *
002050******************************************************************
002060 ESCRIBE-ESTADISTICAS-GENERALES SECTION.
002070     MOVE WKS-AC-N-ABONOS       TO EST-N-ABONOS
002080     MOVE WKS-AC-MONTO-ABONOS   TO EST-MONTO-ABONOS
002090     MOVE WKS-AC-N-CARGOS       TO EST-N-CARGOS
002100     MOVE WKS-AC-MONTO-CARGOS   TO EST-MONTO-CARGOS
002110     MOVE WKS-AC-N-UNKNOWN      TO EST-N-UNKNOWN
002120     ADD WKS-AC-MONTO-ABONOS WKS-AC-MONTO-CARGOS
002130             GIVING EST-FLUJO-EFECTIVO
002140     MOVE WKS-AC-N-REVISION     TO EST-N-REQUIERE-REVISION
002150     WRITE REG-ESTADISTICAS.
002160 ESCRIBE-ESTADISTICAS-GENERALES-E. EXIT.
002170
002180 CIERRA-ARCHIVOS SECTION.
002190     CLOSE TRANSACTION-OUT
002200           ESTADISTICAS-OUT.
002210 CIERRA-ARCHIVOS-E. EXIT.
