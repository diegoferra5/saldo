000100******************************************************************
000110*               C O P Y   S L D S T M 0 1                        *
000120******************************************************************
000130* FECHA       : 03/06/1986                                       *
000140* PROGRAMADOR : HUGO QUINONEZ (HQUI)                             *
000150* APLICACION  : SALDO - MOVIMIENTOS BANCARIOS                    *
000160* MIEMBRO     : SLDSTM01                                         *
000170* DESCRIPCION : LAYOUT DEL REGISTRO DE CONTROL/CABECERA DEL      *
000180*             : ESTADO DE CUENTA. UN REGISTRO POR PERIODO        *
000190*             : (USUARIO + BANCO + TIPO DE CUENTA + MES). ES     *
000200*             : LA LLAVE DE PARSEO/POSTEO/REGISTRO DEL ESTADO.   *
000210* USADO POR   : SLDP1C01, SLDSTMRG                                *
000220******************************************************************
000230 01  REG-CONTROL-ESTADO.
000240*----------------------------------------------------------------*
000250*  IDENTIFICADORES DEL DUENO, CUENTA Y ESTADO DE CUENTA          *
000260*----------------------------------------------------------------*
000270     05  STM-USER-ID                PIC X(36).
000280     05  STM-ACCOUNT-ID             PIC X(36).
000290     05  STM-STATEMENT-ID           PIC X(36).
000300*----------------------------------------------------------------*
000310*  BANCO Y TIPO DE CUENTA (VER SLDSTMRG, VALIDA-BANCO-PERMITIDO) *
000320*----------------------------------------------------------------*
000330     05  STM-BANK-NAME              PIC X(50).
000340     05  STM-ACCOUNT-TYPE           PIC X(10).
000350         88  STM-CUENTA-DEBITO              VALUE 'DEBIT'.
000360         88  STM-CUENTA-CREDITO             VALUE 'CREDIT'.
000370*----------------------------------------------------------------*
000380*  MES DEL ESTADO, NORMALIZADO AL DIA 01 (YYYYMM01)              *
000390*----------------------------------------------------------------*
000400     05  STM-MONTH                  PIC 9(08).
000410     05  STM-MONTH-R REDEFINES STM-MONTH.
000420         10  STM-MES-ANIO           PIC 9(04).
000430         10  STM-MES-MES            PIC 9(02).
000440         10  STM-MES-DIA            PIC 9(02).
000450*----------------------------------------------------------------*
000460*  LLAVE DEL TITULAR (NOMBRE + INICIAL DE APELLIDO), TOMADA DEL  *
000470*  ENCABEZADO DEL ESTADO -- ESPACIOS SI NO SE PUDO DETERMINAR    *
000480*----------------------------------------------------------------*
000490     05  STM-HOLDER-KEY             PIC X(30).
000500*----------------------------------------------------------------*
000510*  LLAVE ALTERNA CUENTA+PERIODO (VER SLDSTMRG, VALIDA-DUPLICADO- *
000520*  ESTADO-CTA); CAMPO REPETIDO DE STM-ACCOUNT-ID/STM-MONTH PARA  *
000530*  QUE LA LLAVE ALTERNA QUEDE EN POSICIONES CONTIGUAS            *
000540*----------------------------------------------------------------*
000550     05  STM-LLAVE-PERIODO.
000560         10  STM-PERIODO-CUENTA     PIC X(36).
000570         10  STM-PERIODO-ANIO       PIC 9(04).
000580         10  STM-PERIODO-MES        PIC 9(02).
000590*----------------------------------------------------------------*
000600*  CICLO DE VIDA DEL PARSEO DEL ESTADO                           *
000610*----------------------------------------------------------------*
000620     05  STM-PARSING-STATUS         PIC X(10).
000630         88  STM-STATUS-PENDIENTE           VALUE 'pending'.
000640         88  STM-STATUS-PROCESANDO          VALUE 'processing'.
000650         88  STM-STATUS-EXITOSO             VALUE 'success'.
000660         88  STM-STATUS-FALLIDO             VALUE 'failed'.
000670*----------------------------------------------------------------*
000680*  DATOS DE REGISTRO/CARGA DEL ARCHIVO, USADOS SOLO POR SLDSTMRG *
000690*----------------------------------------------------------------*
000700     05  STM-DATOS-CARGA.
000710         10  STM-NOMBRE-ARCHIVO     PIC X(80).
000720         10  STM-TAMANO-KB          PIC 9(07).
000730*----------------------------------------------------------------*
000740*  RELLENO PARA CRECIMIENTO FUTURO DEL LAYOUT                    *
000750*----------------------------------------------------------------*
000760     05  FILLER                     PIC X(20).
