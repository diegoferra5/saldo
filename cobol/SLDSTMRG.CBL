000100******************************************************************
000110* FECHA       : 12/07/1986                                       *
000120* PROGRAMADOR : HUGO QUINONEZ (HQUI)                             *
000130* APLICACION  : SALDO - MOVIMIENTOS BANCARIOS                    *
000140* PROGRAMA    : SLDSTMRG                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : REGISTRA UN ESTADO DE CUENTA NUEVO EN EL         *
000170*             : MAESTRO DE CONTROL, VALIDANDO BANCO PERMITIDO,   *
000180*             : NOMBRE Y TAMANO DE ARCHIVO, Y RECHAZANDO         *
000190*             : DUPLICADOS DEL MISMO PERIODO PARA LA CUENTA.     *
000200* ARCHIVOS    : SOLICITUD-ESTADO=E, STATEMENT-CTL=E/S            *
000210* PROGRAMA(S) : DEBD1R00                                         *
000220******************************************************************
000230*     H I S T O R I A L   D E   C A M B I O S
000240******************************************************************
000250* 12/07/1986 HQUI TCKT-0210  VERSION INICIAL DEL PROGRAMA        *SLDSTMRG
000260* 28/02/1987 HQUI TCKT-0264  AGREGA LISTA DE BANCOS PERMITIDOS   *SLDSTMRG
000270*             (ANTES SE ACEPTABA CUALQUIER NOMBRE DE BANCO)      *
000280* 15/10/1993 MDVA TCKT-1490  VALIDA TAMANO MAXIMO DE ARCHIVO     *SLDSTMRG
000290*             ANTES DE ACEPTAR EL ESTADO                         *
000300* 22/12/1998 RESP TCKT-2419  REVISION PARA EL ANIO 2000: FECHA   *SLDSTMRG
000310*             DEL PERIODO DEL ESTADO A CUATRO DIGITOS DE ANIO    *
000320* 08/05/2010 HQUI TCKT-3610  NORMALIZA EL MES DEL ESTADO AL      *SLDSTMRG
000330*             DIA 01 PARA COMPARAR DUPLICADOS                    *
000340* 07/03/2024 LMON TCKT-4414  REESCRITURA PARA LA PLATAFORMA DE   *SLDSTMRG
000350*             BANCA DIGITAL                                      *
000360* 25/03/2024 LMON TCKT-4448  AMPLIA LA LISTA DE BANCOS PERMITIDOS*SLDSTMRG
000370* 12/04/2024 JCAB TCKT-4478  VALIDA TAMANO MAXIMO DE ARCHIVO     *SLDSTMRG
000380*             (10240 KB) ANTES DE ACEPTAR EL ESTADO              *
000390* 03/06/2024 LMON TCKT-4551  NORMALIZA EL MES DEL ESTADO AL      *SLDSTMRG
000400*             DIA 01 PARA COMPARAR DUPLICADOS                    *
000410* 18/07/2024 RCAST TCKT-4605 AMPLIA LA LISTA DE BANCOS PERMITIDOS*SLDSTMRG
000420*             (SANTANDER, BANORTE, BANAMEX, HSBC, SCOTIABANK) Y  *
000430*             CONVIERTE SANEA-NOMBRE-ARCHIVO EN UNA SANITIZACION *
000440*             VERDADERA (QUITA RUTA, CAMBIA CARACTERES INVALIDOS *
000450*             POR GUION BAJO, AGREGA SUFIJO .PDF) EN VEZ DE      *
000460*             RECHAZAR EL ESTADO POR EL NOMBRE DE ARCHIVO        *
000470******************************************************************
000480 IDENTIFICATION DIVISION.
000490 PROGRAM-ID.     SLDSTMRG.
000500 AUTHOR.         HUGO QUINONEZ.
000510 INSTALLATION.   BANCA DIGITAL - CENTRO DE COMPUTO.
000520 DATE-WRITTEN.   12/07/1986.
000530 DATE-COMPILED.  07/03/2024.
000540 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT SOLICITUD-ESTADO ASSIGN TO SOLEST
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS  IS FS-SOLEST.
000660
000670     SELECT STATEMENT-CTL   ASSIGN TO STMCTL
000680            ORGANIZATION IS INDEXED
000690            ACCESS MODE  IS DYNAMIC
000700            RECORD KEY   IS STM-STATEMENT-ID
000710            ALTERNATE RECORD KEY IS STM-LLAVE-PERIODO
000720               WITH DUPLICATES
000730            FILE STATUS  IS FS-STMCTL.
000740
000750 DATA DIVISION.
000760 FILE SECTION.
000770*----------------------------------------------------------------*
000780*  SOLICITUD DE REGISTRO DE UN ESTADO DE CUENTA NUEVO            *
000790*----------------------------------------------------------------*
000800 FD  SOLICITUD-ESTADO
000810     RECORDING MODE IS F.
000820 01  REG-SOLICITUD-ESTADO.
000830     05  SOE-USER-ID                PIC X(36).
000840     05  FILLER                     PIC X(01).
000850     05  SOE-ACCOUNT-ID             PIC X(36).
000860     05  SOE-ACCOUNT-ID-R REDEFINES SOE-ACCOUNT-ID.
000870         10  SOE-CUENTA-PREFIJO     PIC X(04).
000880         10  FILLER                 PIC X(32).
000890     05  FILLER                     PIC X(01).
000900     05  SOE-BANK-NAME              PIC X(50).
000910     05  FILLER                     PIC X(01).
000920     05  SOE-ACCOUNT-TYPE           PIC X(10).
000930     05  FILLER                     PIC X(01).
000940     05  SOE-MES-ANIO               PIC 9(04).
000950     05  SOE-MES-MES                PIC 9(02).
000960     05  FILLER                     PIC X(01).
000970     05  SOE-NOMBRE-ARCHIVO         PIC X(80).
000980     05  FILLER                     PIC X(01).
000990     05  SOE-TAMANO-KB              PIC 9(07).
001000
001010 FD  STATEMENT-CTL
001020     RECORDING MODE IS F.
001030     COPY SLDSTM01.
001040
001050 WORKING-STORAGE SECTION.
001060*----------------------------------------------------------------*
001070*   CAMPOS DE USO GENERAL PARA LA LLAMADA A LA RUTINA DE ERRORES *
001080*   DEBD1R00 (NIVEL 77, NO SE SUBDIVIDEN NI TIENEN REDEFINES)    *
001090*----------------------------------------------------------------*
001100 77  PROGRAMA                       PIC X(08) VALUE 'SLDSTMRG'.
001110 77  ARCHIVO                        PIC X(08) VALUE SPACES.
001120 77  ACCION                         PIC X(10) VALUE SPACES.
001130 77  LLAVE                          PIC X(32) VALUE SPACES.
001140 01  WKS-FS-STATUS.
001150     02  FS-SOLEST                  PIC X(02) VALUE SPACES.
001160     02  FS-STMCTL                  PIC X(02) VALUE SPACES.
001170     02  FILLER                PIC X(02) VALUE SPACES.
001180
001190 01  WKS-FIN-SOLICITUDES            PIC X(01) VALUE 'N'.
001200     88  FIN-SOLICITUD-ESTADO               VALUE 'Y'.
001210
001220 01  WKS-CONTADORES.
001230     02  WKS-CTA-SOLICITADAS        PIC 9(05) COMP VALUE ZERO.
001240     02  WKS-CTA-ACEPTADAS          PIC 9(05) COMP VALUE ZERO.
001250     02  WKS-CTA-RECHAZADAS         PIC 9(05) COMP VALUE ZERO.
001260     02  WKS-SIGUIENTE-CONSEC       PIC 9(09) COMP VALUE ZERO.
001270
001280     02  FILLER                PIC X(02) VALUE SPACES.
001290 01  WKS-VALIDACION.
001300     02  WKS-BANCO-PERMITIDO        PIC X(01) VALUE 'N'.
001310         88  BANCO-ES-PERMITIDO             VALUE 'Y'.
001320     02  WKS-ARCHIVO-VALIDO         PIC X(01) VALUE 'N'.
001330         88  ARCHIVO-ES-VALIDO              VALUE 'Y'.
001340     02  WKS-TAMANO-VALIDO          PIC X(01) VALUE 'N'.
001350         88  TAMANO-ES-VALIDO               VALUE 'Y'.
001360     02  WKS-HAY-DUPLICADO          PIC X(01) VALUE 'N'.
001370         88  ESTADO-YA-EXISTE               VALUE 'Y'.
001380     02  WKS-MOTIVO-RECHAZO         PIC X(60) VALUE SPACES.
001390
001400     02  FILLER                PIC X(02) VALUE SPACES.
001410 01  WKS-TAMANO-MAXIMO-KB           PIC 9(07) VALUE 0010240.
001420
001430 01  WKS-NUEVO-STATEMENT-ID         PIC X(36) VALUE SPACES.
001440 01  WKS-NUEVO-STMID-R REDEFINES WKS-NUEVO-STATEMENT-ID.
001450     02  WKS-NSI-PREFIJO            PIC X(04).
001460     02  WKS-NSI-CONSEC             PIC 9(09).
001470     02  FILLER                     PIC X(23).
001480
001490 01  WKS-BANCOS-PERMITIDOS-DATOS.
001500     02  FILLER  PIC X(20) VALUE 'BBVA'.
001510     02  FILLER  PIC X(20) VALUE 'SANTANDER'.
001520     02  FILLER  PIC X(20) VALUE 'BANORTE'.
001530     02  FILLER  PIC X(20) VALUE 'BANAMEX'.
001540     02  FILLER  PIC X(20) VALUE 'HSBC'.
001550     02  FILLER  PIC X(20) VALUE 'SCOTIABANK'.
001560 01  WKS-BANCOS-PERMITIDOS REDEFINES WKS-BANCOS-PERMITIDOS-DATOS.
001570     02  WKS-BANCO-VALIDO OCCURS 6 TIMES
001580                           INDEXED BY WKS-IX-BC PIC X(20).
001590
001600*----------------------------------------------------------------*
001610*  CAMPOS DE TRABAJO PARA EL SANEAMIENTO DEL NOMBRE DE ARCHIVO   *
001620*  (VER SANEA-NOMBRE-ARCHIVO Y SUS SUBPARRAFOS)                  *
001630*----------------------------------------------------------------*
001640 01  WKS-SANEAMIENTO-ARCHIVO.
001650     02  WKS-NOMBRE-LONGITUD    PIC 9(03) COMP VALUE ZERO.
001660     02  WKS-POS-BARRA          PIC 9(03) COMP VALUE ZERO.
001670     02  WKS-IX-CAR             PIC 9(03) COMP VALUE ZERO.
001680     02  WKS-LONG-BASE          PIC 9(03) COMP VALUE ZERO.
001690     02  WKS-LONG-FINAL         PIC 9(03) COMP VALUE ZERO.
001700     02  WKS-CARACTER-ACTUAL    PIC X(01) VALUE SPACE.
001710     02  FILLER                 PIC X(02) VALUE SPACES.
001720 01  WKS-NOMBRE-TRABAJO         PIC X(80) VALUE SPACES.
001730 01  WKS-NOMBRE-BASE            PIC X(80) VALUE SPACES.
001740 01  WKS-NOMBRE-FINAL           PIC X(80) VALUE SPACES.
001750 01  WKS-SUFIJO-PDF             PIC X(04) VALUE SPACES.
001760
001770 PROCEDURE DIVISION.
001780 000-MAIN SECTION.
001790     PERFORM APERTURA-ARCHIVOS
001800     PERFORM PROCESA-SOLICITUDES-ESTADO UNTIL FIN-SOLICITUD-ESTADO
001810     DISPLAY 'SLDSTMRG - SOLICITADAS: ' WKS-CTA-SOLICITADAS
001820             ' ACEPTADAS: '             WKS-CTA-ACEPTADAS
001830             ' RECHAZADAS: '            WKS-CTA-RECHAZADAS
001840             UPON CONSOLE
001850     PERFORM CIERRA-ARCHIVOS
001860     STOP RUN.
001870 000-MAIN-E. EXIT.
001880
001890 APERTURA-ARCHIVOS SECTION.
001900     OPEN INPUT SOLICITUD-ESTADO
001910     OPEN I-O   STATEMENT-CTL
001920     IF FS-STMCTL = '05'
001930        CLOSE STATEMENT-CTL
001940        OPEN OUTPUT STATEMENT-CTL
001950        CLOSE STATEMENT-CTL
001960        OPEN I-O STATEMENT-CTL
001970     END-IF
001980     IF FS-STMCTL NOT = '00'
001990        MOVE 'OPEN'    TO ACCION
002000        MOVE 'STMCTL'  TO ARCHIVO
002010        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002020                              FS-STMCTL
002030        MOVE 91 TO RETURN-CODE
002040        STOP RUN
002050     END-IF.
002060 APERTURA-ARCHIVOS-E. EXIT.
002070
002080 PROCESA-SOLICITUDES-ESTADO SECTION.
002090     READ SOLICITUD-ESTADO
002100        AT END
002110           MOVE 'Y' TO WKS-FIN-SOLICITUDES
002120        NOT AT END
002130           ADD 1 TO WKS-CTA-SOLICITADAS
002140           PERFORM REGISTRA-SOLICITUD-ESTADO
002150     END-READ.
002160 PROCESA-SOLICITUDES-ESTADO-E. EXIT.
002170
002180******************************************************************
002190*   VALIDA UNA SOLICITUD Y REGISTRA EL ESTADO SI PROCEDE         *
002200******************************************************************
002210 REGISTRA-SOLICITUD-ESTADO SECTION.
002220     MOVE SPACES TO WKS-MOTIVO-RECHAZO
002230     PERFORM VALIDA-BANCO-PERMITIDO
002240     IF NOT BANCO-ES-PERMITIDO
002250        MOVE 'BANCO NO ESTA EN LA LISTA PERMITIDA' TO
002260             WKS-MOTIVO-RECHAZO
002270     ELSE
002280        PERFORM SANEA-NOMBRE-ARCHIVO
002290        IF NOT ARCHIVO-ES-VALIDO
002300           MOVE 'NOMBRE DE ARCHIVO INVALIDO' TO
002310                WKS-MOTIVO-RECHAZO
002320        ELSE
002330           PERFORM VALIDA-TAMANO-ARCHIVO
002340           IF NOT TAMANO-ES-VALIDO
002350              MOVE 'ARCHIVO EXCEDE EL TAMANO MAXIMO PERMITIDO'
002360                   TO WKS-MOTIVO-RECHAZO
002370           ELSE
002380              PERFORM VALIDA-DUPLICADO-ESTADO-CTA
002390              IF ESTADO-YA-EXISTE
002400                 MOVE 'YA EXISTE UN ESTADO PARA ESE PERIODO' TO
002410                      WKS-MOTIVO-RECHAZO
002420              ELSE
002430                 PERFORM DA-DE-ALTA-ESTADO
002440              END-IF
002450           END-IF
002460        END-IF
002470     END-IF
002480
002490     IF FUNCTION TRIM(WKS-MOTIVO-RECHAZO) NOT = SPACES
002500        ADD 1 TO WKS-CTA-RECHAZADAS
002510        DISPLAY 'SLDSTMRG - RECHAZADO ' SOE-ACCOUNT-ID ' - '
002520                WKS-MOTIVO-RECHAZO UPON CONSOLE
002530     END-IF.
002540 REGISTRA-SOLICITUD-ESTADO-E. EXIT.
002550
002560******************************************************************
002570*   VALIDA QUE EL BANCO ESTE EN LA LISTA PERMITIDA               *
002580******************************************************************
002590 VALIDA-BANCO-PERMITIDO SECTION.
002600     MOVE 'N' TO WKS-BANCO-PERMITIDO
002610     SET WKS-IX-BC TO 1
002620     PERFORM BUSCA-BANCO-PERMITIDO THRU BUSCA-BANCO-PERMITIDO-EXIT
002630             UNTIL WKS-IX-BC > 6.
002640 VALIDA-BANCO-PERMITIDO-E. EXIT.
002650
002660******************************************************************
002670*   BUSCA EL BANCO DE LA SOLICITUD EN LA TABLA DE PERMITIDOS     *
002680******************************************************************
002690 BUSCA-BANCO-PERMITIDO.
002700     IF FUNCTION UPPER-CASE(SOE-BANK-NAME) =
002710        WKS-BANCO-VALIDO (WKS-IX-BC)
002720        MOVE 'Y' TO WKS-BANCO-PERMITIDO
002730     END-IF
002740     SET WKS-IX-BC UP BY 1.
002750 BUSCA-BANCO-PERMITIDO-EXIT. EXIT.
002760
002770******************************************************************
002780*   SANEA EL NOMBRE DE ARCHIVO: QUITA COMPONENTES DE RUTA, CAMBIA *
002790*   CARACTERES FUERA DE [A-Za-z0-9._-] POR GUION BAJO Y ASEGURA   *
002800*   EL SUFIJO .PDF -- 18/07/2024 RCAST TCKT-4605, YA NO SE        *
002810*   RECHAZA EL ESTADO POR EL NOMBRE, SOLO SE CORRIGE              *
002820******************************************************************
002830 SANEA-NOMBRE-ARCHIVO SECTION.
002840     MOVE 'Y' TO WKS-ARCHIVO-VALIDO
002850     MOVE SPACES TO WKS-NOMBRE-TRABAJO WKS-NOMBRE-BASE
002860                     WKS-NOMBRE-FINAL
002870     MOVE FUNCTION TRIM(SOE-NOMBRE-ARCHIVO) TO WKS-NOMBRE-TRABAJO
002880     MOVE FUNCTION LENGTH(FUNCTION TRIM(SOE-NOMBRE-ARCHIVO))
002890          TO WKS-NOMBRE-LONGITUD
002900     PERFORM LOCALIZA-ULTIMA-BARRA
002910     PERFORM QUITA-RUTA-DEL-NOMBRE
002920     PERFORM REEMPLAZA-CARACTERES-INVALIDOS
002930     PERFORM ASEGURA-SUFIJO-PDF
002940     MOVE WKS-NOMBRE-FINAL TO SOE-NOMBRE-ARCHIVO.
002950 SANEA-NOMBRE-ARCHIVO-E. EXIT.
002960
002970******************************************************************
002980*   LOCALIZA LA POSICION DEL ULTIMO SEPARADOR DE RUTA ( / O \ )   *
002990******************************************************************
003000 LOCALIZA-ULTIMA-BARRA SECTION.
003010     MOVE ZERO TO WKS-POS-BARRA
003020     IF WKS-NOMBRE-LONGITUD > ZERO
003030        MOVE 1 TO WKS-IX-CAR
003040        PERFORM EXAMINA-CARACTER-RUTA THRU EXAMINA-CARACTER-RUTA-EXIT
003050                UNTIL WKS-IX-CAR > WKS-NOMBRE-LONGITUD
003060     END-IF.
003070 LOCALIZA-ULTIMA-BARRA-E. EXIT.
003080
003090 EXAMINA-CARACTER-RUTA.
003100     MOVE WKS-NOMBRE-TRABAJO (WKS-IX-CAR:1) TO WKS-CARACTER-ACTUAL
003110     IF WKS-CARACTER-ACTUAL = '/' OR WKS-CARACTER-ACTUAL = '\'
003120        MOVE WKS-IX-CAR TO WKS-POS-BARRA
003130     END-IF
003140     ADD 1 TO WKS-IX-CAR.
003150 EXAMINA-CARACTER-RUTA-EXIT. EXIT.
003160
003170******************************************************************
003180*   DESCARTA LOS COMPONENTES DE RUTA, SI LOS HAY, Y DEJA SOLO EL  *
003190*   NOMBRE BASE EN WKS-NOMBRE-BASE / WKS-LONG-BASE                *
003200******************************************************************
003210 QUITA-RUTA-DEL-NOMBRE SECTION.
003220     IF WKS-POS-BARRA > ZERO
003230        COMPUTE WKS-LONG-BASE = WKS-NOMBRE-LONGITUD - WKS-POS-BARRA
003240        IF WKS-LONG-BASE > ZERO
003250           COMPUTE WKS-IX-CAR = WKS-POS-BARRA + 1
003260           MOVE WKS-NOMBRE-TRABAJO (WKS-IX-CAR:WKS-LONG-BASE)
003270                TO WKS-NOMBRE-BASE
003280        ELSE
003290           MOVE SPACES TO WKS-NOMBRE-BASE
003300        END-IF
003310     ELSE
003320        MOVE WKS-NOMBRE-LONGITUD TO WKS-LONG-BASE
003330        MOVE WKS-NOMBRE-TRABAJO  TO WKS-NOMBRE-BASE
003340     END-IF.
003350 QUITA-RUTA-DEL-NOMBRE-E. EXIT.
003360
003370******************************************************************
003380*   CAMBIA POR GUION BAJO CUALQUIER CARACTER FUERA DE [A-Za-z0-9. *
003390*   . _ -] Y DEJA EL RESULTADO EN WKS-NOMBRE-FINAL/WKS-LONG-FINAL *
003400******************************************************************
003410 REEMPLAZA-CARACTERES-INVALIDOS SECTION.
003420     MOVE WKS-LONG-BASE TO WKS-LONG-FINAL
003430     IF WKS-LONG-BASE > ZERO
003440        MOVE 1 TO WKS-IX-CAR
003450        PERFORM SANEA-UN-CARACTER THRU SANEA-UN-CARACTER-EXIT
003460                UNTIL WKS-IX-CAR > WKS-LONG-BASE
003470     END-IF.
003480 REEMPLAZA-CARACTERES-INVALIDOS-E. EXIT.
003490
003500 SANEA-UN-CARACTER.
003510     MOVE WKS-NOMBRE-BASE (WKS-IX-CAR:1) TO WKS-CARACTER-ACTUAL
003520     IF (WKS-CARACTER-ACTUAL >= 'A' AND WKS-CARACTER-ACTUAL <= 'Z')
003530        OR (WKS-CARACTER-ACTUAL >= 'a' AND WKS-CARACTER-ACTUAL <= 'z')
003540        OR (WKS-CARACTER-ACTUAL >= '0' AND WKS-CARACTER-ACTUAL <= '9')
003550        OR WKS-CARACTER-ACTUAL = '.'
003560        OR WKS-CARACTER-ACTUAL = '_'
003570        OR WKS-CARACTER-ACTUAL = '-'
003580        CONTINUE
003590     ELSE
003600        MOVE '_' TO WKS-CARACTER-ACTUAL
003610     END-IF
003620     MOVE WKS-CARACTER-ACTUAL TO WKS-NOMBRE-FINAL (WKS-IX-CAR:1)
003630     ADD 1 TO WKS-IX-CAR.
003640 SANEA-UN-CARACTER-EXIT. EXIT.
003650
003660******************************************************************
003670*   ASEGURA QUE EL NOMBRE TERMINE EN .PDF (SIN IMPORTAR MAYUS/    *
003680*   MINUSCULAS DEL SUFIJO ORIGINAL)                                *
003690******************************************************************
003700 ASEGURA-SUFIJO-PDF SECTION.
003710     MOVE SPACES TO WKS-SUFIJO-PDF
003720     IF WKS-LONG-FINAL >= 4
003730        COMPUTE WKS-IX-CAR = WKS-LONG-FINAL - 3
003740        MOVE WKS-NOMBRE-FINAL (WKS-IX-CAR:4) TO WKS-SUFIJO-PDF
003750     END-IF
003760     IF FUNCTION UPPER-CASE(WKS-SUFIJO-PDF) NOT = '.PDF'
003770        IF WKS-LONG-FINAL > 76
003780           MOVE 76 TO WKS-LONG-FINAL
003790        END-IF
003800        COMPUTE WKS-IX-CAR = WKS-LONG-FINAL + 1
003810        MOVE '.PDF' TO WKS-NOMBRE-FINAL (WKS-IX-CAR:4)
003820        ADD 4 TO WKS-LONG-FINAL
003830     END-IF.
003840 ASEGURA-SUFIJO-PDF-E. EXIT.
003850
003860******************************************************************
003870*   VALIDA QUE EL TAMANO NO EXCEDA EL MAXIMO PERMITIDO           *
003880******************************************************************
003890 VALIDA-TAMANO-ARCHIVO SECTION.
003900     MOVE 'N' TO WKS-TAMANO-VALIDO
003910     IF SOE-TAMANO-KB > ZERO AND
003920        SOE-TAMANO-KB <= WKS-TAMANO-MAXIMO-KB
003930        MOVE 'Y' TO WKS-TAMANO-VALIDO
003940     END-IF.
003950 VALIDA-TAMANO-ARCHIVO-E. EXIT.
003960
003970******************************************************************
003980*   VALIDA QUE NO EXISTA YA UN ESTADO PARA CUENTA + PERIODO      *
003990******************************************************************
004000 VALIDA-DUPLICADO-ESTADO-CTA SECTION.
004010     MOVE 'N' TO WKS-HAY-DUPLICADO
004020     MOVE SOE-ACCOUNT-ID TO STM-PERIODO-CUENTA
004030     MOVE SOE-MES-ANIO   TO STM-PERIODO-ANIO
004040     MOVE SOE-MES-MES    TO STM-PERIODO-MES
004050     READ STATEMENT-CTL KEY IS STM-LLAVE-PERIODO
004060        INVALID KEY
004070           MOVE 'N' TO WKS-HAY-DUPLICADO
004080        NOT INVALID KEY
004090           MOVE 'Y' TO WKS-HAY-DUPLICADO
004100     END-READ.
004110 VALIDA-DUPLICADO-ESTADO-CTA-E. EXIT.
004120
004130******************************************************************
004140*   DA DE ALTA EL REGISTRO DE CONTROL DEL ESTADO NUEVO           *
004150******************************************************************
004160 DA-DE-ALTA-ESTADO SECTION.
004170     ADD 1 TO WKS-SIGUIENTE-CONSEC
004180     MOVE 'STMT'              TO WKS-NSI-PREFIJO
004190     MOVE WKS-SIGUIENTE-CONSEC TO WKS-NSI-CONSEC
004200     MOVE WKS-NUEVO-STATEMENT-ID TO STM-STATEMENT-ID
004210     MOVE SOE-USER-ID          TO STM-USER-ID
004220     MOVE SOE-ACCOUNT-ID       TO STM-ACCOUNT-ID
004230     MOVE SOE-BANK-NAME        TO STM-BANK-NAME
004240     MOVE SOE-ACCOUNT-TYPE     TO STM-ACCOUNT-TYPE
004250     MOVE SOE-MES-ANIO         TO STM-MES-ANIO
004260     MOVE SOE-MES-MES          TO STM-MES-MES
004270     MOVE 01                   TO STM-MES-DIA
004280     MOVE SPACES               TO STM-HOLDER-KEY
004290     MOVE 'pending'            TO STM-PARSING-STATUS
004300     MOVE SOE-NOMBRE-ARCHIVO   TO STM-NOMBRE-ARCHIVO
004310     MOVE SOE-TAMANO-KB        TO STM-TAMANO-KB
004320     WRITE REG-CONTROL-ESTADO
004330     IF FS-STMCTL = '00'
004340        ADD 1 TO WKS-CTA-ACEPTADAS
004350     ELSE
004360        DISPLAY 'SLDSTMRG - ERROR AL REGISTRAR ESTADO, '
004370                'STATUS: ' FS-STMCTL UPON CONSOLE
004380        ADD 1 TO WKS-CTA-RECHAZADAS
004390     END-IF.
004400 DA-DE-ALTA-ESTADO-E. EXIT.
004410
004420 CIERRA-ARCHIVOS SECTION.
004430     CLOSE SOLICITUD-ESTADO
004440           STATEMENT-CTL.
004450 CIERRA-ARCHIVOS-E. EXIT.
