000100******************************************************************
000110*               C O P Y   S L D S U M 0 1                        *
000120******************************************************************
000130* FECHA       : 10/06/1986                                       *
000140* PROGRAMADOR : HUGO QUINONEZ (HQUI)                             *
000150* APLICACION  : SALDO - MOVIMIENTOS BANCARIOS                    *
000160* MIEMBRO     : SLDSUM01                                         *
000170* DESCRIPCION : LAYOUT DEL RESUMEN "COMPORTAMIENTO" DEL ESTADO   *
000180*             : DE CUENTA (SALDO ANTERIOR, DEPOSITOS/ABONOS,     *
000190*             : RETIROS/CARGOS, SALDO FINAL). SIRVE DE BASE      *
000200*             : PARA VALIDAR LA IDENTIDAD ARITMETICA Y PARA LA   *
000210*             : CONCILIACION DE TOTALES CLASIFICADOS.            *
000220* USADO POR   : SLDP1C01                                         *
000230******************************************************************
000240 01  REG-RESUMEN-ESTADO.
000250*----------------------------------------------------------------*
000260*  SALDO ANTERIOR ("SALDO ANTERIOR" EN EL ESTADO)                *
000270*----------------------------------------------------------------*
000280     05  SUM-STARTING-BALANCE       PIC S9(10)V99.
000290*----------------------------------------------------------------*
000300*  DEPOSITOS / ABONOS DEL PERIODO                                *
000310*----------------------------------------------------------------*
000320     05  SUM-N-DEPOSITS             PIC 9(05).
000330     05  SUM-DEPOSITS-AMOUNT        PIC 9(10)V99.
000340*----------------------------------------------------------------*
000350*  RETIROS / CARGOS DEL PERIODO                                  *
000360*----------------------------------------------------------------*
000370     05  SUM-N-CHARGES              PIC 9(05).
000380     05  SUM-CHARGES-AMOUNT         PIC 9(10)V99.
000390*----------------------------------------------------------------*
000400*  SALDO FINAL ("SALDO FINAL" EN EL ESTADO)                      *
000410*----------------------------------------------------------------*
000420     05  SUM-FINAL-BALANCE          PIC S9(10)V99.
000430*----------------------------------------------------------------*
000440*  BANDERAS DE PRESENCIA DE CADA CAMPO MONETARIO, EN EL ORDEN    *
000450*  EN QUE APARECEN EN EL BLOQUE "COMPORTAMIENTO"; LOS CUATRO     *
000460*  SON OBLIGATORIOS -- SI FALTA UNO ES ERROR FATAL DE VALIDACION *
000470*----------------------------------------------------------------*
000480     05  SUM-BANDERAS-CAMPOS.
000490         10  SUM-FLAG-SALDO-ANT     PIC X(01) VALUE 'N'.
000500         10  SUM-FLAG-DEPOSITOS     PIC X(01) VALUE 'N'.
000510         10  SUM-FLAG-CARGOS        PIC X(01) VALUE 'N'.
000520         10  SUM-FLAG-SALDO-FIN     PIC X(01) VALUE 'N'.
000530     05  SUM-BANDERAS-R REDEFINES SUM-BANDERAS-CAMPOS.
000540         10  SUM-FLAG-TABLA         PIC X(01) OCCURS 4 TIMES.
000550*----------------------------------------------------------------*
000560*  RESULTADO DE LA VALIDACION DE IDENTIDAD (VER SLDP1C01,        *
000570*  VALIDA-IDENTIDAD-SALDOS)                                      *
000580*----------------------------------------------------------------*
000590     05  SUM-SALDO-CALCULADO        PIC S9(10)V99.
000600     05  SUM-DIFERENCIA-ABS         PIC S9(10)V99.
000610     05  SUM-IDENTIDAD-OK           PIC X(01) VALUE 'N'.
000620         88  SUM-IDENTIDAD-VALIDA           VALUE 'Y'.
000630*----------------------------------------------------------------*
000640*  RELLENO PARA CRECIMIENTO FUTURO DEL LAYOUT                    *
000650*----------------------------------------------------------------*
000660     05  FILLER                     PIC X(10).
