000100******************************************************************
000110*               C O P Y   S L D T R N 0 1                        *
000120******************************************************************
000130* FECHA       : 22/02/1985                                       *
000140* PROGRAMADOR : HUGO QUINONEZ (HQUI)                             *
000150* APLICACION  : SALDO - MOVIMIENTOS BANCARIOS                    *
000160* MIEMBRO     : SLDTRN01                                         *
000170* DESCRIPCION : LAYOUT DEL MOVIMIENTO YA CLASIFICADO, TAL COMO   *
000180*             : QUEDA GRABADO EN TRANSACTION-OUT. UN REGISTRO    *
000190*             : POR RENGLON DE "DETALLE DE MOVIMIENTOS" DEL      *
000200*             : ESTADO DE CUENTA, YA CON FECHA COMPLETA, TIPO    *
000210*             : DE MOVIMIENTO (CARGO/ABONO/UNKNOWN) Y LLAVE DE   *
000220*             : DEDUPLICACION CALCULADA.                         *
000230* USADO POR   : SLDP1C01, SLDRECLA, SLDSTATS                     *
000240******************************************************************
000250*----------------------------------------------------------------*
000260*  IDENTIFICACION DEL MOVIMIENTO DENTRO DEL ESTADO DE CUENTA     *
000270*----------------------------------------------------------------*
000280 01  REG-TRANSACCION.
000290     05  TRN-LLAVE-CONTEXTO.
000300         10  TRN-USER-ID            PIC X(36).
000310         10  TRN-ACCOUNT-ID         PIC X(36).
000320         10  TRN-STATEMENT-ID       PIC X(36).
000330*----------------------------------------------------------------*
000340*  RENGLON DEL MOVIMIENTO DENTRO DEL ESTADO DE CUENTA, USADO     *
000350*  PARA UBICAR QUIEBRES DE SALDO Y RIESGO EN EL REPORTE          *
000360*----------------------------------------------------------------*
000370     05  TRN-LINE-SEQ               PIC 9(05).
000380*----------------------------------------------------------------*
000390*  FECHAS TAL COMO SE IMPRIMEN EN EL ESTADO (DD/MMM) Y FECHA     *
000400*  COMPLETA YA INFERIDA (VER SLDP1C01, INFIERE-FECHA-COMPLETA)   *
000410*----------------------------------------------------------------*
000420     05  TRN-DATE-OPER              PIC X(06).
000430     05  TRN-DATE-LIQ               PIC X(06).
000440     05  TRN-TRANSACTION-DATE       PIC 9(08).
000450     05  TRN-TRANSACTION-DATE-R REDEFINES TRN-TRANSACTION-DATE.
000460         10  TRN-TX-ANIO            PIC 9(04).
000470         10  TRN-TX-MES             PIC 9(02).
000480         10  TRN-TX-DIA             PIC 9(02).
000490*----------------------------------------------------------------*
000500*  DESCRIPCION Y DETALLE (CONTRAPARTE) DEL MOVIMIENTO            *
000510*----------------------------------------------------------------*
000520     05  TRN-DESCRIPTION            PIC X(60).
000530     05  TRN-DETAIL                 PIC X(60).
000540*----------------------------------------------------------------*
000550*  MONTOS: ABSOLUTO SEGUN EL ESTADO, Y CON SIGNO SEGUN LA        *
000560*  CLASIFICACION (+ABONO, -CARGO, CERO SI UNKNOWN)               *
000570*----------------------------------------------------------------*
000580     05  TRN-AMOUNT-ABS             PIC 9(10)V99.
000590     05  TRN-AMOUNT                 PIC S9(10)V99.
000600*----------------------------------------------------------------*
000610*  CLASIFICACION Y BANDERA DE REVISION MANUAL                    *
000620*----------------------------------------------------------------*
000630     05  TRN-MOVEMENT-TYPE          PIC X(07).
000640         88  TRN-ES-CARGO                    VALUE 'CARGO  '.
000650         88  TRN-ES-ABONO                    VALUE 'ABONO  '.
000660         88  TRN-ES-DESCONOCIDO              VALUE 'UNKNOWN'.
000670     05  TRN-NEEDS-REVIEW           PIC X(01).
000680         88  TRN-REQUIERE-REVISION           VALUE 'Y'.
000690         88  TRN-SIN-REVISION                VALUE 'N'.
000700*----------------------------------------------------------------*
000710*  SALDOS CORRIDOS DEL ESTADO DE CUENTA, CON BANDERA DE          *
000720*  PRESENCIA (EL ESTADO NO SIEMPRE IMPRIME AMBOS)                *
000730*----------------------------------------------------------------*
000740     05  TRN-SALDO-OPER             PIC S9(10)V99.
000750     05  TRN-SALDO-OPER-FLAG        PIC X(01).
000760         88  TRN-HAY-SALDO-OPER              VALUE 'Y'.
000770         88  TRN-NO-HAY-SALDO-OPER           VALUE 'N'.
000780     05  TRN-SALDO-LIQ              PIC S9(10)V99.
000790     05  TRN-SALDO-LIQ-FLAG         PIC X(01).
000800         88  TRN-HAY-SALDO-LIQ               VALUE 'Y'.
000810         88  TRN-NO-HAY-SALDO-LIQ            VALUE 'N'.
000820*----------------------------------------------------------------*
000830*  CATEGORIA ASIGNADA POR EL USUARIO (EN BLANCO AL PARSEAR)      *
000840*----------------------------------------------------------------*
000850     05  TRN-CATEGORY               PIC X(50).
000860*----------------------------------------------------------------*
000870*  LLAVE DE DEDUPLICACION (64 CARACTERES HEXADECIMALES)          *
000880*----------------------------------------------------------------*
000890     05  TRN-HASH                   PIC X(64).
000900*----------------------------------------------------------------*
000910*  RELLENO A TAMANO FIJO DE REGISTRO PARA CRECIMIENTO FUTURO     *
000920*----------------------------------------------------------------*
000930     05  FILLER                     PIC X(40).
